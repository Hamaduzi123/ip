000100*                                                                         
000110* ENVDIV.COB                                                              
000120* ------------------------------------------------------------            
000130* Common CONFIGURATION SECTION copied into every PQ program so            
000140* that the compiler options, print-control byte and test-run              
000150* switch are set up the same way across the suite.                        
000160* Written by vbc for the PQ (Qatar patent registry) job,                  
000170* modelled on the common-module copybooks used elsewhere                  
000180* in this shop.                                                           
000190* 05/02/26 vbc - Created for PQ suite.                                    
000200* 18/03/26 vbc - Added UPSI-0 test-run switch for PQ020/PQ030.            
000210*                                                                         
000220  CONFIGURATION SECTION.                                                  
000230  SOURCE-COMPUTER.  IBM-370.                                              
000240  OBJECT-COMPUTER.  IBM-370.                                              
000250  SPECIAL-NAMES.                                                          
000260      C01 IS TOP-OF-FORM                                                  
000270      CLASS PQ-UPPER-LETTERS IS "A" THRU "Z"                              
000280      CLASS PQ-LOWER-LETTERS IS "a" THRU "z"                              
000290      CLASS PQ-DIGITS        IS "0" THRU "9"                              
000300      UPSI-0 ON  STATUS IS PQ-TEST-RUN                                    
000310      UPSI-0 OFF STATUS IS PQ-PRODUCTION-RUN.                             
