000100* fdpqbk.cob - MASTER-BACKUP-FILE                                         
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140  FD  MASTER-BACKUP-FILE                                                  
000150      LABEL RECORDS ARE STANDARD.                                         
000160  COPY "wspqmst.cob" REPLACING PQ-Patent-Record                           
000170      BY BK-Patent-Record.                                                
