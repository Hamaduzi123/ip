000100* fdpqex.cob - EXPORT-FILE                                                
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140  FD  EXPORT-FILE                                                         
000150      LABEL RECORDS ARE STANDARD.                                         
000160  COPY "wspqexp.cob" REPLACING PQ-Export-Record                           
000170      BY EX-Export-Record.                                                
