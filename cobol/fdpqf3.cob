000100* fdpqf3.cob - MSTRMERG-FILE                                              
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140  FD  MSTRMERG-FILE                                                       
000150      LABEL RECORDS ARE STANDARD.                                         
000160  COPY "wspqmst.cob" REPLACING PQ-Patent-Record                           
000170      BY MG-Patent-Record.                                                
