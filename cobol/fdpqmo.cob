000100* fdpqmo.cob - MASTER-OUT-FILE                                            
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140  FD  MASTER-OUT-FILE                                                     
000150      LABEL RECORDS ARE STANDARD.                                         
000160  COPY "wspqmst.cob" REPLACING PQ-Patent-Record                           
000170      BY MO-Patent-Record.                                                
