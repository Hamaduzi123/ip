000100* fdpqpty.cob - PARTY-FILE                                                
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140  FD  PARTY-FILE                                                          
000150      LABEL RECORDS ARE STANDARD.                                         
000160  COPY "wspqpty.cob" REPLACING PQ-Party-Record BY PF-Party-Record.        
