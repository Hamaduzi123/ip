000100* fdpqrp.cob - REPORT-FILE (print lines, variable)                        
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140  FD  REPORT-FILE                                                         
000150      LABEL RECORDS ARE OMITTED                                           
000160      RECORD IS VARYING IN SIZE FROM 1 TO 132 CHARACTERS                  
000170      DEPENDING ON WS-RP-Line-Length.                                     
000180  01  RP-Print-Line.                                                      
000190      03  RP-Print-Text      pic x(130).                                  
000200      03  filler             pic xx.                                      
