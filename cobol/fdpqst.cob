000100* fdpqst.cob - STATE-FILE                                                 
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140  FD  STATE-FILE                                                          
000150      LABEL RECORDS ARE STANDARD.                                         
000160  COPY "wspqrun.cob" REPLACING PQ-Run-Record BY ST-Run-Record.            
