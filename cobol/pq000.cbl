000100******************************************************************        
000110*                                                               *         
000120**    PQ000  -  NIGHTLY RUN : START OF DAY / STEP DRIVER        *         
000130*                                                               *         
000140******************************************************************        
000150**                                                                        
000160  identification division.                                                
000170  program-id.          PQ000.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        20/04/1984.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230**                                                                        
000240**    REMARKS.  Start-of-run driver for the nightly patent update.        
000250**    Stamps today's date into WS-PQ-Calling-Data, zeroes the run         
000260**    statistics block, then CALLs PQ010 (ORG-FILTER) thru PQ060          
000270**    (REPORT) in turn, passing both down the chain by reference.         
000280**    Checks each step's PQ-Term-Code before going on to the              
000290**    next and aborts the run on the first non-zero return, the           
000300**    same way the old night-run payroll chain used to.                   
000310**                                                                        
000320**    VERSION.  See Prog-Name in Working-Storage.                         
000330**                                                                        
000340**    CHANGE-LOG.                                                         
000350** 20/04/1984 vbc 000 - Created as the old payroll night-run              
000360**                      start-of-day, setting the working date            
000370**                      and calling the wages chain in turn.              
000380** 16/08/1992 vbc 026 - Added the return-code check between               
000390**                      steps after a bad tax-table load was              
000400**                      allowed to run on into the print step.            
000410** 21/01/1998 vbc 051 - Year 2000 review: date stamp already              
000420**                      carries a 4-digit year.                           
000430** 27/05/1999 vbc 057 - Confirmed Y2K compliant on re-test.               
000440** 23/09/2004 vbc 101 - Re-used for the Qatar patent registry             
000450**                      nightly run in place of the payroll               
000460**                      start-of-day chain it was written for.            
000470** 31/03/2026 vbc PQ001-07 - Rewritten as the PQ010-PQ060 step            
000480**                      driver; no screen work left, batch only.          
000490** 02/04/2026 vbc PQ001-07 - Added Prog-Name per the shop's own           
000500**                      py000/vacprint habit - Operations asked           
000510**                      which build was on the box after a step           
000520**                      was patched mid-week.                             
000530**                                                                        
000540  environment division.                                                   
000550  copy  "envdiv.cob".                                                     
000560  input-output section.                                                   
000570  file-control.                                                           
000580**    PQ000 owns no files of its own - every FD in this run               
000590**    belongs to the step program that actually reads or writes           
000600**    it, the same as the old start-of-day carried no payroll             
000610**    files and left those to the steps it called.                        
000620**                                                                        
000630  data division.                                                          
000640  file section.                                                           
000650  working-storage section.                                                
000660**                                                                        
000670**    Prog-Name is displayed once at the top of the run so the            
000680**    operator log shows exactly which build executed - this is           
000690**    the same scratch item py000 and vacprint both carry, just           
000700**    never wired into the night-run steps before now.                    
000710  77  Prog-Name            pic x(17) value "PQ000 (1.00.00)".             
000720**                                                                        
000730  01  PQ00-Date-Fields.                                                   
000740**        Broken-down and flat views of the date ACCEPTed below -         
000750**        WSA-Cc/Yy/Mm/Dd match the COBOL runtime's own 2-digit           
000760**        century/year/month/day breakdown, WSA-Yyyy-View reads           
000770**        the first two pairs back out as a 4-digit year and              
000780**        WSA-Date-Numeric lets BB000 test for a wholly numeric           
000790**        (i.e. successfully returned) date in one comparison.            
000800      03  WSA-Date.                                                       
000810          05  WSA-Cc            pic 99.                                   
000820          05  WSA-Yy            pic 99.                                   
000830          05  WSA-Mm            pic 99.                                   
000840          05  WSA-Dd            pic 99.                                   
000850      03  WSA-Yyyy-View redefines WSA-Date.                               
000860          05  WSA-Yyyy          pic x(4).                                 
000870          05  filler            pic x(4).                                 
000880      03  WSA-Date-Numeric redefines WSA-Date                             
000890                                    pic 9(8).                             
000900      03  filler                pic x(2).                                 
000910**                                                                        
000920**    Qatar Legal's standard is CCYY-MM-DD throughout the run             
000930**    (PatentYear and all date-stamped fields downstream read             
000940**    this format), so the ACCEPTed date is re-punctuated here            
000950**    once, at the top of the run, rather than by every step.             
000960  01  PQ00-Run-Date-Build.                                                
000970      03  WS-RD-String.                                                   
000980          05  WS-RD-Yyyy        pic x(4)  value zero.                     
000990          05  filler            pic x     value "-".                      
001000          05  WS-RD-Mm          pic xx    value zero.                     
001010          05  filler            pic x     value "-".                      
001020          05  WS-RD-Dd          pic xx    value zero.                     
001030      03  WS-RD-String-Flat redefines WS-RD-String                        
001040                                    pic x(10).                            
001050      03  filler                pic x(2).                                 
001060**                                                                        
001070**    Which step number is currently running, for the abort               
001080**    message in ZZ000-CHECK-RETURN below.                                
001090  01  PQ00-Step-Tracking.                                                 
001100      03  WS-Step-Number        pic 9(2)  comp.                           
001110      03  filler                pic x(2).                                 
001120**                                                                        
001130  copy  "wspqcall.cob".                                                   
001140  copy  "wspqstat.cob".                                                   
001150**                                                                        
001160  procedure division.                                                     
001170**                                                                        
001180**    Top of the nightly run.  One PERFORM per batch step, in             
001190**    the fixed order Legal signed off on - ORG-FILTER must run           
001200**    before CLEANER sees a record, CLEANER before MERGER, and            
001210**    so on down to REPORT, which has to run last since it reads          
001220**    the statistics every earlier step filled in.                        
001230  AA000-MAIN.                                                             
001240      perform  BB000-INIT-RUN thru BB000-EXIT.                            
001250      perform  CC010-CALL-ORG-FILTER thru CC010-EXIT.                     
001260      perform  CC020-CALL-CLEANER thru CC020-EXIT.                        
001270      perform  CC030-CALL-MERGER thru CC030-EXIT.                         
001280      perform  CC040-CALL-LOADER-SUMMARY thru CC040-EXIT.                 
001290      perform  CC050-CALL-STATE thru CC050-EXIT.                          
001300      perform  CC060-CALL-REPORT thru CC060-EXIT.                         
001310      stop     run.                                                       
001320**                                                                        
001330**    Stamps PQ-Run-Date as CCYY-MM-DD and clears the calling             
001340**    block ready for the first step.  The Date-Numeric guard             
001350**    is belt-and-braces only - the runtime ACCEPT FROM DATE              
001360**    always returns eight numeric digits on every box this               
001370**    job has ever run on, but the old wages chain was bitten             
001380**    once by a container clock coming back blank, and nobody             
001390**    wants that again - so the move is simply skipped rather             
001400**    than trusted when the field comes back non-numeric.                 
001410  BB000-INIT-RUN.                                                         
001420      display  Prog-Name.                                                 
001430      accept   WSA-Date from date YYYYMMDD.                               
001440      if       WSA-Date-Numeric not = zero                                
001450               move WSA-Yyyy to WS-RD-Yyyy                                
001460               move WSA-Mm   to WS-RD-Mm                                  
001470               move WSA-Dd   to WS-RD-Dd                                  
001480      end-if.                                                             
001490      move     spaces to WS-PQ-Calling-Data.                              
001500      move     WS-RD-String-Flat to PQ-Run-Date.                          
001510      move     "PQ000" to PQ-Caller.                                      
001520      move     zero to PQ-Term-Code.                                      
001530  BB000-EXIT.                                                             
001540      exit.                                                               
001550**                                                                        
001560**    Step 1 - ORG-FILTER.  Keeps a NEW-EXTRACT record only when          
001570**    at least one of its Applicant parties is a Qatari                   
001580**    organization - see PQ810 for the actual rule.                       
001590  CC010-CALL-ORG-FILTER.                                                  
001600      move     1 to WS-Step-Number.                                       
001610      move     "PQ010" to PQ-Called.                                      
001620      call     "PQ010" using WS-PQ-Calling-Data PQ-Run-Statistics.        
001630      perform  ZZ000-CHECK-RETURN thru ZZ000-EXIT.                        
001640  CC010-EXIT.                                                             
001650      exit.                                                               
001660**                                                                        
001670**    Step 2 - CLEANER.  Strips non-English records, trims and            
001680**    standardizes text fields, re-punctuates dates and drops             
001690**    record-level duplicates already seen earlier in this run.           
001700  CC020-CALL-CLEANER.                                                     
001710      move     2 to WS-Step-Number.                                       
001720      move     "PQ020" to PQ-Called.                                      
001730      call     "PQ020" using WS-PQ-Calling-Data PQ-Run-Statistics.        
001740      perform  ZZ000-CHECK-RETURN thru ZZ000-EXIT.                        
001750  CC020-EXIT.                                                             
001760      exit.                                                               
001770**                                                                        
001780**    Step 3 - MERGER.  Folds the cleaned new-extract into the            
001790**    existing master, assigning fresh ResourceIds to records             
001800**    that are genuinely new against both ApplicationNumber and           
001810**    Title keys.                                                         
001820  CC030-CALL-MERGER.                                                      
001830      move     3 to WS-Step-Number.                                       
001840      move     "PQ030" to PQ-Called.                                      
001850      call     "PQ030" using WS-PQ-Calling-Data PQ-Run-Statistics.        
001860      perform  ZZ000-CHECK-RETURN thru ZZ000-EXIT.                        
001870  CC030-EXIT.                                                             
001880      exit.                                                               
001890**                                                                        
001900**    Step 4 - LOADER-SUMMARY.  Backs up the old master before            
001910**    overwrite, writes the new master and export files, and              
001920**    tallies the per-Source and top applicant counts REPORT              
001930**    prints below.                                                       
001940  CC040-CALL-LOADER-SUMMARY.                                              
001950      move     4 to WS-Step-Number.                                       
001960      move     "PQ040" to PQ-Called.                                      
001970      call     "PQ040" using WS-PQ-Calling-Data PQ-Run-Statistics.        
001980      perform  ZZ000-CHECK-RETURN thru ZZ000-EXIT.                        
001990  CC040-EXIT.                                                             
002000      exit.                                                               
002010**                                                                        
002020**    Step 5 - STATE.  Appends today's run to the run-history             
002030**    ledger, trims it back to the last 100 entries and rolls             
002040**    up the cumulative per-Source totals.                                
002050  CC050-CALL-STATE.                                                       
002060      move     5 to WS-Step-Number.                                       
002070      move     "PQ050" to PQ-Called.                                      
002080      call     "PQ050" using WS-PQ-Calling-Data PQ-Run-Statistics.        
002090      perform  ZZ000-CHECK-RETURN thru ZZ000-EXIT.                        
002100  CC050-EXIT.                                                             
002110      exit.                                                               
002120**                                                                        
002130**    Step 6 - REPORT.  Prints the SUMMARY block from the stats           
002140**    the five steps above have been filling in all along - this          
002150**    has to be the last CALL in the chain.                               
002160  CC060-CALL-REPORT.                                                      
002170      move     6 to WS-Step-Number.                                       
002180      move     "PQ060" to PQ-Called.                                      
002190      call     "PQ060" using WS-PQ-Calling-Data PQ-Run-Statistics.        
002200      perform  ZZ000-CHECK-RETURN thru ZZ000-EXIT.                        
002210  CC060-EXIT.                                                             
002220      exit.                                                               
002230**                                                                        
002240**    Abort the chain on the first step that comes back with a            
002250**    non-zero return code - same rule the old wages chain used.          
002260**    Deliberately no attempt to skip forward or clean up a               
002270**    partially-written work file here; Operations re-runs the            
002280**    whole night's job from PQ000 once the bad step is fixed,            
002290**    same as they always have.                                           
002300  ZZ000-CHECK-RETURN.                                                     
002310      if       PQ-Term-Code not = zero                                    
002320               display "PQ000 - STEP " WS-Step-Number                     
002330                       " ABORTED, CALLED=" PQ-Called                      
002340                       " RC=" PQ-Term-Code                                
002350               perform ZZ900-ABEND thru ZZ900-EXIT                        
002360      end-if.                                                             
002370  ZZ000-EXIT.                                                             
002380      exit.                                                               
002390**                                                                        
002400**    STOP RUN here, not GOBACK - PQ000 is the top of the CALL            
002410**    chain, invoked straight from the night's JCL, so there is           
002420**    nobody above it to return control to.                               
002430  ZZ900-ABEND.                                                            
002440      stop     run.                                                       
002450  ZZ900-EXIT.                                                             
002460      exit.                                                               
