000100******************************************************************        
000110*                                                               *         
000120**    PQ010  -  ORG-FILTER : DOMESTIC-APPLICANT SCREENING       *         
000130*                                                               *         
000140******************************************************************        
000150**                                                                        
000160  identification division.                                                
000170  program-id.          PQ010.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        14/09/1984.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230**                                                                        
000240**    REMARKS.  First step of the nightly run.  Reads NEW-EXTRACT         
000250**    and PARTY-FILE together - PARTY-FILE carries one or more            
000260**    party records per patent in the SAME order as NEW-EXTRACT,          
000270**    so the two are read in step and matched on Pty-Patent-Key,          
000280**    no indexed lookup required (see wspqpty.cob remarks).  For          
000290**    each patent, every applicant party is offered to PQ810's            
000300**    IS-QATAR-ORGANIZATION test; a patent is kept only if at             
000310**    least one applicant passes.  Kept patents get their                 
000320**    Applicants field rebuilt from only the passing applicant            
000330**    names, and Owners rebuilt from only the passing owner               
000340**    names - falling back to the rebuilt Applicants when no              
000350**    owner passes.  Dropped patents are counted Skipped                  
000360**    Individual and go no further.                                       
000370**                                                                        
000380**    VERSION.  See Prog-Name In Ws.                                      
000390**                                                                        
000400**    CHANGE-LOG.                                                         
000410**    14/09/1984 vbc 000 - Created as the old purchase order              
000420**                         domestic / foreign supplier screen.            
000430**    04/06/1987 vbc 000 - Classifier logic split out into its            
000440**                         own callable module (now PQ810) so             
000450**                         Payables could reuse it on cheque run.         
000460**    10/03/1991 vbc 028 - Added ship-to name fallback to                 
000470**                         bill-to when no ship-to party passed.          
000480**    12/01/1998 vbc 061 - Year 2000 review: no Date fields               
000490**                         held, no change required.                      
000500**    03/06/1999 vbc 065 - Confirmed Y2K compliant on re-test.            
000510**    23/09/2004 vbc 101 - Re-used for the Qatar patent                   
000520**                         registry extract job in place of the           
000530**                         supplier screening run it was for.             
000540**    16/02/2026 vbc PQ001-01 - Rewritten as ORG-FILTER: reads            
000550**                         NEW-EXTRACT against PARTY-FILE in              
000560**                         patent order, calls PQ810 per                  
000570**                         applicant and owner, rebuilds                  
000580**                         Applicants/Owners from passing names.          
000590**    20/03/2026 vbc PQ001-08 - Owner fallback now copies the             
000600**                         REBUILT Applicants list, not the raw           
000610**                         input, per Legal's correction.                 
000620**    02/04/2026 vbc PQ001-07 - Added Prog-Name, matching the             
000630**                         shop's py000/vacprint/pyrgstr habit            
000640**                         of carrying a version literal in ws.           
000650**                                                                        
000660  environment division.                                                   
000670  copy  "envdiv.cob".                                                     
000680  input-output section.                                                   
000690  file-control.                                                           
000700**    Three SELECTs - NEW-EXTRACT read, PARTY-FILE read alongside         
000710**    it, NEWFILTR written one record per patent that survives            
000720**    the screen below.  All three ASSIGN names and statuses              
000730**    come down from the shop's standard FD copybooks, the same           
000740**    as every other step in this chain.                                  
000750  copy  "selpqnew.cob".                                                   
000760  copy  "selpqpty.cob".                                                   
000770  copy  "selpqf1.cob".                                                    
000780**                                                                        
000790  data division.                                                          
000800  file section.                                                           
000810  copy  "fdpqnew.cob".                                                    
000820  copy  "fdpqpty.cob".                                                    
000830  copy  "fdpqf1.cob".                                                     
000840**                                                                        
000850  working-storage section.                                                
000860**                                                                        
000870**    Prog-Name is not currently displayed or printed by PQ010 -          
000880**    it is a subprogram buried in the middle of the CALL chain,          
000890**    not a step whose own banner ever reaches Operations - but           
000900**    is carried here regardless so a future trace or abend dump          
000910**    can report which build of ORG-FILTER actually ran, the same         
000920**    reasoning that put it in pq000/pq060.                               
000930  77  Prog-Name               pic x(17) value "PQ010 (1.00.00)".          
000940**                                                                        
000950**    File-status bytes for all three SELECTs - none are tested           
000960**    explicitly below, the AT END clauses on the READs carry             
000970**    the whole of this program's error handling, but the bytes           
000980**    are kept here, as every FD in this shop keeps a status.             
000990  01  PQ01-File-Status.                                                   
001000      03  PQ-NE-Status          pic xx.                                   
001010      03  PQ-PF-Status          pic xx.                                   
001020      03  PQ-NF-Status          pic xx.                                   
001030      03  filler                pic x(2).                                 
001040**                                                                        
001050**    End-of-file flags for the two input files driving the               
001060**    match.  NEWFILTR-FILE is output only and needs none.                
001070  01  PQ01-Eof-Switches.                                                  
001080      03  WS-NE-Eof             pic x     value "N".                      
001090          88  WS-NE-At-Eof                value "Y".                      
001100      03  WS-PF-Eof             pic x     value "N".                      
001110          88  WS-PF-At-Eof                value "Y".                      
001120      03  filler                pic x(2).                                 
001130**                                                                        
001140**    Working fields for the current patent's screen - the                
001150**    Jurisdiction view of the match key is not read by any               
001160**    paragraph below but is kept, as a REDEFINES the shop's              
001170**    own key-matching copybooks routinely carry, against the             
001180**    day Legal asks for jurisdiction-level statistics here.              
001190**    WS-Applicants-Built/WS-Owners-Built accumulate the                  
001200**    semicolon-joined name lists CC000/DD000 below build one             
001210**    passing party at a time.                                            
001220  01  PQ01-Work-Fields.                                                   
001230      03  WS-Patent-Key         pic x(30).                                
001240      03  WS-Patent-Key-View redefines WS-Patent-Key.                     
001250          05  WS-PK-Jurisdiction    pic x(2).                             
001260          05  filler                pic x(28).                            
001270      03  WS-Has-Qatar-Applicant pic x    value "N".                      
001280          88  WS-Any-Qatar-Applicant       value "Y".                     
001290      03  WS-Applicants-Built   pic x(500).                               
001300      03  WS-Owners-Built       pic x(500).                               
001310      03  WS-Appl-Entry-Count   pic 99    comp.                           
001320      03  WS-Owner-Entry-Count  pic 99    comp.                           
001330      03  WS-Appl-Pointer       pic 999   comp.                           
001340      03  WS-Owner-Pointer      pic 999   comp.                           
001350      03  WS-Name-Len           pic 999   comp.                           
001360      03  WS-Calc-Sub           pic 999   comp.                           
001370      03  filler                pic x(3).                                 
001380**                                                                        
001390**    The CALL interface to PQ810 - WS-Request-Qatar-Org is fixed         
001400**    at "Q" for every call this program makes (PQ810 also                
001410**    answers an "F" foreign-company request, not used here) and          
001420**    WS-PQ810-Answer carries PQ810's Y/N verdict back.                   
001430  01  PQ01-PQ810-Linkage.                                                 
001440      03  WS-Request-Qatar-Org  pic x     value "Q".                      
001450      03  WS-PQ810-Answer       pic x.                                    
001460          88  WS-PQ810-Answer-Yes          value "Y".                     
001470      03  filler                pic x(2).                                 
001480**                                                                        
001490  linkage section.                                                        
001500**                                                                        
001510  copy  "wspqcall.cob".                                                   
001520  copy  "wspqstat.cob".                                                   
001530**                                                                        
001540  procedure division using WS-PQ-Calling-Data PQ-Run-Statistics.          
001550**                                                                        
001560**    Top of the screen - prime both input files with their               
001570**    first record, then process one patent per pass of                   
001580**    AA100-PROCESS-PATENT until NEW-EXTRACT runs out.  PARTY-            
001590**    FILE is driven entirely from inside AA100/BB000 below; it           
001600**    is never read directly from here after the prime read.              
001610  AA000-MAIN.                                                             
001620      perform  AA010-OPEN-FILES.                                          
001630      perform  AA020-READ-NEW-EXTRACT.                                    
001640      perform  AA030-READ-PARTY.                                          
001650      perform  AA100-PROCESS-PATENT thru AA100-EXIT                       
001660               until WS-NE-At-Eof.                                        
001670      perform  AA900-CLOSE-FILES.                                         
001680      move     zero to PQ-Term-Code.                                      
001690      goback.                                                             
001700**                                                                        
001710  AA010-OPEN-FILES.                                                       
001720      open     input  NEW-EXTRACT-FILE.                                   
001730      open     input  PARTY-FILE.                                         
001740      open     output NEWFILTR-FILE.                                      
001750**                                                                        
001760  AA020-READ-NEW-EXTRACT.                                                 
001770      read     NEW-EXTRACT-FILE                                           
001780               at end move "Y" to WS-NE-Eof                               
001790      end-read.                                                           
001800**                                                                        
001810  AA030-READ-PARTY.                                                       
001820      read     PARTY-FILE                                                 
001830               at end move "Y" to WS-PF-Eof                               
001840      end-read.                                                           
001850**                                                                        
001860  AA900-CLOSE-FILES.                                                      
001870      close    NEW-EXTRACT-FILE.                                          
001880      close    PARTY-FILE.                                                
001890      close    NEWFILTR-FILE.                                             
001900**                                                                        
001910**    One patent - scan its party records, decide keep or drop.           
001920**    PARTY-FILE is assumed to be in the same patent order as             
001930**    NEW-EXTRACT (Legal's extract spec guarantees this); the             
001940**    BB000 loop below consumes every PARTY-FILE record whose             
001950**    key matches the current patent before returning here, so            
001960**    by the time WS-Any-Qatar-Applicant is tested the whole              
001970**    party group for this patent has already been scanned.               
001980  AA100-PROCESS-PATENT.                                                   
001990      move     Pat-Application-No of NE-Patent-Record                     
002000               to WS-Patent-Key.                                          
002010      move     "N" to WS-Has-Qatar-Applicant.                             
002020      move     spaces to WS-Applicants-Built.                             
002030      move     spaces to WS-Owners-Built.                                 
002040      move     zero to WS-Appl-Entry-Count.                               
002050      move     zero to WS-Owner-Entry-Count.                              
002060      move     1 to WS-Appl-Pointer.                                      
002070      move     1 to WS-Owner-Pointer.                                     
002080      perform  BB000-SCAN-PARTIES thru BB000-EXIT                         
002090               until WS-PF-At-Eof                                         
002100                  or Pty-Patent-Key not = WS-Patent-Key.                  
002110**    Kept patents get Applicants overwritten with the rebuilt            
002120**    passing-only list; Owners fall back to that SAME rebuilt            
002130**    list (not the raw input Owners) when no owner party                 
002140**    passed, per the PQ001-08 correction noted above.                    
002150      if       WS-Any-Qatar-Applicant                                     
002160               move NE-Patent-Record to NF-Patent-Record                  
002170               move WS-Applicants-Built to Pat-Applicants of              
002180                    NF-Patent-Record                                      
002190               if WS-Owner-Entry-Count = zero                             
002200                  move WS-Applicants-Built to Pat-Owners of               
002210                       NF-Patent-Record                                   
002220               else                                                       
002230                  move WS-Owners-Built to Pat-Owners of                   
002240                       NF-Patent-Record                                   
002250               end-if                                                     
002260               write NF-Patent-Record                                     
002270               add 1 to Pqs-Kept                                          
002280      else                                                                
002290               add 1 to Pqs-Skipped-Individual                            
002300      end-if.                                                             
002310      add      1 to Pqs-Patents-Searched.                                 
002320      add      1 to Pqs-Patents-Extracted.                                
002330      perform  AA020-READ-NEW-EXTRACT.                                    
002340  AA100-EXIT.                                                             
002350      exit.                                                               
002360**                                                                        
002370**    One party of the current patent - applicant or owner.               
002380**    Any role other than "A" or "O" (e.g. an agent or attorney           
002390**    party, if Legal ever extends PARTY-FILE to carry one) is            
002400**    silently skipped - it has no bearing on the Qatar test.             
002410  BB000-SCAN-PARTIES.                                                     
002420      if       Pty-Role = "A"                                             
002430               call "PQ810" using Pty-Name Pty-Residence                  
002440                    Pty-Country WS-Request-Qatar-Org                      
002450                    WS-PQ810-Answer                                       
002460               if WS-PQ810-Answer-Yes                                     
002470                  move "Y" to WS-Has-Qatar-Applicant                      
002480                  perform CC000-APPEND-APPLICANT thru CC000-EXIT          
002490               end-if                                                     
002500      else                                                                
002510               if Pty-Role = "O"                                          
002520                  call "PQ810" using Pty-Name Pty-Residence               
002530                       Pty-Country WS-Request-Qatar-Org                   
002540                       WS-PQ810-Answer                                    
002550                  if WS-PQ810-Answer-Yes                                  
002560                     perform DD000-APPEND-OWNER thru DD000-EXIT           
002570                  end-if                                                  
002580               end-if                                                     
002590      end-if.                                                             
002600      perform  AA030-READ-PARTY.                                          
002610  BB000-EXIT.                                                             
002620      exit.                                                               
002630**                                                                        
002640**    Appends one passing applicant name to WS-Applicants-Built,          
002650**    semicolon-separating it from any name already appended -            
002660**    a zero-length trimmed name (EE000 below) is silently                
002670**    skipped rather than leaving a bare "; " in the built list.          
002680  CC000-APPEND-APPLICANT.                                                 
002690      perform  EE000-CALC-NAME-LEN thru EE000-EXIT.                       
002700      if       WS-Name-Len = zero                                         
002710               go to CC000-EXIT.                                          
002720      if       WS-Appl-Entry-Count > zero                                 
002730               string "; " delimited by size                              
002740                   into WS-Applicants-Built                               
002750                   with pointer WS-Appl-Pointer                           
002760      end-if.                                                             
002770      string   Pty-Name (1:WS-Name-Len) delimited by size                 
002780               into WS-Applicants-Built                                   
002790               with pointer WS-Appl-Pointer.                              
002800      add      1 to WS-Appl-Entry-Count.                                  
002810  CC000-EXIT.                                                             
002820      exit.                                                               
002830**                                                                        
002840**    Same logic as CC000 above, against WS-Owners-Built - kept           
002850**    as its own paragraph rather than folded into CC000 because          
002860**    the two lists are independent counts and pointers and the           
002870**    old purchase-order screen this was rewritten from kept              
002880**    bill-to and ship-to builds separate the same way.                   
002890  DD000-APPEND-OWNER.                                                     
002900      perform  EE000-CALC-NAME-LEN thru EE000-EXIT.                       
002910      if       WS-Name-Len = zero                                         
002920               go to DD000-EXIT.                                          
002930      if       WS-Owner-Entry-Count > zero                                
002940               string "; " delimited by size                              
002950                   into WS-Owners-Built                                   
002960                   with pointer WS-Owner-Pointer                          
002970      end-if.                                                             
002980      string   Pty-Name (1:WS-Name-Len) delimited by size                 
002990               into WS-Owners-Built                                       
003000               with pointer WS-Owner-Pointer.                             
003010      add      1 to WS-Owner-Entry-Count.                                 
003020  DD000-EXIT.                                                             
003030      exit.                                                               
003040**                                                                        
003050**    Trimmed length of the current party's name - scans back             
003060**    from column 120 looking for the last non-blank character.           
003070  EE000-CALC-NAME-LEN.                                                    
003080      move     zero to WS-Name-Len.                                       
003090      perform  EE010-CALC-LOOP thru EE010-EXIT                            
003100               varying WS-Calc-Sub from 120 by -1                         
003110               until WS-Calc-Sub < 1                                      
003120                  or WS-Name-Len not = zero.                              
003130  EE000-EXIT.                                                             
003140      exit.                                                               
003150**                                                                        
003160**    One pass of the backward scan EE000 drives.                         
003170  EE010-CALC-LOOP.                                                        
003180      if       Pty-Name (WS-Calc-Sub:1) not = space                       
003190               move WS-Calc-Sub to WS-Name-Len.                           
003200  EE010-EXIT.                                                             
003210      exit.                                                               
