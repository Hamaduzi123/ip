000100******************************************************************        
000110*                                                               *         
000120**    PQ020  -  CLEANER : PATENT RECORD EDIT AND DEDUP           *        
000130*                                                               *         
000140******************************************************************        
000150**                                                                        
000160  identification division.                                                
000170  program-id.          PQ020.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        22/05/1986.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230**                                                                        
000240**    REMARKS.  Second step of the nightly run.  Reads the                
000250**    NEWFILTR-FILE (ORG-FILTER output) one record at a time and          
000260**    edits it: drops                                                     
000270**    any record whose Title carries a non-printable byte (this           
000280**    shop runs single-byte, so "non-English" degrades to "outside        
000290**    the printable ASCII range" - see PQ001 spec note), trims the        
000300**    free-text fields, standardizes each applicant/inventor/owner        
000310**    name through PQ820 and drops per-field duplicates, reformats        
000320**    an 8-digit ApplicationDate through PQ800, then drops the            
000330**    record if its ApplicationNumber or normalized title was seen        
000340**    earlier in this same run.  Survivors get their blank columns        
000350**    defaulted and are written to NEWCLEAN-FILE for PQ030.               
000360**                                                                        
000370**    VERSION.  See Prog-Name In Ws.                                      
000380**                                                                        
000390**    CHANGE-LOG.                                                         
000400**    22/05/1986 vbc 000 - Created as the old supplier master             
000410**                         field-edit and duplicate-invoice run.          
000420**    11/11/1989 vbc 017 - Added the running duplicate-invoice            
000430**                         table so same-day re-keys were caught.         
000440**    07/02/1998 vbc 058 - Year 2000 review: dates held as display        
000450**                         text, not packed; no change required.          
000460**    19/05/1999 vbc 063 - Confirmed Y2K compliant on re-test.            
000470**    23/09/2004 vbc 101 - Re-used for the Qatar patent registry          
000480**                         cleanup step in place of the supplier          
000490**                         edit run it was written for.                   
000500**    18/02/2026 vbc PQ001-02 - Rewritten as CLEANER: non-English         
000510**                         byte test, field trim, name                    
000520**                         standardization via PQ820, date format         
000530**                         via PQ800, record-level dedup, column          
000540**                         defaults from wspqconst.cob.                   
000550**    21/03/2026 vbc PQ001-09 - Table sizes widened to 3000 after         
000560**                         a heavy night of CNIPA re-filings              
000570**                         overran the old 1000-entry dedup table.        
000580**    02/04/2026 vbc PQ001-07 - Added Prog-Name per the shop's            
000590**                         own py000 / vacprint / pyrgstr habit.          
000600**                                                                        
000610  environment division.                                                   
000620  copy  "envdiv.cob".                                                     
000630  input-output section.                                                   
000640  file-control.                                                           
000650  copy  "selpqf1.cob".                                                    
000660  copy  "selpqf2.cob".                                                    
000670**                                                                        
000680  data division.                                                          
000690  file section.                                                           
000700  copy  "fdpqf1.cob".                                                     
000710  copy  "fdpqf2.cob".                                                     
000720**                                                                        
000730  working-storage section.                                                
000740**                                                                        
000750**    Prog-Name - carried for trace/abend identification the same         
000760**    reason pq010 carries it; PQ020 has no banner of its own.            
000770  77  Prog-Name               pic x(17) value "PQ020 (1.00.00)".          
000780**                                                                        
000790  01  PQ02-File-Status.                                                   
000800      03  PQ-NF-Status          pic xx.                                   
000810      03  PQ-NC-Status          pic xx.                                   
000820      03  filler                pic x(2).                                 
000830**                                                                        
000840  01  PQ02-Eof-Switches.                                                  
000850      03  WS-NF-Eof             pic x     value "N".                      
000860          88  WS-NF-At-Eof                value "Y".                      
000870      03  filler                pic x(3).                                 
000880**                                                                        
000890**    Column-default literals and PQ-Upper-Letters/PQ-Lower-              
000900**    Letters/PQ-Digits CLASS-test conditions used by FF010's             
000910**    key-building logic below.                                           
000920  copy  "wspqconst.cob".                                                  
000930**                                                                        
000940  01  PQ02-Non-English-Fields.                                            
000950      03  WS-Non-English-Switch pic x     value "N".                      
000960          88  WS-Is-Non-English           value "Y".                      
000970      03  filler                pic x(3).                                 
000980**                                                                        
000990**    General-purpose trim buffer shared by CC000's non-English           
001000**    scan and every DD000/NN000 field trim - one buffer, reused          
001010**    field by field, rather than one per field, the way the old          
001020**    supplier-edit run kept a single scratch area for its own            
001030**    card-image trims.                                                   
001040  01  PQ02-Trim-Area.                                                     
001050      03  WS-Trim-Buffer        pic x(2000).                              
001060      03  WS-Trim-Temp          pic x(2000).                              
001070      03  filler                pic x(4).                                 
001080  01  PQ02-Trim-Area-View redefines PQ02-Trim-Area.                       
001090      03  WS-Trim-Buffer-Table  pic x     occurs 2000.                    
001100      03  filler                pic x(2004).                              
001110**                                                                        
001120  01  PQ02-Trim-Scan-Fields.                                              
001130      03  WS-Trim-Start         pic 9(4)  comp.                           
001140      03  WS-Trim-End           pic 9(4)  comp.                           
001150      03  WS-Trim-Len           pic 9(4)  comp.                           
001160      03  WS-Trim-Sub           pic 9(4)  comp.                           
001170      03  filler                pic x(2).                                 
001180**                                                                        
001190  01  PQ02-Date-Fields.                                                   
001200      03  WS-Out-Date           pic x(10).                                
001210      03  filler                pic x(2).                                 
001220**                                                                        
001230**    Next-available ResourceId, seeded from PQC-Resource-Id-Base         
001240**    at AA000 start and incremented for every record JJ000 finds         
001250**    with a zero Resource-Id - PQ020 only ever assigns the               
001260**    identifier, it does not decide whether a record is new;             
001270**    that judgement belongs to PQ030 (MERGER).                           
001280  01  PQ02-Resource-Id.                                                   
001290      03  WS-Next-Resource-Id   pic 9(7)  comp.                           
001300      03  filler                pic x(2).                                 
001310**                                                                        
001320**    EE100/EE110 work fields for splitting one Applicants,               
001330**    Inventors or Owners field on ";" and standardizing/                 
001340**    deduping each name segment in turn.                                 
001350  01  PQ02-Field-Standardize.                                             
001360      03  WS-Field-Buffer       pic x(500).                               
001370      03  WS-Field-Out          pic x(500).                               
001380      03  WS-Raw-Segment        pic x(130).                               
001390      03  WS-Field-Pointer      pic 9(4)  comp.                           
001400      03  WS-Unstring-Ptr       pic 9(4)  comp.                           
001410      03  WS-Field-Out-Count    pic 99    comp.                           
001420      03  filler                pic x(2).                                 
001430**                                                                        
001440**    Lower-cased, punctuation-stripped dedup key for the name            
001450**    currently being standardized, and the table of keys already         
001460**    kept for the CURRENT field (reset per field by EE100, not           
001470**    carried across fields or records).                                  
001480  01  PQ02-Name-Key-Area.                                                 
001490      03  WS-Name-Key           pic x(120).                               
001500      03  WS-Name-Key-Len       pic 999   comp.                           
001510      03  WS-Key-Src-Sub        pic 999   comp.                           
001520      03  WS-One-Char           pic x.                                    
001530      03  WS-Key-Found          pic x     value "N".                      
001540          88  WS-Key-Is-Found             value "Y".                      
001550      03  WS-Key-Scan-Sub       pic 99    comp.                           
001560      03  filler                pic x(2).                                 
001570  01  PQ02-Name-Key-Table.                                                
001580      03  WS-Name-Key-Count     pic 99    comp.                           
001590      03  WS-Name-Key-Entry occurs 60     pic x(120).                     
001600      03  filler                pic x(2).                                 
001610**                                                                        
001620  01  PQ02-Dedup-Switches.                                                
001630      03  WS-Duplicate-Switch   pic x     value "N".                      
001640          88  WS-Is-Duplicate             value "Y".                      
001650      03  WS-App-Found          pic x     value "N".                      
001660          88  WS-App-Is-Found              value "Y".                     
001670      03  WS-Title-Found        pic x     value "N".                      
001680          88  WS-Title-Is-Found             value "Y".                    
001690      03  WS-App-Scan-Sub       pic 9(4)  comp.                           
001700      03  WS-Title-Scan-Sub     pic 9(4)  comp.                           
001710      03  filler                pic x(2).                                 
001720**                                                                        
001730  01  PQ02-Title-Key.                                                     
001740      03  WS-Title-Key          pic x(100).                               
001750      03  filler                pic x(2).                                 
001760**                                                                        
001770**    Run-wide ApplicationNumber and normalized-Title tables,             
001780**    each entry added the first time a record's key is seen and          
001790**    never removed - sized to 3000 per the PQ001-09 widening             
001800**    note above, a heavy night's worst case, not a hard limit            
001810**    enforced anywhere in the code.                                      
001820  01  PQ02-App-Seen-Table.                                                
001830      03  WS-App-Seen-Count     pic 9(4)  comp.                           
001840      03  WS-App-Seen-Entry occurs 3000   pic x(30).                      
001850      03  filler                pic x(2).                                 
001860**                                                                        
001870  01  PQ02-Title-Seen-Table.                                              
001880      03  WS-Title-Seen-Count   pic 9(4)  comp.                           
001890      03  WS-Title-Seen-Entry occurs 3000 pic x(100).                     
001900      03  filler                pic x(2).                                 
001910**                                                                        
001920**    CALL interface to PQ820 - one name in, dropped/standardized         
001930**    flags back.                                                         
001940  01  PQ02-PQ820-Linkage.                                                 
001950      03  PQ82-Name             pic x(120).                               
001960      03  PQ82-Dropped          pic x.                                    
001970          88  PQ82-Name-Was-Dropped        value "Y".                     
001980      03  PQ82-Standardized     pic x.                                    
001990          88  PQ82-Name-Was-Standardized   value "Y".                     
002000      03  filler                pic x(2).                                 
002010**                                                                        
002020  linkage section.                                                        
002030**                                                                        
002040  copy  "wspqcall.cob".                                                   
002050  copy  "wspqstat.cob".                                                   
002060**                                                                        
002070  procedure division using WS-PQ-Calling-Data PQ-Run-Statistics.          
002080**                                                                        
002090**    Top of CLEANER - prime the ResourceId counter, prime the            
002100**    input file, then edit one record per pass of BB100 until            
002110**    NEWFILTR-FILE runs out.                                             
002120  AA000-MAIN.                                                             
002130      perform  AA010-OPEN-FILES.                                          
002140      move     PQC-Resource-Id-Base to WS-Next-Resource-Id.               
002150      perform  AA020-READ-NEWFILTR.                                       
002160      perform  BB100-PROCESS-RECORD thru BB100-EXIT                       
002170               until WS-NF-At-Eof.                                        
002180      perform  AA900-CLOSE-FILES.                                         
002190      move     zero to PQ-Term-Code.                                      
002200      goback.                                                             
002210**                                                                        
002220  AA010-OPEN-FILES.                                                       
002230      open     input  NEWFILTR-FILE.                                      
002240      open     output NEWCLEAN-FILE.                                      
002250**                                                                        
002260  AA020-READ-NEWFILTR.                                                    
002270      read     NEWFILTR-FILE                                              
002280               at end move "Y" to WS-NF-Eof                               
002290      end-read.                                                           
002300**                                                                        
002310  AA900-CLOSE-FILES.                                                      
002320      close    NEWFILTR-FILE.                                             
002330      close    NEWCLEAN-FILE.                                             
002340**                                                                        
002350**    One record through all seven CLEANER steps, in the fixed            
002360**    order Legal signed off on - a record dropped at any step            
002370**    (non-English, duplicate) goes no further and none of the            
002380**    later steps ever see it.  Pqs-Input-Count is bumped for             
002390**    every record offered to this step, dropped or not, so it            
002400**    always equals ORG-FILTER's Pqs-Kept figure from PQ010.              
002410  BB100-PROCESS-RECORD.                                                   
002420      add      1 to Pqs-Input-Count.                                      
002430      move     NF-Patent-Record to NC-Patent-Record.                      
002440      perform  CC000-CHECK-NON-ENGLISH thru CC000-EXIT.                   
002450      if       WS-Is-Non-English                                          
002460               add 1 to Pqs-Non-English-Removed                           
002470      else                                                                
002480               perform DD000-TRIM-FIELDS thru DD000-EXIT                  
002490               perform EE000-STANDARDIZE-NAMES thru EE000-EXIT            
002500               perform HH000-FORMAT-DATE thru HH000-EXIT                  
002510               perform II000-DEDUP-CHECK thru II000-EXIT                  
002520               if WS-Is-Duplicate                                         
002530                  add 1 to Pqs-Duplicates-Removed                         
002540               else                                                       
002550                  perform JJ000-APPLY-DEFAULTS thru JJ000-EXIT            
002560                  write NC-Patent-Record                                  
002570                  add 1 to Pqs-Output-Count                               
002580               end-if                                                     
002590      end-if.                                                             
002600      perform  AA020-READ-NEWFILTR.                                       
002610  BB100-EXIT.                                                             
002620      exit.                                                               
002630**                                                                        
002640**    Title holds a byte outside the printable ASCII range -              
002650**    stops at the first 200 characters since Title is not                
002660**    expected to run longer than that in practice.                       
002670  CC000-CHECK-NON-ENGLISH.                                                
002680      move     Pat-Title of NC-Patent-Record to WS-Trim-Buffer.           
002690      move     "N" to WS-Non-English-Switch.                              
002700      perform  CC010-SCAN-CHAR thru CC010-EXIT                            
002710               varying WS-Trim-Sub from 1 by 1                            
002720               until WS-Trim-Sub > 200                                    
002730                  or WS-Is-Non-English.                                   
002740  CC000-EXIT.                                                             
002750      exit.                                                               
002760**                                                                        
002770**    One character of the non-English scan CC000 drives.                 
002780  CC010-SCAN-CHAR.                                                        
002790      if       WS-Trim-Buffer-Table (WS-Trim-Sub) < " "                   
002800         or    WS-Trim-Buffer-Table (WS-Trim-Sub) > "~"                   
002810               move "Y" to WS-Non-English-Switch.                         
002820  CC010-EXIT.                                                             
002830      exit.                                                               
002840**                                                                        
002850**    Trim Title, Abstract and ApplicationNumber - leading and            
002860**    trailing spaces only; embedded spacing within a name or             
002870**    title is left exactly as the registry supplied it.  The             
002880**    three calls to NN000-TRIM-BUFFER below are kept separate            
002890**    rather than looped, since each field is a different length          
002900**    and lives in a different 01-group of NC-Patent-Record.              
002910  DD000-TRIM-FIELDS.                                                      
002920      move     Pat-Title of NC-Patent-Record to WS-Trim-Buffer.           
002930      perform  NN000-TRIM-BUFFER thru NN000-EXIT.                         
002940      move     WS-Trim-Buffer to Pat-Title of NC-Patent-Record.           
002950      move     Pat-Abstract of NC-Patent-Record to WS-Trim-Buffer.        
002960      perform  NN000-TRIM-BUFFER thru NN000-EXIT.                         
002970      move     WS-Trim-Buffer to Pat-Abstract of NC-Patent-Record.        
002980      move     Pat-Application-No of NC-Patent-Record                     
002990               to WS-Trim-Buffer.                                         
003000      perform  NN000-TRIM-BUFFER thru NN000-EXIT.                         
003010      move     WS-Trim-Buffer to                                          
003020               Pat-Application-No of NC-Patent-Record.                    
003030  DD000-EXIT.                                                             
003040      exit.                                                               
003050**                                                                        
003060**    Standardize Applicants, Inventors and Owners in turn - the          
003070**    same EE100 split-and-standardize logic applied to all               
003080**    three fields, since they share the identical semicolon-             
003090**    separated-name-list layout.                                         
003100  EE000-STANDARDIZE-NAMES.                                                
003110      move     Pat-Applicants of NC-Patent-Record                         
003120               to WS-Field-Buffer.                                        
003130      perform  EE100-STD-ONE-FIELD thru EE100-EXIT.                       
003140      move     WS-Field-Out to Pat-Applicants of NC-Patent-Record.        
003150      move     Pat-Inventors of NC-Patent-Record                          
003160               to WS-Field-Buffer.                                        
003170      perform  EE100-STD-ONE-FIELD thru EE100-EXIT.                       
003180      move     WS-Field-Out to Pat-Inventors of NC-Patent-Record.         
003190      move     Pat-Owners of NC-Patent-Record to WS-Field-Buffer.         
003200      perform  EE100-STD-ONE-FIELD thru EE100-EXIT.                       
003210      move     WS-Field-Out to Pat-Owners of NC-Patent-Record.            
003220  EE000-EXIT.                                                             
003230      exit.                                                               
003240**                                                                        
003250**    Split WS-Field-Buffer on ";" and standardize / dedup each           
003260**    name in turn.  WS-Name-Key-Count/WS-Name-Key-Entry are              
003270**    reset here because the per-field dedup only ever compares           
003280**    names WITHIN the one field currently being rebuilt - the            
003290**    same Applicant name may legitimately also appear as an              
003300**    Inventor.                                                           
003310  EE100-STD-ONE-FIELD.                                                    
003320      move     spaces to WS-Field-Out.                                    
003330      move     1 to WS-Field-Pointer.                                     
003340      move     zero to WS-Field-Out-Count.                                
003350      move     zero to WS-Name-Key-Count.                                 
003360      move     1 to WS-Unstring-Ptr.                                      
003370      perform  EE110-NEXT-SEGMENT thru EE110-EXIT                         
003380               until WS-Unstring-Ptr > 500.                               
003390  EE100-EXIT.                                                             
003400      exit.                                                               
003410**                                                                        
003420**    One ";"-delimited name segment - PQ820 standardizes or              
003430**    drops it outright, then NN000 trims whatever PQ820 handed           
003440**    back before the dedup-key/append logic runs.  A segment             
003450**    that trims to zero length (blank between two semicolons)            
003460**    never reaches FF000/EE120 below.                                    
003470  EE110-NEXT-SEGMENT.                                                     
003480      move     spaces to WS-Raw-Segment.                                  
003490      unstring WS-Field-Buffer delimited by ";"                           
003500               into WS-Raw-Segment                                        
003510               with pointer WS-Unstring-Ptr.                              
003520      move     WS-Raw-Segment to PQ82-Name.                               
003530      call     "PQ820" using PQ82-Name PQ82-Dropped                       
003540               PQ82-Standardized.                                         
003550      if       not PQ82-Name-Was-Dropped                                  
003560               if PQ82-Name-Was-Standardized                              
003570                  add 1 to Pqs-Names-Standardized                         
003580               end-if                                                     
003590               move PQ82-Name to WS-Trim-Buffer                           
003600               perform NN000-TRIM-BUFFER thru NN000-EXIT                  
003610               if WS-Trim-Len > zero                                      
003620                  perform FF000-COMPUTE-KEY thru FF000-EXIT               
003630                  if WS-Name-Key-Len > 1                                  
003640                     perform GG000-KEY-SEEN thru GG000-EXIT               
003650                     if not WS-Key-Is-Found                               
003660                        perform EE120-APPEND-NAME thru EE120-EXIT         
003670                     end-if                                               
003680                  end-if                                                  
003690               end-if                                                     
003700      end-if.                                                             
003710  EE110-EXIT.                                                             
003720      exit.                                                               
003730**                                                                        
003740**    Appends one kept name to WS-Field-Out and records its key           
003750**    in WS-Name-Key-Entry so GG000 catches any later repeat in           
003760**    this same field.                                                    
003770  EE120-APPEND-NAME.                                                      
003780      add      1 to WS-Name-Key-Count.                                    
003790      move     WS-Name-Key to                                             
003800               WS-Name-Key-Entry (WS-Name-Key-Count).                     
003810      if       WS-Field-Out-Count > zero                                  
003820               string "; " delimited by size                              
003830                   into WS-Field-Out                                      
003840                   with pointer WS-Field-Pointer                          
003850      end-if.                                                             
003860      string   WS-Trim-Buffer (1:WS-Trim-Len) delimited by size           
003870               into WS-Field-Out                                          
003880               with pointer WS-Field-Pointer.                             
003890      add      1 to WS-Field-Out-Count.                                   
003900  EE120-EXIT.                                                             
003910      exit.                                                               
003920**                                                                        
003930**    Build the a-z/0-9 dedup key for the current WS-Trim-Buffer          
003940**    name - every letter folded to lower case, every other               
003950**    character (spaces, punctuation, accents) dropped outright,          
003960**    so "O'Brien & Sons" and "OBRIEN AND SONS" key identically.          
003970  FF000-COMPUTE-KEY.                                                      
003980      move     spaces to WS-Name-Key.                                     
003990      move     zero to WS-Name-Key-Len.                                   
004000      perform  FF010-KEY-CHAR thru FF010-EXIT                             
004010               varying WS-Key-Src-Sub from 1 by 1                         
004020               until WS-Key-Src-Sub > WS-Trim-Len.                        
004030  FF000-EXIT.                                                             
004040      exit.                                                               
004050**                                                                        
004060**    One character of the key-building scan FF000 drives.                
004070  FF010-KEY-CHAR.                                                         
004080      move     WS-Trim-Buffer (WS-Key-Src-Sub:1) to WS-One-Char.          
004090      if       WS-One-Char is PQ-Upper-Letters                            
004100               inspect WS-One-Char converting                             
004110                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                         
004120                  "abcdefghijklmnopqrstuvwxyz"                            
004130               add 1 to WS-Name-Key-Len                                   
004140               move WS-One-Char to WS-Name-Key (WS-Name-Key-Len:1)        
004150      else                                                                
004160               if WS-One-Char is PQ-Lower-Letters                         
004170                  or WS-One-Char is PQ-Digits                             
004180                  add 1 to WS-Name-Key-Len                                
004190                  move WS-One-Char to                                     
004200                       WS-Name-Key (WS-Name-Key-Len:1)                    
004210               end-if                                                     
004220      end-if.                                                             
004230  FF010-EXIT.                                                             
004240      exit.                                                               
004250**                                                                        
004260**    Has this name's key already been kept for this field?               
004270  GG000-KEY-SEEN.                                                         
004280      move     "N" to WS-Key-Found.                                       
004290      perform  GG010-SCAN-KEY thru GG010-EXIT                             
004300               varying WS-Key-Scan-Sub from 1 by 1                        
004310               until WS-Key-Scan-Sub > WS-Name-Key-Count                  
004320                  or WS-Key-Is-Found.                                     
004330  GG000-EXIT.                                                             
004340      exit.                                                               
004350**    One table entry of the scan GG000 drives.                           
004360**                                                                        
004370  GG010-SCAN-KEY.                                                         
004380      if       WS-Name-Key-Entry (WS-Key-Scan-Sub) = WS-Name-Key          
004390               move "Y" to WS-Key-Found.                                  
004400  GG010-EXIT.                                                             
004410      exit.                                                               
004420**                                                                        
004430**    ApplicationDate: 8-digit YYYYMMDD to YYYY-MM-DD, via PQ800 -        
004440**    then the leading 4 digits of the REFORMATTED date (now              
004450**    hyphenated, so still columns 1-4) are copied to Pat-Year,           
004460**    the field PQ040's year-range and top-applicant logic reads.         
004470**    PQ800 itself leaves a date it cannot reformat untouched,            
004480**    so a malformed ApplicationDate still yields a 4-character           
004490**    Pat-Year, just not a numerically meaningful one.                    
004500  HH000-FORMAT-DATE.                                                      
004510      call     "PQ800" using                                              
004520               Pat-Application-Date of NC-Patent-Record                   
004530               WS-Out-Date.                                               
004540      move     WS-Out-Date to                                             
004550               Pat-Application-Date of NC-Patent-Record.                  
004560      move     Pat-Application-Date of NC-Patent-Record (1:4)             
004570               to Pat-Year of NC-Patent-Record.                           
004580  HH000-EXIT.                                                             
004590      exit.                                                               
004600**                                                                        
004610**    ApplicationNumber seen before, or normalized title seen             
004620**    before - either one alone is enough to call a record a              
004630**    duplicate, per Legal's ruling that a re-filed title under           
004640**    a fresh ApplicationNumber is still the same application.            
004650  II000-DEDUP-CHECK.                                                      
004660      move     "N" to WS-Duplicate-Switch.                                
004670      perform  II010-APP-SEEN thru II010-EXIT.                            
004680      if       WS-App-Is-Found                                            
004690               move "Y" to WS-Duplicate-Switch                            
004700      else                                                                
004710               move Pat-Title of NC-Patent-Record                         
004720                   (1:PQC-Title-Key-Len) to WS-Title-Key                  
004730               inspect WS-Title-Key converting                            
004740                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                         
004750                  "abcdefghijklmnopqrstuvwxyz"                            
004760               perform II100-TITLE-SEEN thru II100-EXIT                   
004770               if WS-Title-Is-Found                                       
004780                  move "Y" to WS-Duplicate-Switch                         
004790               else                                                       
004800                  add 1 to WS-App-Seen-Count                              
004810                  move Pat-Application-No of NC-Patent-Record to          
004820                       WS-App-Seen-Entry (WS-App-Seen-Count)              
004830                  add 1 to WS-Title-Seen-Count                            
004840                  move WS-Title-Key to                                    
004850                       WS-Title-Seen-Entry (WS-Title-Seen-Count)          
004860               end-if                                                     
004870      end-if.                                                             
004880  II000-EXIT.                                                             
004890      exit.                                                               
004900**    Has this ApplicationNumber been seen already this run?              
004910**                                                                        
004920  II010-APP-SEEN.                                                         
004930      move     "N" to WS-App-Found.                                       
004940      perform  II020-SCAN-APP thru II020-EXIT                             
004950               varying WS-App-Scan-Sub from 1 by 1                        
004960               until WS-App-Scan-Sub > WS-App-Seen-Count                  
004970                  or WS-App-Is-Found.                                     
004980  II010-EXIT.                                                             
004990      exit.                                                               
005000**    One table entry of the scan II010 drives.                           
005010**                                                                        
005020  II020-SCAN-APP.                                                         
005030      if       WS-App-Seen-Entry (WS-App-Scan-Sub) =                      
005040               Pat-Application-No of NC-Patent-Record                     
005050               move "Y" to WS-App-Found.                                  
005060  II020-EXIT.                                                             
005070      exit.                                                               
005080**                                                                        
005090  II100-TITLE-SEEN.                                                       
005100      move     "N" to WS-Title-Found.                                     
005110      perform  II110-SCAN-TITLE thru II110-EXIT                           
005120               varying WS-Title-Scan-Sub from 1 by 1                      
005130               until WS-Title-Scan-Sub > WS-Title-Seen-Count              
005140                  or WS-Title-Is-Found.                                   
005150  II100-EXIT.                                                             
005160      exit.                                                               
005170**    One table entry of the scan II100 drives.                           
005180**                                                                        
005190  II110-SCAN-TITLE.                                                       
005200      if       WS-Title-Seen-Entry (WS-Title-Scan-Sub) =                  
005210               WS-Title-Key                                               
005220               move "Y" to WS-Title-Found.                                
005230  II110-EXIT.                                                             
005240      exit.                                                               
005250**                                                                        
005260**    Default the blank standard columns per wspqconst.cob - a            
005270**    record only gets a NEW ResourceId here if it genuinely              
005280**    arrived with none; a record carrying a Resource-Id already          
005290**    (a re-run of today's extract, say) keeps the one it has.            
005300**    Every other default below is a straight spaces/zero test,           
005310**    independent of the others - a record can be missing one             
005320**    standard column and not another.                                    
005330  JJ000-APPLY-DEFAULTS.                                                   
005340      if       Pat-Resource-Id of NC-Patent-Record = zero                 
005350               add 1 to WS-Next-Resource-Id                               
005360               move WS-Next-Resource-Id to                                
005370                    Pat-Resource-Id of NC-Patent-Record                   
005380      end-if.                                                             
005390      if       Pat-Doc-Type-Id of NC-Patent-Record = zero                 
005400               move PQC-Dflt-Doc-Type-Id to                               
005410                    Pat-Doc-Type-Id of NC-Patent-Record                   
005420      end-if.                                                             
005430      if       Pat-Doc-Type-Name of NC-Patent-Record = spaces             
005440               move PQC-Dflt-Doc-Type-Name to                             
005450                    Pat-Doc-Type-Name of NC-Patent-Record                 
005460      end-if.                                                             
005470      if       Pat-Legal-Status of NC-Patent-Record = spaces              
005480               move PQC-Dflt-Legal-Status to                              
005490                    Pat-Legal-Status of NC-Patent-Record                  
005500      end-if.                                                             
005510      if       Pat-Source of NC-Patent-Record = spaces                    
005520               move PQC-Dflt-Source to                                    
005530                    Pat-Source of NC-Patent-Record                        
005540      end-if.                                                             
005550      if       Pat-Extracted-Date of NC-Patent-Record = spaces            
005560               move PQ-Run-Date to                                        
005570                    Pat-Extracted-Date of NC-Patent-Record                
005580      end-if.                                                             
005590  JJ000-EXIT.                                                             
005600      exit.                                                               
005610**                                                                        
005620**    Left/right-trim WS-Trim-Buffer in place; WS-Trim-Len comes          
005630**    out set to the trimmed length (zero when all blank).                
005640  NN000-TRIM-BUFFER.                                                      
005650      move     zero to WS-Trim-Start.                                     
005660      move     zero to WS-Trim-End.                                       
005670      perform  NN010-SCAN-START thru NN010-EXIT                           
005680               varying WS-Trim-Sub from 1 by 1                            
005690               until WS-Trim-Sub > 2000                                   
005700                  or WS-Trim-Start not = zero.                            
005710      if       WS-Trim-Start = zero                                       
005720               move spaces to WS-Trim-Buffer                              
005730               move zero to WS-Trim-Len                                   
005740               go to NN000-EXIT.                                          
005750      perform  NN020-SCAN-END thru NN020-EXIT                             
005760               varying WS-Trim-Sub from 2000 by -1                        
005770               until WS-Trim-Sub < 1                                      
005780                  or WS-Trim-End not = zero.                              
005790      compute  WS-Trim-Len = WS-Trim-End - WS-Trim-Start + 1.             
005800      move     WS-Trim-Buffer (WS-Trim-Start:WS-Trim-Len)                 
005810               to WS-Trim-Temp.                                           
005820      move     spaces to WS-Trim-Buffer.                                  
005830      move     WS-Trim-Temp to WS-Trim-Buffer.                            
005840  NN000-EXIT.                                                             
005850      exit.                                                               
005860**    Forward scan for the first non-blank character.                     
005870**                                                                        
005880  NN010-SCAN-START.                                                       
005890      if       WS-Trim-Buffer (WS-Trim-Sub:1) not = space                 
005900               move WS-Trim-Sub to WS-Trim-Start.                         
005910  NN010-EXIT.                                                             
005920      exit.                                                               
005930**    Backward scan for the last non-blank character.                     
005940**                                                                        
005950  NN020-SCAN-END.                                                         
005960      if       WS-Trim-Buffer (WS-Trim-Sub:1) not = space                 
005970               move WS-Trim-Sub to WS-Trim-End.                           
005980  NN020-EXIT.                                                             
005990      exit.                                                               
