000100*****************************************************************         
000110*                                                               *         
000120*    PQ030  -  MERGER : NEW RECORDS INTO EXISTING MASTER        *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification division.                                                
000170  program-id.          PQ030.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        03/11/1988.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230*                                                                         
000240*    REMARKS.  Third step of the nightly run.  Carries the                
000250*    existing master (MASTER-IN) forward into MSTRMERG untouched          
000260*    in key and sequence, re-standardizing its text fields on the         
000270*    way out, then streams NEWCLEAN behind it: a cleaned new              
000280*    record is "truly new"                                                
000290*    only if neither its normalized application number nor its            
000300*    normalized title matches anything already written to MSTRMERG        
000310*    (original master or an earlier truly-new record in this same         
000320*    run).  Truly-new records are given the next ResourceId after         
000330*    the highest one carried from the master (or 50001 when the           
000340*    master was empty) and standardized the same way on the way           
000350*    out, so by the time MSTRMERG is closed every record in it -          
000360*    old or new - has had the trim / name-standardize pass applied        
000370*    exactly once.  No date reformat and no column defaulting             
000380*    happens here - PQ020 already did both.                               
000390*                                                                         
000400*    VERSION.  See Prog-Name In Ws.                                       
000410*                                                                         
000420*    CHANGE-LOG.                                                          
000430*    03/11/1988 vbc 000 - Created as the old year-end stock-take          
000440*                         master carry-forward / new-lines-in run.        
000450*    14/07/1992 vbc 033 - Added the duplicate stock-code table so         
000460*                         a re-keyed line did not merge twice.            
000470*    09/01/1998 vbc 059 - Year 2000 review: stock codes held as           
000480*                         text, not packed; no change required.           
000490*    21/05/1999 vbc 064 - Confirmed Y2K compliant on re-test.             
000500*    23/09/2004 vbc 101 - Re-used for the Qatar patent registry           
000510*                         merge step in place of the stock carry          
000520*                         -forward run it was written for.                
000530*    24/03/2026 vbc PQ001-03 - Rewritten as MERGER: carries master        
000540*                         forward, dedups new against norm_app and        
000550*                         norm_title keys, assigns continuation           
000560*                         ResourceIds, re-standardizes on output.         
000570*    02/04/2026 vbc PQ001-11 - norm_app now strips "-" as well as         
000580*                         spaces and "." per Legal's amended rule.        
000590*    02/04/2026 vbc PQ001-07 - Added Prog-Name, matching the              
000600*                         habit carried over from pyrgstr, the            
000610*                         payroll register PQ030 was rewritten            
000620*                         from - pyrgstr carried the same item.           
000630*                                                                         
000640  environment division.                                                   
000650  copy  "envdiv.cob".                                                     
000660  input-output section.                                                   
000670  file-control.                                                           
000680  copy  "selpqmi.cob".                                                    
000690  copy  "selpqf2.cob".                                                    
000700  copy  "selpqf3.cob".                                                    
000710*                                                                         
000720  data division.                                                          
000730  file section.                                                           
000740  copy  "fdpqmi.cob".                                                     
000750  copy  "fdpqf2.cob".                                                     
000760  copy  "fdpqf3.cob".                                                     
000770*                                                                         
000780  working-storage section.                                                
000790*                                                                         
000800*    Prog-Name - same trace/abend identification reasoning as             
000810*    every other PQ0nn step; PQ030 prints nothing of its own.             
000820  77  Prog-Name               pic x(17) value "PQ030 (1.00.00)".          
000830*                                                                         
000840  01  PQ03-File-Status.                                                   
000850      03  PQ-MI-Status          pic xx.                                   
000860      03  PQ-NC-Status          pic xx.                                   
000870      03  PQ-MG-Status          pic xx.                                   
000880      03  filler                pic x(2).                                 
000890*                                                                         
000900  01  PQ03-Eof-Switches.                                                  
000910      03  WS-MI-Eof             pic x     value "N".                      
000920          88  WS-MI-At-Eof                value "Y".                      
000930      03  WS-NC-Eof             pic x     value "N".                      
000940          88  WS-NC-At-Eof                value "Y".                      
000950      03  filler                pic x(2).                                 
000960*                                                                         
000970  copy  "wspqconst.cob".                                                  
000980*                                                                         
000990  01  PQ03-Resource-Id.                                                   
001000      03  WS-Max-Resource-Id    pic 9(7)  comp.                           
001010      03  WS-Next-Resource-Id   pic 9(7)  comp.                           
001020      03  filler                pic x(2).                                 
001030*                                                                         
001040  01  PQ03-Trim-Area.                                                     
001050      03  WS-Trim-Buffer        pic x(2000).                              
001060      03  WS-Trim-Temp          pic x(2000).                              
001070      03  filler                pic x(4).                                 
001080  01  PQ03-Trim-Area-View redefines PQ03-Trim-Area.                       
001090      03  WS-Trim-Buffer-Table  pic x     occurs 2000.                    
001100      03  filler                pic x(2004).                              
001110*                                                                         
001120  01  PQ03-Trim-Scan-Fields.                                              
001130      03  WS-Trim-Start         pic 9(4)  comp.                           
001140      03  WS-Trim-End           pic 9(4)  comp.                           
001150      03  WS-Trim-Len           pic 9(4)  comp.                           
001160      03  WS-Trim-Sub           pic 9(4)  comp.                           
001170      03  filler                pic x(2).                                 
001180*                                                                         
001190  01  PQ03-Norm-Fields.                                                   
001200      03  WS-Norm-App           pic x(30).                                
001210      03  WS-Norm-Title         pic x(100).                               
001220      03  WS-Norm-Sub           pic 9(4)  comp.                           
001230      03  WS-Norm-Len           pic 9(4)  comp.                           
001240      03  WS-Raw-Char           pic x.                                    
001250      03  filler                pic x(2).                                 
001260*                                                                         
001270  01  PQ03-Found-Switches.                                                
001280      03  WS-App-Found          pic x     value "N".                      
001290          88  WS-App-Is-Found              value "Y".                     
001300      03  WS-Title-Found        pic x     value "N".                      
001310          88  WS-Title-Is-Found             value "Y".                    
001320      03  WS-App-Scan-Sub       pic 9(4)  comp.                           
001330      03  WS-Title-Scan-Sub     pic 9(4)  comp.                           
001340      03  filler                pic x(2).                                 
001350*                                                                         
001360  01  PQ03-App-Key-Table.                                                 
001370      03  WS-App-Key-Count      pic 9(4)  comp.                           
001380      03  WS-App-Key-Entry  occurs 3000   pic x(30).                      
001390      03  filler                pic x(2).                                 
001400*                                                                         
001410  01  PQ03-Title-Key-Table.                                               
001420      03  WS-Title-Key-Count    pic 9(4)  comp.                           
001430      03  WS-Title-Key-Entry occurs 3000  pic x(100).                     
001440      03  filler                pic x(2).                                 
001450*                                                                         
001460  01  PQ03-Field-Standardize.                                             
001470      03  WS-Field-Buffer       pic x(500).                               
001480      03  WS-Field-Out          pic x(500).                               
001490      03  WS-Raw-Segment        pic x(130).                               
001500      03  WS-Field-Pointer      pic 9(4)  comp.                           
001510      03  WS-Unstring-Ptr       pic 9(4)  comp.                           
001520      03  WS-Field-Out-Count    pic 99    comp.                           
001530      03  filler                pic x(2).                                 
001540*                                                                         
001550  01  PQ03-Name-Key-Area.                                                 
001560      03  WS-Name-Key           pic x(120).                               
001570      03  WS-Name-Key-Len       pic 999   comp.                           
001580      03  WS-Key-Src-Sub        pic 999   comp.                           
001590      03  WS-One-Char           pic x.                                    
001600      03  WS-Key-Found          pic x     value "N".                      
001610          88  WS-Key-Is-Found             value "Y".                      
001620      03  WS-Key-Scan-Sub       pic 99    comp.                           
001630      03  filler                pic x(2).                                 
001640  01  PQ03-Name-Key-Table.                                                
001650      03  WS-Name-Key-Count     pic 99    comp.                           
001660      03  WS-Name-Key-Entry occurs 60     pic x(120).                     
001670      03  filler                pic x(2).                                 
001680*                                                                         
001690  01  PQ03-Dup-Switch.                                                    
001700      03  WS-Duplicate-Switch   pic x     value "N".                      
001710          88  WS-Is-Duplicate             value "Y".                      
001720      03  filler                pic x(3).                                 
001730*                                                                         
001740  01  PQ03-PQ820-Linkage.                                                 
001750      03  PQ82-Name             pic x(120).                               
001760      03  PQ82-Dropped          pic x.                                    
001770          88  PQ82-Name-Was-Dropped        value "Y".                     
001780      03  PQ82-Standardized     pic x.                                    
001790          88  PQ82-Name-Was-Standardized   value "Y".                     
001800      03  filler                pic x(2).                                 
001810*                                                                         
001820  linkage section.                                                        
001830*                                                                         
001840  copy  "wspqcall.cob".                                                   
001850  copy  "wspqstat.cob".                                                   
001860*                                                                         
001870  procedure division using WS-PQ-Calling-Data PQ-Run-Statistics.          
001880*                                                                         
001890*    Top of MERGER - load the WHOLE of MASTER-IN first, since             
001900*    WS-Max-Resource-Id must reflect every existing record before         
001910*    CC100 below can safely start assigning continuation ids to           
001920*    truly-new records; only then does the NEWCLEAN pass begin.           
001930*    Pqs-Total-After is taken from WS-App-Key-Count rather than           
001940*    a separate running total, since that table already carries           
001950*    exactly one entry per record written to MSTRMERG, old or             
001960*    new.                                                                 
001970  AA000-MAIN.                                                             
001980      perform  AA010-OPEN-FILES.                                          
001990      move     PQC-Resource-Id-Base to WS-Max-Resource-Id.                
002000      perform  AA020-READ-MASTER-IN.                                      
002010      perform  BB100-LOAD-EXISTING thru BB100-EXIT                        
002020               until WS-MI-At-Eof.                                        
002030      move     WS-Max-Resource-Id to WS-Next-Resource-Id.                 
002040      perform  AA030-READ-NEWCLEAN.                                       
002050      perform  CC100-PROCESS-NEW thru CC100-EXIT                          
002060               until WS-NC-At-Eof.                                        
002070      move     WS-App-Key-Count to Pqs-Total-After.                       
002080      perform  AA900-CLOSE-FILES.                                         
002090      move     zero to PQ-Term-Code.                                      
002100      goback.                                                             
002110*                                                                         
002120*    Open the three files MERGER drives: existing master in,              
002130*    cleaned new extract in, merged master out.                           
002140  AA010-OPEN-FILES.                                                       
002150      open     input  MASTER-IN-FILE.                                     
002160      open     input  NEWCLEAN-FILE.                                      
002170      open     output MSTRMERG-FILE.                                      
002180*                                                                         
002190*    One record of the existing master, oldest-first.                     
002200  AA020-READ-MASTER-IN.                                                   
002210      read     MASTER-IN-FILE                                             
002220               at end move "Y" to WS-MI-Eof                               
002230      end-read.                                                           
002240*                                                                         
002250*    One cleaned new-patent record off PQ020's extract.                   
002260  AA030-READ-NEWCLEAN.                                                    
002270      read     NEWCLEAN-FILE                                              
002280               at end move "Y" to WS-NC-Eof                               
002290      end-read.                                                           
002300*                                                                         
002310*    Close out MERGER's three files at end of run.                        
002320  AA900-CLOSE-FILES.                                                      
002330      close    MASTER-IN-FILE.                                            
002340      close    NEWCLEAN-FILE.                                             
002350      close    MSTRMERG-FILE.                                             
002360*                                                                         
002370*    One existing master record - carry forward, key it, write it.        
002380*    norm_app and norm_title are computed and tabled for EVERY            
002390*    master record, kept or not, since CC100 below must be able           
002400*    to dedup a truly-new candidate against the entire existing           
002410*    master, not just whichever part of it happens to be loaded.          
002420  BB100-LOAD-EXISTING.                                                    
002430      move     MI-Patent-Record to MG-Patent-Record.                      
002440      perform  HH000-STANDARDIZE-RECORD thru HH000-EXIT.                  
002450      perform  DD000-BUILD-NORM-APP thru DD000-EXIT.                      
002460      perform  EE000-BUILD-NORM-TITLE thru EE000-EXIT.                    
002470      add      1 to WS-App-Key-Count.                                     
002480      move     WS-Norm-App to WS-App-Key-Entry (WS-App-Key-Count).        
002490      add      1 to WS-Title-Key-Count.                                   
002500      move     WS-Norm-Title to                                           
002510               WS-Title-Key-Entry (WS-Title-Key-Count).                   
002520      if       Pat-Resource-Id of MG-Patent-Record >                      
002530               WS-Max-Resource-Id                                         
002540               move Pat-Resource-Id of MG-Patent-Record                   
002550                    to WS-Max-Resource-Id                                 
002560      end-if.                                                             
002570      write    MG-Patent-Record.                                          
002580      perform  AA020-READ-MASTER-IN.                                      
002590  BB100-EXIT.                                                             
002600      exit.                                                               
002610*                                                                         
002620*    One cleaned new record - test, maybe assign id, write it.            
002630*    A record failing EITHER the app-number or the title test is          
002640*    a duplicate, per the same either/or ruling PQ020 applies to          
002650*    its own within-run dedup; standardization (HH000) only runs          
002660*    for records that pass, since a dropped duplicate is never            
002670*    written and there is no point trimming a record that is              
002680*    about to be discarded.                                               
002690  CC100-PROCESS-NEW.                                                      
002700      move     NC-Patent-Record to MG-Patent-Record.                      
002710      perform  DD000-BUILD-NORM-APP thru DD000-EXIT.                      
002720      perform  EE000-BUILD-NORM-TITLE thru EE000-EXIT.                    
002730      perform  FF000-APP-SEEN thru FF000-EXIT.                            
002740      perform  GG000-TITLE-SEEN thru GG000-EXIT.                          
002750      if       WS-App-Is-Found or WS-Title-Is-Found                       
002760               move "Y" to WS-Duplicate-Switch                            
002770      else                                                                
002780               move "N" to WS-Duplicate-Switch                            
002790      end-if.                                                             
002800      if       not WS-Is-Duplicate                                        
002810               add 1 to WS-Next-Resource-Id                               
002820               move WS-Next-Resource-Id to                                
002830                    Pat-Resource-Id of MG-Patent-Record                   
002840               perform HH000-STANDARDIZE-RECORD thru HH000-EXIT           
002850               add 1 to WS-App-Key-Count                                  
002860               move WS-Norm-App to                                        
002870                    WS-App-Key-Entry (WS-App-Key-Count)                   
002880               add 1 to WS-Title-Key-Count                                
002890               move WS-Norm-Title to                                      
002900                    WS-Title-Key-Entry (WS-Title-Key-Count)               
002910               write MG-Patent-Record                                     
002920               add 1 to Pqs-Truly-New                                     
002930      end-if.                                                             
002940      perform  AA030-READ-NEWCLEAN.                                       
002950  CC100-EXIT.                                                             
002960      exit.                                                               
002970*                                                                         
002980*    norm_app: ApplicationNumber, less space/./-, uppercased.             
002990  DD000-BUILD-NORM-APP.                                                   
003000      move     spaces to WS-Norm-App.                                     
003010      move     zero to WS-Norm-Len.                                       
003020      perform  DD010-NORM-APP-CHAR thru DD010-EXIT                        
003030               varying WS-Norm-Sub from 1 by 1                            
003040               until WS-Norm-Sub > 30.                                    
003050  DD000-EXIT.                                                             
003060      exit.                                                               
003070*                                                                         
003080*    One pass of the lowercase-fold loop driven by DD000.                 
003090  DD010-NORM-APP-CHAR.                                                    
003100      move     Pat-Application-No of MG-Patent-Record                     
003110               (WS-Norm-Sub:1) to WS-Raw-Char.                            
003120      if       WS-Raw-Char not = space                                    
003130         and   WS-Raw-Char not = "."                                      
003140         and   WS-Raw-Char not = "-"                                      
003150               inspect WS-Raw-Char converting                             
003160                  "abcdefghijklmnopqrstuvwxyz" to                         
003170                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                            
003180               add 1 to WS-Norm-Len                                       
003190               move WS-Raw-Char to WS-Norm-App (WS-Norm-Len:1)            
003200      end-if.                                                             
003210  DD010-EXIT.                                                             
003220      exit.                                                               
003230*                                                                         
003240*    norm_title: lowercase first PQC-Title-Key-Len chars of Title.        
003250  EE000-BUILD-NORM-TITLE.                                                 
003260      move     Pat-Title of MG-Patent-Record (1:PQC-Title-Key-Len)        
003270               to WS-Norm-Title.                                          
003280      inspect  WS-Norm-Title converting                                   
003290                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                         
003300                  "abcdefghijklmnopqrstuvwxyz".                           
003310  EE000-EXIT.                                                             
003320      exit.                                                               
003330*                                                                         
003340*    Has this norm_app already been written to MSTRMERG?                  
003350  FF000-APP-SEEN.                                                         
003360      move     "N" to WS-App-Found.                                       
003370      perform  FF010-SCAN-APP thru FF010-EXIT                             
003380               varying WS-App-Scan-Sub from 1 by 1                        
003390               until WS-App-Scan-Sub > WS-App-Key-Count                   
003400                  or WS-App-Is-Found.                                     
003410  FF000-EXIT.                                                             
003420      exit.                                                               
003430*                                                                         
003440  FF010-SCAN-APP.                                                         
003450      if       WS-App-Key-Entry (WS-App-Scan-Sub) = WS-Norm-App           
003460               move "Y" to WS-App-Found.                                  
003470  FF010-EXIT.                                                             
003480      exit.                                                               
003490*                                                                         
003500*    Has this norm_title already been written to MSTRMERG?  A             
003510*    straight linear scan, same as FF000 above - the 3000-entry           
003520*    table sizing note in PQ020 applies here too; MERGER keeps            
003530*    its own copy rather than sharing PQ020's tables since they           
003540*    are scoped to different runs of the search (whole master             
003550*    plus new, versus new-extract only).                                  
003560  GG000-TITLE-SEEN.                                                       
003570      move     "N" to WS-Title-Found.                                     
003580      perform  GG010-SCAN-TITLE thru GG010-EXIT                           
003590               varying WS-Title-Scan-Sub from 1 by 1                      
003600               until WS-Title-Scan-Sub > WS-Title-Key-Count               
003610                  or WS-Title-Is-Found.                                   
003620  GG000-EXIT.                                                             
003630      exit.                                                               
003640*                                                                         
003650*    Table-search body for GG000's title-seen check.                      
003660  GG010-SCAN-TITLE.                                                       
003670      if       WS-Title-Key-Entry (WS-Title-Scan-Sub) =                   
003680               WS-Norm-Title                                              
003690               move "Y" to WS-Title-Found.                                
003700  GG010-EXIT.                                                             
003710      exit.                                                               
003720*                                                                         
003730*    CLEANER steps 2-3 re-applied: trim then standardize names.           
003740*    This is not wasted work on a master record already trimmed           
003750*    by a prior run - Legal asked for every record leaving MERGER         
003760*    to carry the CURRENT pattern tables' standardization, in             
003770*    case wspqtabs.cob has been updated since that record was             
003780*    last merged.                                                         
003790  HH000-STANDARDIZE-RECORD.                                               
003800      move     Pat-Title of MG-Patent-Record to WS-Trim-Buffer.           
003810      perform  NN000-TRIM-BUFFER thru NN000-EXIT.                         
003820      move     WS-Trim-Buffer to Pat-Title of MG-Patent-Record.           
003830      move     Pat-Abstract of MG-Patent-Record to WS-Trim-Buffer.        
003840      perform  NN000-TRIM-BUFFER thru NN000-EXIT.                         
003850      move     WS-Trim-Buffer to Pat-Abstract of MG-Patent-Record.        
003860      move     Pat-Application-No of MG-Patent-Record                     
003870               to WS-Trim-Buffer.                                         
003880      perform  NN000-TRIM-BUFFER thru NN000-EXIT.                         
003890      move     WS-Trim-Buffer to                                          
003900               Pat-Application-No of MG-Patent-Record.                    
003910      perform  II000-STANDARDIZE-NAMES thru II000-EXIT.                   
003920  HH000-EXIT.                                                             
003930      exit.                                                               
003940*                                                                         
003950*    Standardize Applicants, Inventors and Owners in turn - same          
003960*    split/PQ820/dedup logic PQ020's EE000 already applies, kept          
003970*    here as its own copy rather than shared code since this              
003980*    shop has no subprogram boundary smaller than a whole CALL            
003990*    module and a 7-line paragraph does not warrant one.                  
004000  II000-STANDARDIZE-NAMES.                                                
004010      move     Pat-Applicants of MG-Patent-Record                         
004020               to WS-Field-Buffer.                                        
004030      perform  II100-STD-ONE-FIELD thru II100-EXIT.                       
004040      move     WS-Field-Out to Pat-Applicants of MG-Patent-Record.        
004050      move     Pat-Inventors of MG-Patent-Record                          
004060               to WS-Field-Buffer.                                        
004070      perform  II100-STD-ONE-FIELD thru II100-EXIT.                       
004080      move     WS-Field-Out to Pat-Inventors of MG-Patent-Record.         
004090      move     Pat-Owners of MG-Patent-Record to WS-Field-Buffer.         
004100      perform  II100-STD-ONE-FIELD thru II100-EXIT.                       
004110      move     WS-Field-Out to Pat-Owners of MG-Patent-Record.            
004120  II000-EXIT.                                                             
004130      exit.                                                               
004140*                                                                         
004150  II100-STD-ONE-FIELD.                                                    
004160      move     spaces to WS-Field-Out.                                    
004170      move     1 to WS-Field-Pointer.                                     
004180      move     zero to WS-Field-Out-Count.                                
004190      move     zero to WS-Name-Key-Count.                                 
004200      move     1 to WS-Unstring-Ptr.                                      
004210      perform  II110-NEXT-SEGMENT thru II110-EXIT                         
004220               until WS-Unstring-Ptr > 500.                               
004230  II100-EXIT.                                                             
004240      exit.                                                               
004250*                                                                         
004260*    Advance WS-Unstring-Ptr past one delimiter run so the                
004270*    next UNSTRING picks up the following name segment.                   
004280  II110-NEXT-SEGMENT.                                                     
004290      move     spaces to WS-Raw-Segment.                                  
004300      unstring WS-Field-Buffer delimited by ";"                           
004310               into WS-Raw-Segment                                        
004320               with pointer WS-Unstring-Ptr.                              
004330      move     WS-Raw-Segment to PQ82-Name.                               
004340      call     "PQ820" using PQ82-Name PQ82-Dropped                       
004350               PQ82-Standardized.                                         
004360      if       not PQ82-Name-Was-Dropped                                  
004370               move PQ82-Name to WS-Trim-Buffer                           
004380               perform NN000-TRIM-BUFFER thru NN000-EXIT                  
004390               if WS-Trim-Len > zero                                      
004400                  perform JJ000-COMPUTE-KEY thru JJ000-EXIT               
004410                  if WS-Name-Key-Len > 1                                  
004420                     perform KK000-KEY-SEEN thru KK000-EXIT               
004430                     if not WS-Key-Is-Found                               
004440                        perform II120-APPEND-NAME thru II120-EXIT         
004450                     end-if                                               
004460                  end-if                                                  
004470               end-if                                                     
004480      end-if.                                                             
004490  II110-EXIT.                                                             
004500      exit.                                                               
004510*                                                                         
004520  II120-APPEND-NAME.                                                      
004530      add      1 to WS-Name-Key-Count.                                    
004540      move     WS-Name-Key to                                             
004550               WS-Name-Key-Entry (WS-Name-Key-Count).                     
004560      if       WS-Field-Out-Count > zero                                  
004570               string "; " delimited by size                              
004580                   into WS-Field-Out                                      
004590                   with pointer WS-Field-Pointer                          
004600      end-if.                                                             
004610      string   WS-Trim-Buffer (1:WS-Trim-Len) delimited by size           
004620               into WS-Field-Out                                          
004630               with pointer WS-Field-Pointer.                             
004640      add      1 to WS-Field-Out-Count.                                   
004650  II120-EXIT.                                                             
004660      exit.                                                               
004670*                                                                         
004680*    Build the a-z/0-9 dedup key for the current WS-Trim-Buffer           
004690*    name.                                                                
004700  JJ000-COMPUTE-KEY.                                                      
004710      move     spaces to WS-Name-Key.                                     
004720      move     zero to WS-Name-Key-Len.                                   
004730      perform  JJ010-KEY-CHAR thru JJ010-EXIT                             
004740               varying WS-Key-Src-Sub from 1 by 1                         
004750               until WS-Key-Src-Sub > WS-Trim-Len.                        
004760  JJ000-EXIT.                                                             
004770      exit.                                                               
004780*                                                                         
004790*    One character of the dedup key built by JJ000.                       
004800  JJ010-KEY-CHAR.                                                         
004810      move     WS-Trim-Buffer (WS-Key-Src-Sub:1) to WS-One-Char.          
004820      if       WS-One-Char is PQ-Upper-Letters                            
004830               inspect WS-One-Char converting                             
004840                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                         
004850                  "abcdefghijklmnopqrstuvwxyz"                            
004860               add 1 to WS-Name-Key-Len                                   
004870               move WS-One-Char to WS-Name-Key (WS-Name-Key-Len:1)        
004880      else                                                                
004890               if WS-One-Char is PQ-Lower-Letters                         
004900                  or WS-One-Char is PQ-Digits                             
004910                  add 1 to WS-Name-Key-Len                                
004920                  move WS-One-Char to                                     
004930                       WS-Name-Key (WS-Name-Key-Len:1)                    
004940               end-if                                                     
004950      end-if.                                                             
004960  JJ010-EXIT.                                                             
004970      exit.                                                               
004980*                                                                         
004990*    Has this name's key already been kept for this field?                
005000  KK000-KEY-SEEN.                                                         
005010      move     "N" to WS-Key-Found.                                       
005020      perform  KK010-SCAN-KEY thru KK010-EXIT                             
005030               varying WS-Key-Scan-Sub from 1 by 1                        
005040               until WS-Key-Scan-Sub > WS-Name-Key-Count                  
005050                  or WS-Key-Is-Found.                                     
005060  KK000-EXIT.                                                             
005070      exit.                                                               
005080*                                                                         
005090*    Table-search body for KK000's key-seen check.                        
005100  KK010-SCAN-KEY.                                                         
005110      if       WS-Name-Key-Entry (WS-Key-Scan-Sub) = WS-Name-Key          
005120               move "Y" to WS-Key-Found.                                  
005130  KK010-EXIT.                                                             
005140      exit.                                                               
005150*                                                                         
005160*    Left-trim and right-trim WS-Trim-Buffer in place; WS-Trim-Len        
005170*    comes out set to the trimmed length (zero if all blank).             
005180  NN000-TRIM-BUFFER.                                                      
005190      move     zero to WS-Trim-Start.                                     
005200      move     zero to WS-Trim-End.                                       
005210      perform  NN010-SCAN-START thru NN010-EXIT                           
005220               varying WS-Trim-Sub from 1 by 1                            
005230               until WS-Trim-Sub > 2000                                   
005240                  or WS-Trim-Start not = zero.                            
005250      if       WS-Trim-Start = zero                                       
005260               move spaces to WS-Trim-Buffer                              
005270               move zero to WS-Trim-Len                                   
005280               go to NN000-EXIT.                                          
005290      perform  NN020-SCAN-END thru NN020-EXIT                             
005300               varying WS-Trim-Sub from 2000 by -1                        
005310               until WS-Trim-Sub < 1                                      
005320                  or WS-Trim-End not = zero.                              
005330      compute  WS-Trim-Len = WS-Trim-End - WS-Trim-Start + 1.             
005340      move     WS-Trim-Buffer (WS-Trim-Start:WS-Trim-Len)                 
005350               to WS-Trim-Temp.                                           
005360      move     spaces to WS-Trim-Buffer.                                  
005370      move     WS-Trim-Temp to WS-Trim-Buffer.                            
005380  NN000-EXIT.                                                             
005390      exit.                                                               
005400*                                                                         
005410*    Walk forward from the left to find the first non-blank.              
005420  NN010-SCAN-START.                                                       
005430      if       WS-Trim-Buffer (WS-Trim-Sub:1) not = space                 
005440               move WS-Trim-Sub to WS-Trim-Start.                         
005450  NN010-EXIT.                                                             
005460      exit.                                                               
005470*                                                                         
005480*    Walk backward from the right to find the last non-blank.             
005490  NN020-SCAN-END.                                                         
005500      if       WS-Trim-Buffer (WS-Trim-Sub:1) not = space                 
005510               move WS-Trim-Sub to WS-Trim-End.                           
005520  NN020-EXIT.                                                             
005530      exit.                                                               
