000100******************************************************************        
000110*                                                               *         
000120**    PQ040  -  LOADER-SUMMARY : WRITE MASTER/EXPORT + STATS    *         
000130*                                                               *         
000140******************************************************************        
000150**                                                                        
000160   identification division.                                               
000170   program-id.          PQ040.                                            
000180   author.               V B COEN.                                        
000190   installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.            
000200   date-written.        09/06/1987.                                       
000210   date-compiled.                                                         
000220   security.            RESTRICTED - INTERNAL USE ONLY.                   
000230**                                                                        
000240**    REMARKS.  Fourth step of the nightly run.  Backs up the             
000250**    prior master (MASTER-IN) to MASTER-BACKUP untouched before          
000260**    anything is overwritten, then streams the merged set                
000270**    (MSTRMERG) out to both MASTER-OUT and EXPORT-FILE (the              
000280**    latter minus Source and ExtractedDate), tallying the summary        
000290**    counts the REPORT step will print: total / title-filled /           
000300**    applicants-filled / inventors-filled record counts, year            
000310**    low/high, a per-Source count table and a top-10 applicant           
000320**    frequency table.                                                    
000330**                                                                        
000340*    VERSION.  See Prog-Name In Ws.                                       
000350**                                                                        
000360**    CHANGE-LOG.                                                         
000370** 09/06/1987 vbc 000 - Created as the old month-end stock                
000380**                      master carry-forward + movement summary.          
000390** 03/02/1991 vbc 021 - Added the backup-before-overwrite step            
000400**                      after the June stocktake master was               
000410**                      overwritten with a short load and had to          
000420**                      be rebuilt by hand from the prior week's          
000430**                      tape.                                             
000440** 12/01/1998 vbc 057 - Year 2000 review: no packed dates held            
000450**                      here.                                             
000460** 18/05/1999 vbc 063 - Confirmed Y2K compliant on re-test.               
000470** 23/09/2004 vbc 101 - Re-used for the Qatar patent registry             
000480**                      master publish step in place of the stock         
000490**                      summary run it was written for.                   
000500** 26/03/2026 vbc PQ001-04 - Rewritten as LOADER-SUMMARY: carries         
000510**                      master forward, builds EXPORT-FILE,               
000520**                      tallies fill-counts / year range / per-           
000530**                      -source counts.                                   
000540** 28/03/2026 vbc PQ001-09 - Top-10 applicant table now built             
000550**                      with an in-place partial selection sort           
000560**                      instead of a second scratch table per             
000570**                      Legal's size review.                              
000580** 02/04/2026 vbc PQ001-07 - Added Prog-Name, matching the habit          
000590**                      py000 and vacprint both carry and that            
000600**                      this run already follows in PQ000/PQ060.          
000610**                                                                        
000620   environment division.                                                  
000630   copy  "envdiv.cob".                                                    
000640   input-output section.                                                  
000650   file-control.                                                          
000660   copy  "selpqmi.cob".                                                   
000670   copy  "selpqbk.cob".                                                   
000680   copy  "selpqf3.cob".                                                   
000690   copy  "selpqmo.cob".                                                   
000700   copy  "selpqex.cob".                                                   
000710**                                                                        
000720   data division.                                                         
000730   file section.                                                          
000740   copy  "fdpqmi.cob".                                                    
000750   copy  "fdpqbk.cob".                                                    
000760   copy  "fdpqf3.cob".                                                    
000770   copy  "fdpqmo.cob".                                                    
000780   copy  "fdpqex.cob".                                                    
000790**                                                                        
000800   working-storage section.                                               
000810**                                                                        
000820*    Prog-Name - trace/abend identification only; LOADER-SUMMARY          
000830*    prints nothing of its own, REPORT carries the visible banner.        
000840   77  Prog-Name               pic x(17) value "PQ040 (1.00.00)".         
000850**                                                                        
000860   01  PQ04-File-Status.                                                  
000870       03  PQ-MI-Status          pic xx.                                  
000880       03  PQ-BK-Status          pic xx.                                  
000890       03  PQ-MG-Status          pic xx.                                  
000900       03  PQ-MO-Status          pic xx.                                  
000910       03  PQ-EX-Status          pic xx.                                  
000920       03  filler                pic x(2).                                
000930**                                                                        
000940   01  PQ04-Eof-Switches.                                                 
000950       03  WS-MI-Eof             pic x     value "N".                     
000960           88  WS-MI-At-Eof                value "Y".                     
000970       03  WS-MG-Eof             pic x     value "N".                     
000980           88  WS-MG-At-Eof                value "Y".                     
000990       03  filler                pic x(2).                                
001000**                                                                        
001010   copy  "wspqconst.cob".                                                 
001020**                                                                        
001030   01  PQ04-Record-Counts.                                                
001040       03  WS-Total-Count        pic 9(7)  comp.                          
001050       03  WS-Title-Count        pic 9(7)  comp.                          
001060       03  WS-Applicants-Count   pic 9(7)  comp.                          
001070       03  WS-Inventors-Count    pic 9(7)  comp.                          
001080       03  WS-Scan-Year          pic x(4).                                
001090       03  filler                pic x(2).                                
001100**                                                                        
001110   01  PQ04-Trim-Area.                                                    
001120       03  WS-Trim-Buffer        pic x(2000).                             
001130       03  WS-Trim-Temp          pic x(2000).                             
001140       03  filler                pic x(4).                                
001150**                                                                        
001160   01  PQ04-Trim-Scan-Fields.                                             
001170       03  WS-Trim-Start         pic 9(4)  comp.                          
001180       03  WS-Trim-End           pic 9(4)  comp.                          
001190       03  WS-Trim-Len           pic 9(4)  comp.                          
001200       03  WS-Trim-Sub           pic 9(4)  comp.                          
001210       03  filler                pic x(2).                                
001220**                                                                        
001230   01  PQ04-Source-Scan.                                                  
001240       03  WS-Src-Found          pic x     value "N".                     
001250           88  WS-Src-Is-Found             value "Y".                     
001260       03  WS-Src-Scan-Sub       pic 99    comp.                          
001270       03  filler                pic x(2).                                
001280**                                                                        
001290   01  PQ04-Applicant-Field.                                              
001300       03  WS-Field-Buffer       pic x(500).                              
001310       03  WS-Raw-Segment        pic x(130).                              
001320       03  WS-Unstring-Ptr       pic 9(4)  comp.                          
001330       03  filler                pic x(2).                                
001340**                                                                        
001350   01  PQ04-Applicant-Scan.                                               
001360       03  WS-Appl-Key           pic x(120).                              
001370       03  WS-Appl-Found         pic x     value "N".                     
001380           88  WS-Appl-Is-Found            value "Y".                     
001390       03  WS-Appl-Scan-Sub      pic 999   comp.                          
001400       03  filler                pic x(2).                                
001410**                                                                        
001420   01  PQ04-Top-Ten-Fields.                                               
001430       03  WS-Top-Sub            pic 99    comp.                          
001440       03  WS-Best-Sub           pic 999   comp.                          
001450       03  WS-Best-Count         pic 9(7)  comp.                          
001460       03  WS-Scan-Sub           pic 999   comp.                          
001470       03  WS-Hold-Name          pic x(120).                              
001480       03  WS-Hold-Count         pic 9(7)  comp.                          
001490       03  filler                pic x(2).                                
001500**                                                                        
001510   linkage section.                                                       
001520**                                                                        
001530   copy  "wspqcall.cob".                                                  
001540   copy  "wspqstat.cob".                                                  
001550**                                                                        
001560   procedure division using WS-PQ-Calling-Data PQ-Run-Statistics.         
001570**                                                                        
001580*    Backup pass first (old master copied through untouched while         
001590*    it is still intact), then the load pass (merged set written          
001600*    out twice - once full to MASTER-OUT, once trimmed to                 
001610*    EXPORT-FILE - with the REPORT step's tallies built along the         
001620*    way).                                                                
001630   AA000-MAIN.                                                            
001640       perform  AA010-OPEN-BACKUP-FILES.                                  
001650       perform  AA020-READ-MASTER-IN.                                     
001660       perform  BB100-COPY-TO-BACKUP thru BB100-EXIT                      
001670                until WS-MI-At-Eof.                                       
001680       perform  AA900-CLOSE-BACKUP-FILES.                                 
001690       perform  AA030-OPEN-LOAD-FILES.                                    
001700       perform  AA040-READ-MSTRMERG.                                      
001710       perform  CC100-PROCESS-MERGED thru CC100-EXIT                      
001720                until WS-MG-At-Eof.                                       
001730       perform  AA910-CLOSE-LOAD-FILES.                                   
001740       perform  HH000-SELECT-TOP-TEN thru HH000-EXIT.                     
001750       move     WS-Total-Count to Pqs-Total-After.                        
001760       move     WS-Title-Count to Pqs-Title-Filled.                       
001770       move     WS-Applicants-Count to Pqs-Applicants-Filled.             
001780       move     WS-Inventors-Count to Pqs-Inventors-Filled.               
001790       move     zero to PQ-Term-Code.                                     
001800       goback.                                                            
001810**                                                                        
001820*    Files for the backup pass only; load files open later.               
001830   AA010-OPEN-BACKUP-FILES.                                               
001840       open     input  MASTER-IN-FILE.                                    
001850       open     output MASTER-BACKUP-FILE.                                
001860**                                                                        
001870*    One record of the prior master, driving the backup loop.             
001880   AA020-READ-MASTER-IN.                                                  
001890       read     MASTER-IN-FILE                                            
001900                at end move "Y" to WS-MI-Eof                              
001910       end-read.                                                          
001920**                                                                        
001930   AA900-CLOSE-BACKUP-FILES.                                              
001940       close    MASTER-IN-FILE.                                           
001950       close    MASTER-BACKUP-FILE.                                       
001960**                                                                        
001970*    Load-pass files, plus zeroing every counter the CC100 loop           
001980*    and HH000's top-10 sort will accumulate into.                        
001990   AA030-OPEN-LOAD-FILES.                                                 
002000       open     input  MSTRMERG-FILE.                                     
002010       open     output MASTER-OUT-FILE.                                   
002020       open     output EXPORT-FILE.                                       
002030       move     zero to WS-Total-Count.                                   
002040       move     zero to WS-Title-Count.                                   
002050       move     zero to WS-Applicants-Count.                              
002060       move     zero to WS-Inventors-Count.                               
002070       move     zero to Pqs-Source-Entries-Used.                          
002080       move     zero to Pqs-Applicant-Entries-Used.                       
002090       move     spaces to Pqs-Year-Low.                                   
002100       move     spaces to Pqs-Year-High.                                  
002110**                                                                        
002120*    One record of the merged set MERGER handed forward.                  
002130   AA040-READ-MSTRMERG.                                                   
002140       read     MSTRMERG-FILE                                             
002150                at end move "Y" to WS-MG-Eof                              
002160       end-read.                                                          
002170**                                                                        
002180   AA910-CLOSE-LOAD-FILES.                                                
002190       close    MSTRMERG-FILE.                                            
002200       close    MASTER-OUT-FILE.                                          
002210       close    EXPORT-FILE.                                              
002220**                                                                        
002230**    One prior-master record - carried to MASTER-BACKUP as-is.           
002240   BB100-COPY-TO-BACKUP.                                                  
002250       move     MI-Patent-Record to BK-Patent-Record.                     
002260       write    BK-Patent-Record.                                         
002270       perform  AA020-READ-MASTER-IN.                                     
002280   BB100-EXIT.                                                            
002290       exit.                                                              
002300**                                                                        
002310**    One merged record - write MASTER-OUT/EXPORT-FILE, tally.            
002320   CC100-PROCESS-MERGED.                                                  
002330       move     MG-Patent-Record to MO-Patent-Record.                     
002340       write    MO-Patent-Record.                                         
002350       move     Pat-Resource-Id of MG-Patent-Record                       
002360                to Exp-Resource-Id of EX-Export-Record.                   
002370       move     Pat-Application-No of MG-Patent-Record                    
002380                to Exp-Application-No of EX-Export-Record.                
002390       move     Pat-Application-Date of MG-Patent-Record                  
002400                to Exp-Application-Date of EX-Export-Record.              
002410       move     Pat-Year of MG-Patent-Record                              
002420                to Exp-Year of EX-Export-Record.                          
002430       move     Pat-Title of MG-Patent-Record                             
002440                to Exp-Title of EX-Export-Record.                         
002450       move     Pat-Abstract of MG-Patent-Record                          
002460                to Exp-Abstract of EX-Export-Record.                      
002470       move     Pat-Applicants of MG-Patent-Record                        
002480                to Exp-Applicants of EX-Export-Record.                    
002490       move     Pat-Inventors of MG-Patent-Record                         
002500                to Exp-Inventors of EX-Export-Record.                     
002510       move     Pat-Owners of MG-Patent-Record                            
002520                to Exp-Owners of EX-Export-Record.                        
002530       move     Pat-Url of MG-Patent-Record                               
002540                to Exp-Url of EX-Export-Record.                           
002550       move     Pat-Legal-Status of MG-Patent-Record                      
002560                to Exp-Legal-Status of EX-Export-Record.                  
002570       move     Pat-Doc-Type-Id of MG-Patent-Record                       
002580                to Exp-Doc-Type-Id of EX-Export-Record.                   
002590       move     Pat-Doc-Type-Name of MG-Patent-Record                     
002600                to Exp-Doc-Type-Name of EX-Export-Record.                 
002610       write    EX-Export-Record.                                         
002620       add      1 to WS-Total-Count.                                      
002630       if       Pat-Title of MG-Patent-Record not = spaces                
002640                add 1 to WS-Title-Count                                   
002650       end-if.                                                            
002660       if       Pat-Applicants of MG-Patent-Record not = spaces           
002670                add 1 to WS-Applicants-Count                              
002680       end-if.                                                            
002690       if       Pat-Inventors of MG-Patent-Record not = spaces            
002700                add 1 to WS-Inventors-Count                               
002710       end-if.                                                            
002720       perform  DD000-TRACK-YEAR-RANGE thru DD000-EXIT.                   
002730       perform  EE000-COUNT-SOURCE thru EE000-EXIT.                       
002740       perform  FF000-COUNT-APPLICANTS thru FF000-EXIT.                   
002750       perform  AA040-READ-MSTRMERG.                                      
002760   CC100-EXIT.                                                            
002770       exit.                                                              
002780**                                                                        
002790**    String min/max of PatentYear over non-blank values.                 
002800   DD000-TRACK-YEAR-RANGE.                                                
002810       move     Pat-Year of MG-Patent-Record to WS-Scan-Year.             
002820       if       WS-Scan-Year not = spaces                                 
002830                if Pqs-Year-Low = spaces                                  
002840                   move WS-Scan-Year to Pqs-Year-Low                      
002850                   move WS-Scan-Year to Pqs-Year-High                     
002860                else                                                      
002870                   if WS-Scan-Year < Pqs-Year-Low                         
002880                      move WS-Scan-Year to Pqs-Year-Low                   
002890                   end-if                                                 
002900                   if WS-Scan-Year > Pqs-Year-High                        
002910                      move WS-Scan-Year to Pqs-Year-High                  
002920                   end-if                                                 
002930                end-if                                                    
002940       end-if.                                                            
002950   DD000-EXIT.                                                            
002960       exit.                                                              
002970**                                                                        
002980**    Find-or-add this record's Source in Pqs-Source-Table.               
002990   EE000-COUNT-SOURCE.                                                    
003000       move     "N" to WS-Src-Found.                                      
003010       perform  EE010-SCAN-SOURCE thru EE010-EXIT                         
003020                varying WS-Src-Scan-Sub from 1 by 1                       
003030                until WS-Src-Scan-Sub > Pqs-Source-Entries-Used           
003040                   or WS-Src-Is-Found.                                    
003050       if       not WS-Src-Is-Found                                       
003060                add 1 to Pqs-Source-Entries-Used                          
003070                move Pat-Source of MG-Patent-Record                       
003080                     to Pqs-Src-Name (Pqs-Source-Entries-Used)            
003090                move 1 to Pqs-Src-Count (Pqs-Source-Entries-Used)         
003100       end-if.                                                            
003110   EE000-EXIT.                                                            
003120       exit.                                                              
003130**                                                                        
003140   EE010-SCAN-SOURCE.                                                     
003150       if       Pqs-Src-Name (WS-Src-Scan-Sub) =                          
003160                Pat-Source of MG-Patent-Record                            
003170                move "Y" to WS-Src-Found                                  
003180                add 1 to Pqs-Src-Count (WS-Src-Scan-Sub)                  
003190       end-if.                                                            
003200   EE010-EXIT.                                                            
003210       exit.                                                              
003220**                                                                        
003230**    Split Applicants on ";", trim, tally each name in turn.             
003240   FF000-COUNT-APPLICANTS.                                                
003250       move     Pat-Applicants of MG-Patent-Record                        
003260                to WS-Field-Buffer.                                       
003270       move     1 to WS-Unstring-Ptr.                                     
003280       perform  FF010-NEXT-APPLICANT thru FF010-EXIT                      
003290                until WS-Unstring-Ptr > 500.                              
003300   FF000-EXIT.                                                            
003310       exit.                                                              
003320**                                                                        
003330*    One Applicants segment off the unstring, trimmed and tallied.        
003340   FF010-NEXT-APPLICANT.                                                  
003350       move     spaces to WS-Raw-Segment.                                 
003360       unstring WS-Field-Buffer delimited by ";"                          
003370                into WS-Raw-Segment                                       
003380                with pointer WS-Unstring-Ptr.                             
003390       move     WS-Raw-Segment to WS-Trim-Buffer.                         
003400       perform  NN000-TRIM-BUFFER thru NN000-EXIT.                        
003410       if       WS-Trim-Len > zero                                        
003420                move WS-Trim-Buffer (1:120) to WS-Appl-Key                
003430                perform GG000-TALLY-APPLICANT thru GG000-EXIT             
003440       end-if.                                                            
003450   FF010-EXIT.                                                            
003460       exit.                                                              
003470**                                                                        
003480**    Find-or-add the trimmed name in Pqs-Applicant-Table.                
003490   GG000-TALLY-APPLICANT.                                                 
003500       move     "N" to WS-Appl-Found.                                     
003510       perform  GG010-SCAN-APPLICANT thru GG010-EXIT                      
003520                varying WS-Appl-Scan-Sub from 1 by 1                      
003530                until WS-Appl-Scan-Sub >                                  
003540                         Pqs-Applicant-Entries-Used                       
003550                   or WS-Appl-Is-Found                                    
003560                   or WS-Appl-Scan-Sub > 200.                             
003570       if       not WS-Appl-Is-Found                                      
003580          and   Pqs-Applicant-Entries-Used < 200                          
003590                add 1 to Pqs-Applicant-Entries-Used                       
003600                move WS-Appl-Key to                                       
003610                     Pqs-Appl-Name (Pqs-Applicant-Entries-Used)           
003620                move 1 to                                                 
003630                     Pqs-Appl-Count (Pqs-Applicant-Entries-Used)          
003640       end-if.                                                            
003650   GG000-EXIT.                                                            
003660       exit.                                                              
003670**                                                                        
003680*    Table-search body for GG000's find-or-add check.                     
003690   GG010-SCAN-APPLICANT.                                                  
003700       if       Pqs-Appl-Name (WS-Appl-Scan-Sub) = WS-Appl-Key            
003710                move "Y" to WS-Appl-Found                                 
003720                add 1 to Pqs-Appl-Count (WS-Appl-Scan-Sub)                
003730       end-if.                                                            
003740   GG010-EXIT.                                                            
003750       exit.                                                              
003760**                                                                        
003770**    Partial selection sort: bubble the 10 highest counts to the         
003780**    front of Pqs-Applicant-Table, leaving Entries-Used capped at        
003790**    the lesser of 10 and the number of distinct names found.            
003800   HH000-SELECT-TOP-TEN.                                                  
003810       perform  HH010-SELECT-ONE thru HH010-EXIT                          
003820                varying WS-Top-Sub from 1 by 1                            
003830                until WS-Top-Sub > PQC-Top-Applicants-Max                 
003840                   or WS-Top-Sub > Pqs-Applicant-Entries-Used.            
003850       if       Pqs-Applicant-Entries-Used >                              
003860                   PQC-Top-Applicants-Max                                 
003870                move PQC-Top-Applicants-Max                               
003880                     to Pqs-Applicant-Entries-Used                        
003890       end-if.                                                            
003900   HH000-EXIT.                                                            
003910       exit.                                                              
003920**                                                                        
003930*    One pass of the partial selection sort: find the best of             
003940*    the remaining entries and swap it into WS-Top-Sub's slot.            
003950   HH010-SELECT-ONE.                                                      
003960       move     WS-Top-Sub to WS-Best-Sub.                                
003970       move     Pqs-Appl-Count (WS-Top-Sub) to WS-Best-Count.             
003980       perform  HH020-FIND-BEST thru HH020-EXIT                           
003990                varying WS-Scan-Sub from WS-Top-Sub by 1                  
004000                until WS-Scan-Sub > Pqs-Applicant-Entries-Used.           
004010       if       WS-Best-Sub not = WS-Top-Sub                              
004020                move Pqs-Appl-Name (WS-Top-Sub) to WS-Hold-Name           
004030                move Pqs-Appl-Count (WS-Top-Sub) to WS-Hold-Count         
004040                move Pqs-Appl-Name (WS-Best-Sub)                          
004050                     to Pqs-Appl-Name (WS-Top-Sub)                        
004060                move Pqs-Appl-Count (WS-Best-Sub)                         
004070                     to Pqs-Appl-Count (WS-Top-Sub)                       
004080                move WS-Hold-Name to Pqs-Appl-Name (WS-Best-Sub)          
004090                move WS-Hold-Count to Pqs-Appl-Count (WS-Best-Sub)        
004100       end-if.                                                            
004110   HH010-EXIT.                                                            
004120       exit.                                                              
004130**                                                                        
004140*    Table-search body for HH010's running-best comparison.               
004150   HH020-FIND-BEST.                                                       
004160       if       Pqs-Appl-Count (WS-Scan-Sub) > WS-Best-Count              
004170                move WS-Scan-Sub to WS-Best-Sub                           
004180                move Pqs-Appl-Count (WS-Scan-Sub) to WS-Best-Count        
004190       end-if.                                                            
004200   HH020-EXIT.                                                            
004210       exit.                                                              
004220**                                                                        
004230**    Left-trim and right-trim WS-Trim-Buffer in place; comes             
004240**    out with WS-Trim-Len set (zero if all blank).                       
004250   NN000-TRIM-BUFFER.                                                     
004260       move     zero to WS-Trim-Start.                                    
004270       move     zero to WS-Trim-End.                                      
004280       perform  NN010-SCAN-START thru NN010-EXIT                          
004290                varying WS-Trim-Sub from 1 by 1                           
004300                until WS-Trim-Sub > 2000                                  
004310                   or WS-Trim-Start not = zero.                           
004320       if       WS-Trim-Start = zero                                      
004330                move spaces to WS-Trim-Buffer                             
004340                move zero to WS-Trim-Len                                  
004350                go to NN000-EXIT.                                         
004360       perform  NN020-SCAN-END thru NN020-EXIT                            
004370                varying WS-Trim-Sub from 2000 by -1                       
004380                until WS-Trim-Sub < 1                                     
004390                   or WS-Trim-End not = zero.                             
004400       compute  WS-Trim-Len = WS-Trim-End - WS-Trim-Start + 1.            
004410       move     WS-Trim-Buffer (WS-Trim-Start:WS-Trim-Len)                
004420                to WS-Trim-Temp.                                          
004430       move     spaces to WS-Trim-Buffer.                                 
004440       move     WS-Trim-Temp to WS-Trim-Buffer.                           
004450   NN000-EXIT.                                                            
004460       exit.                                                              
004470**                                                                        
004480*    Walk forward from the left to find the first non-blank.              
004490   NN010-SCAN-START.                                                      
004500       if       WS-Trim-Buffer (WS-Trim-Sub:1) not = space                
004510                move WS-Trim-Sub to WS-Trim-Start.                        
004520   NN010-EXIT.                                                            
004530       exit.                                                              
004540**                                                                        
004550*    Walk backward from the right to find the last non-blank.             
004560   NN020-SCAN-END.                                                        
004570       if       WS-Trim-Buffer (WS-Trim-Sub:1) not = space                
004580                move WS-Trim-Sub to WS-Trim-End.                          
004590   NN020-EXIT.                                                            
004600       exit.                                                              
