000100*****************************************************************         
000110*                                                               *         
000120**    PQ050  -  STATE : APPEND RUN TO LEDGER, TRIM, TOTALS      *         
000130*                                                               *         
000140*****************************************************************         
000150**                                                                        
000160  identification division.                                                
000170  program-id.          PQ050.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        14/11/1989.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230**                                                                        
000240**    REMARKS.  Fifth step of the nightly run.  Reads the run-            
000250**    history ledger built up so far, appends this run's record           
000260**    with a fresh timestamp, drops the oldest entries once the           
000270**    ledger passes the 100-record cap, and rewrites it.  Also            
000280**    rolls the per-Source NewPatentsAdded figures across the             
000290**    (now-capped) ledger into a cumulative table, and notes the          
000300**    last run's timestamp and TotalAfter, for whichever future           
000310**    query screen reads this job's output.                               
000320**                                                                        
000330*    VERSION.  See Prog-Name In Ws.                                       
000340**                                                                        
000350**    CHANGE-LOG.                                                         
000360** 14/11/1989 vbc 000 - Created as the old weekly stores-issue            
000370**                      audit-trail roll-forward, one line per            
000380**                      week appended ahead of the wage run.              
000390** 07/06/1993 vbc 014 - Added the 52-week trim so the audit tape          
000400**                      did not grow without bound.                       
000410** 19/01/1998 vbc 049 - Year 2000 review: timestamp field is              
000420**                      already 4-digit year, no packed dates.            
000430** 22/05/1999 vbc 055 - Confirmed Y2K compliant on re-test.               
000440** 23/09/2004 vbc 101 - Re-used for the Qatar patent registry             
000450**                      run-history ledger in place of the stores         
000460**                      audit trail it was written for.                   
000470** 29/03/2026 vbc PQ001-05 - Rewritten as STATE: ledger now capped        
000480**                      at 100 runs per SourceCode, not 52 weeks,         
000490**                      and the per-source cumulative roll-up was         
000500**                      added alongside the append/trim.                  
000510** 02/04/2026 vbc PQ001-07 - Added Prog-Name, matching the habit          
000520**                      py000 and vacprint both carry and that            
000530**                      this run already follows in PQ000/PQ060.          
000540**                                                                        
000550  environment division.                                                   
000560  copy  "envdiv.cob".                                                     
000570  input-output section.                                                   
000580  file-control.                                                           
000590  copy  "selpqst.cob".                                                    
000600**                                                                        
000610  data division.                                                          
000620  file section.                                                           
000630  copy  "fdpqst.cob".                                                     
000640**                                                                        
000650  working-storage section.                                                
000660**                                                                        
000670*    Prog-Name - trace/abend identification only; STATE prints            
000680*    nothing of its own, REPORT carries the visible banner.               
000690  77  Prog-Name               pic x(17) value "PQ050 (1.00.00)".          
000700**                                                                        
000710  01  PQ05-File-Status.                                                   
000720      03  PQ-ST-Status          pic xx.                                   
000730      03  filler                pic x(2).                                 
000740**                                                                        
000750  01  PQ05-Eof-Switches.                                                  
000760      03  WS-ST-Eof             pic x     value "N".                      
000770          88  WS-ST-At-Eof                value "Y".                      
000780      03  filler                pic x(3).                                 
000790**                                                                        
000800  copy  "wspqconst.cob".                                                  
000810**                                                                        
000820  01  PQ05-Ledger-Counts.                                                 
000830      03  WS-Ledger-Count       pic 9(3)  comp.                           
000840      03  WS-Ledger-Write-Sub   pic 9(3)  comp.                           
000850      03  WS-Shift-Sub          pic 9(3)  comp.                           
000860      03  WS-Overflow-Count     pic 9(3)  comp.                           
000870      03  filler                pic x(2).                                 
000880**                                                                        
000890  01  PQ05-Date-Time-Fields.                                              
000900      03  WSA-Date.                                                       
000910          05  WSA-Cc            pic 99.                                   
000920          05  WSA-Yy            pic 99.                                   
000930          05  WSA-Mm            pic 99.                                   
000940          05  WSA-Dd            pic 99.                                   
000950      03  WSA-Yyyy-View redefines WSA-Date.                               
000960          05  WSA-Yyyy          pic x(4).                                 
000970          05  filler            pic x(4).                                 
000980      03  WSA-Date-Numeric redefines WSA-Date                             
000990                                pic 9(8).                                 
001000      03  WSB-Time.                                                       
001010          05  WSB-Hh            pic 99.                                   
001020          05  WSB-Mi            pic 99.                                   
001030          05  WSB-Ss            pic 99.                                   
001040          05  filler            pic xx.                                   
001050      03  WSB-Time-Numeric redefines WSB-Time                             
001060                                pic 9(8).                                 
001070      03  filler                pic x(2).                                 
001080**                                                                        
001090  01  PQ05-Timestamp-Build.                                               
001100      03  WS-TS-String.                                                   
001110          05  WS-TS-Yyyy        pic x(4)  value zero.                     
001120          05  filler            pic x     value "-".                      
001130          05  WS-TS-Mm          pic xx    value zero.                     
001140          05  filler            pic x     value "-".                      
001150          05  WS-TS-Dd          pic xx    value zero.                     
001160          05  filler            pic x     value space.                    
001170          05  WS-TS-Hh          pic xx    value zero.                     
001180          05  filler            pic x     value ":".                      
001190          05  WS-TS-Mi          pic xx    value zero.                     
001200          05  filler            pic x     value ":".                      
001210          05  WS-TS-Ss          pic xx    value zero.                     
001220      03  filler                pic x(2).                                 
001230**                                                                        
001240  01  PQ05-Ledger-Table.                                                  
001250      03  WS-Ledger-Entry occurs 101.                                     
001260          05  WS-Ledger-Timestamp     pic x(19).                          
001270          05  WS-Ledger-Searched      pic 9(7)  comp.                     
001280          05  WS-Ledger-Extracted     pic 9(7)  comp.                     
001290          05  WS-Ledger-Added         pic 9(7)  comp.                     
001300          05  WS-Ledger-Duplicates    pic 9(7)  comp.                     
001310          05  WS-Ledger-Total-After   pic 9(7)  comp.                     
001320          05  WS-Ledger-Source        pic x(10).                          
001330          05  filler                  pic x(20).                          
001340      03  filler                pic x(2).                                 
001350**                                                                        
001360  01  PQ05-Cumulative-Totals.                                             
001370      03  WS-Cum-Entries-Used   pic 99    comp.                           
001380      03  WS-Tot-Ledger-Sub     pic 9(3)  comp.                           
001390      03  WS-Cum-Scan-Sub       pic 99    comp.                           
001400      03  WS-Cum-Found          pic x     value "N".                      
001410          88  WS-Cum-Is-Found             value "Y".                      
001420      03  WS-Cum-Source-Table occurs 20.                                  
001430          05  WS-Cum-Src-Name         pic x(10).                          
001440          05  WS-Cum-Src-Added        pic 9(7)  comp.                     
001450      03  filler                pic x(2).                                 
001460**                                                                        
001470  01  PQ05-Last-Run-Totals.                                               
001480      03  WS-Last-Run-Timestamp      pic x(19).                           
001490      03  WS-Last-Run-Total-After    pic 9(7)  comp.                      
001500      03  filler                pic x(2).                                 
001510**                                                                        
001520  linkage section.                                                        
001530**                                                                        
001540  copy  "wspqcall.cob".                                                   
001550  copy  "wspqstat.cob".                                                   
001560**                                                                        
001570  procedure division using WS-PQ-Calling-Data PQ-Run-Statistics.          
001580**                                                                        
001590*    Load pass first (whole old ledger into the table), then the          
001600*    append/trim/total pass, then write pass (table back to a             
001610*    fresh STATE-FILE, oldest-first).                                     
001620  AA000-MAIN.                                                             
001630      perform  AA010-OPEN-OLD-LEDGER.                                     
001640      perform  AA020-READ-OLD-LEDGER.                                     
001650      perform  BB100-LOAD-LEDGER-RECORD thru BB100-EXIT                   
001660               until WS-ST-At-Eof.                                        
001670      perform  AA900-CLOSE-OLD-LEDGER.                                    
001680      perform  CC000-BUILD-TIMESTAMP thru CC000-EXIT.                     
001690      perform  EE010-APPEND-RUN-RECORD thru EE010-EXIT.                   
001700      perform  EE020-TRIM-LEDGER thru EE020-EXIT.                         
001710      perform  EE100-BUILD-TOTALS thru EE100-EXIT.                        
001720      perform  AA030-OPEN-NEW-LEDGER.                                     
001730      perform  DD000-WRITE-LEDGER thru DD000-EXIT.                        
001740      perform  AA910-CLOSE-NEW-LEDGER.                                    
001750      move     zero to PQ-Term-Code.                                      
001760      goback.                                                             
001770**                                                                        
001780*    Old ledger only; new ledger opens after it is closed.                
001790  AA010-OPEN-OLD-LEDGER.                                                  
001800      move     zero to WS-Ledger-Count.                                   
001810      open     input STATE-FILE.                                          
001820**                                                                        
001830*    One existing ledger record, driving the load loop.                   
001840  AA020-READ-OLD-LEDGER.                                                  
001850      read     STATE-FILE                                                 
001860               at end move "Y" to WS-ST-Eof                               
001870      end-read.                                                           
001880**                                                                        
001890  AA900-CLOSE-OLD-LEDGER.                                                 
001900      close    STATE-FILE.                                                
001910**                                                                        
001920*    Fresh STATE-FILE for the rewritten (appended/trimmed) ledger.        
001930  AA030-OPEN-NEW-LEDGER.                                                  
001940      open     output STATE-FILE.                                         
001950**                                                                        
001960  AA910-CLOSE-NEW-LEDGER.                                                 
001970      close    STATE-FILE.                                                
001980**                                                                        
001990**    One existing ledger record - loaded into the working table.         
002000  BB100-LOAD-LEDGER-RECORD.                                               
002010      add      1 to WS-Ledger-Count.                                      
002020      move     ST-Run-Record to WS-Ledger-Entry (WS-Ledger-Count).        
002030      perform  AA020-READ-OLD-LEDGER.                                     
002040  BB100-EXIT.                                                             
002050      exit.                                                               
002060**                                                                        
002070  CC000-BUILD-TIMESTAMP.                                                  
002080      accept   WSA-Date from date YYYYMMDD.                               
002090      accept   WSB-Time from Time.                                        
002100      if       WSA-Date-Numeric not = zero                                
002110               move WSA-Yyyy to WS-TS-Yyyy                                
002120               move WSA-Mm   to WS-TS-Mm                                  
002130               move WSA-Dd   to WS-TS-Dd                                  
002140      end-if.                                                             
002150      if       WSB-Time-Numeric not = zero                                
002160               move WSB-Hh to WS-TS-Hh                                    
002170               move WSB-Mi to WS-TS-Mi                                    
002180               move WSB-Ss to WS-TS-Ss                                    
002190      end-if.                                                             
002200  CC000-EXIT.                                                             
002210      exit.                                                               
002220**                                                                        
002230**    Write every kept ledger entry (1 thru WS-Ledger-Count) back         
002240**    out to STATE-FILE in order, oldest first.                           
002250  DD000-WRITE-LEDGER.                                                     
002260      perform  DD010-WRITE-ONE-ENTRY thru DD010-EXIT                      
002270               varying WS-Ledger-Write-Sub from 1 by 1                    
002280               until WS-Ledger-Write-Sub > WS-Ledger-Count.               
002290  DD000-EXIT.                                                             
002300      exit.                                                               
002310**                                                                        
002320*    One kept entry, moved back out to ST-Run-Record.                     
002330  DD010-WRITE-ONE-ENTRY.                                                  
002340      move     WS-Ledger-Entry (WS-Ledger-Write-Sub)                      
002350               to ST-Run-Record.                                          
002360      write    ST-Run-Record.                                             
002370  DD010-EXIT.                                                             
002380      exit.                                                               
002390**                                                                        
002400**    Append this run's record, built from PQ-Run-Statistics              
002410**    and the timestamp just computed, as the newest entry.               
002420  EE010-APPEND-RUN-RECORD.                                                
002430      add      1 to WS-Ledger-Count.                                      
002440      move     WS-TS-String                                               
002450               to WS-Ledger-Timestamp (WS-Ledger-Count).                  
002460      move     Pqs-Patents-Searched                                       
002470               to WS-Ledger-Searched (WS-Ledger-Count).                   
002480      move     Pqs-Patents-Extracted                                      
002490               to WS-Ledger-Extracted (WS-Ledger-Count).                  
002500      move     Pqs-Truly-New                                              
002510               to WS-Ledger-Added (WS-Ledger-Count).                      
002520      move     Pqs-Duplicates-Removed                                     
002530               to WS-Ledger-Duplicates (WS-Ledger-Count).                 
002540      move     Pqs-Total-After                                            
002550               to WS-Ledger-Total-After (WS-Ledger-Count).                
002560      move     PQC-Dflt-Source                                            
002570               to WS-Ledger-Source (WS-Ledger-Count).                     
002580      move     WS-TS-String to Pqs-Run-Timestamp.                         
002590      move     PQC-Dflt-Source to Pqs-Source-Code.                        
002600  EE010-EXIT.                                                             
002610      exit.                                                               
002620**                                                                        
002630**    Once the ledger passes the 100-record cap, drop the oldest          
002640**    entries by shifting the newest 100 down to the front.               
002650  EE020-TRIM-LEDGER.                                                      
002660      if       WS-Ledger-Count > PQC-Ledger-Max-Recs                      
002670               compute WS-Overflow-Count =                                
002680                       WS-Ledger-Count - PQC-Ledger-Max-Recs              
002690               perform EE030-SHIFT-ENTRY thru EE030-EXIT                  
002700                        varying WS-Shift-Sub from 1 by 1                  
002710                        until WS-Shift-Sub > PQC-Ledger-Max-Recs          
002720               move    PQC-Ledger-Max-Recs to WS-Ledger-Count             
002730      end-if.                                                             
002740  EE020-EXIT.                                                             
002750      exit.                                                               
002760**                                                                        
002770*    One entry's worth of the newest-100 shift.                           
002780  EE030-SHIFT-ENTRY.                                                      
002790      move     WS-Ledger-Entry (WS-Shift-Sub + WS-Overflow-Count)         
002800               to WS-Ledger-Entry (WS-Shift-Sub).                         
002810  EE030-EXIT.                                                             
002820      exit.                                                               
002830**                                                                        
002840**    Per-Source cumulative NewPatentsAdded over the final (now           
002850**    capped) ledger, plus the last run's timestamp/TotalAfter.           
002860  EE100-BUILD-TOTALS.                                                     
002870      move     zero to WS-Cum-Entries-Used.                               
002880      perform  EE110-TALLY-CUM-SOURCE thru EE110-EXIT                     
002890               varying WS-Tot-Ledger-Sub from 1 by 1                      
002900               until WS-Tot-Ledger-Sub > WS-Ledger-Count.                 
002910      move     WS-Ledger-Timestamp (WS-Ledger-Count)                      
002920               to WS-Last-Run-Timestamp.                                  
002930      move     WS-Ledger-Total-After (WS-Ledger-Count)                    
002940               to WS-Last-Run-Total-After.                                
002950  EE100-EXIT.                                                             
002960      exit.                                                               
002970**                                                                        
002980*    One ledger entry's Source, find-or-add into the cumulative           
002990*    table.                                                               
003000  EE110-TALLY-CUM-SOURCE.                                                 
003010      move     "N" to WS-Cum-Found.                                       
003020      perform  EE120-SCAN-CUM-SOURCE thru EE120-EXIT                      
003030               varying WS-Cum-Scan-Sub from 1 by 1                        
003040               until WS-Cum-Scan-Sub > WS-Cum-Entries-Used                
003050                  or WS-Cum-Is-Found.                                     
003060      if       not WS-Cum-Is-Found                                        
003070               add 1 to WS-Cum-Entries-Used                               
003080               move WS-Ledger-Source (WS-Tot-Ledger-Sub)                  
003090                    to WS-Cum-Src-Name (WS-Cum-Entries-Used)              
003100               move WS-Ledger-Added (WS-Tot-Ledger-Sub)                   
003110                    to WS-Cum-Src-Added (WS-Cum-Entries-Used)             
003120      end-if.                                                             
003130  EE110-EXIT.                                                             
003140      exit.                                                               
003150**                                                                        
003160*    Table-search body for EE110's find-or-add check.                     
003170  EE120-SCAN-CUM-SOURCE.                                                  
003180      if       WS-Cum-Src-Name (WS-Cum-Scan-Sub) =                        
003190               WS-Ledger-Source (WS-Tot-Ledger-Sub)                       
003200               move "Y" to WS-Cum-Found                                   
003210               add  WS-Ledger-Added (WS-Tot-Ledger-Sub)                   
003220                    to WS-Cum-Src-Added (WS-Cum-Scan-Sub)                 
003230      end-if.                                                             
003240  EE120-EXIT.                                                             
003250      exit.                                                               
