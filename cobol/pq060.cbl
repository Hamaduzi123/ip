000100******************************************************************        
000110*                                                               *         
000120**    PQ060  -  REPORT : PRINT RUN SUMMARY TO REPORT-FILE       *         
000130*                                                               *         
000140******************************************************************        
000150**                                                                        
000160  identification division.                                                
000170  program-id.          PQ060.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        02/03/1985.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230**                                                                        
000240**    REMARKS.  Sixth and last step of the nightly run.  Takes the        
000250**    counters PQ000 has been carrying down the CALL chain in             
000260**    PQ-Run-Statistics and prints them as a single banner plus a         
000270**    SUMMARY block onto REPORT-FILE - input/output counts, the           
000280**    non-English and duplicate drops, names standardized, the            
000290**    truly-new and total-after-merge figures, per-Source record          
000300**    counts, the year range and the top-10 applicant league              
000310**    table built by PQ040.  No control breaks; every total here          
000320**    is a whole-file total.                                              
000330**                                                                        
000340**    VERSION.  See Prog-Name In Ws.                                      
000350**                                                                        
000360**    CHANGE-LOG.                                                         
000370** 02/03/1985 vbc 000 - Created as the old end-of-week goods-             
000380**                      received proof listing.                           
000390** 11/09/1990 vbc 017 - Widened the quantity columns after the            
000400**                      September stores count overflowed them.           
000410** 14/01/1998 vbc 046 - Year 2000 review: no packed dates printed         
000420**                      on this listing.                                  
000430** 20/05/1999 vbc 052 - Confirmed Y2K compliant on re-test.               
000440** 23/09/2004 vbc 101 - Re-used for the Qatar patent registry             
000450**                      nightly-run report in place of the goods-         
000460**                      received listing it was written for.              
000470** 30/03/2026 vbc PQ001-06 - Rewritten as REPORT: prints the              
000480**                      LOADER-SUMMARY/STATE counters as a single         
000490**                      SUMMARY block instead of the old stores           
000500**                      variance columns.                                 
000510** 02/04/2026 vbc PQ001-07 - Added Prog-Name per vacprint's own           
000520**                      habit, threaded into the banner line the          
000530**                      same way vacprint sources it into line 2          
000540**                      of the payroll heading.                           
000550**                                                                        
000560  environment division.                                                   
000570  copy  "envdiv.cob".                                                     
000580  input-output section.                                                   
000590  file-control.                                                           
000600  copy  "selpqrp.cob".                                                    
000610**                                                                        
000620  data division.                                                          
000630  file section.                                                           
000640**    REPORT-FILE is variable length - HH000-WRITE-LINE below             
000650**    right-trims every built line before the WRITE so short              
000660**    SUMMARY lines do not carry 100-odd trailing spaces onto             
000670**    whatever Operations views this listing with.                        
000680  copy  "fdpqrp.cob".                                                     
000690**                                                                        
000700  working-storage section.                                                
000710**                                                                        
000720**    Prog-Name is carried into the title line below the same             
000730**    way vacprint carries it into its payroll heading - so               
000740**    anyone holding the printed listing can tell at a glance             
000750**    which build of REPORT produced it, without going back to            
000760**    the run log PQ000 wrote.                                            
000770  77  Prog-Name               pic x(17) value "PQ060 (1.00.00)".          
000780**                                                                        
000790  01  PQ06-File-Status.                                                   
000800      03  PQ-RP-Status          pic xx.                                   
000810      03  filler                pic x(2).                                 
000820**                                                                        
000830**    WS-RP-Line-Length is set by GG000-MEASURE-LINE below and            
000840**    drives the WRITE's DEPENDING ON clause; the two Scan-               
000850**    fields are its working subscript and a zero/non-zero flag           
000860**    for "found a non-blank character yet".                              
000870  01  PQ06-Line-Length-Fields.                                            
000880      03  WS-RP-Line-Length     pic 9(3)  comp.                           
000890      03  WS-RP-Scan-Sub        pic 9(3)  comp.                           
000900      03  WS-RP-Scan-End        pic 9(3)  comp.                           
000910      03  filler                pic x(2).                                 
000920**                                                                        
000930**    Every printed line is built here first, one statement or            
000940**    STRING per line, then handed to HH000-WRITE-LINE.  The              
000950**    Chars REDEFINES lets GG010-SCAN-END below walk it one               
000960**    character at a time looking for the last non-blank.                 
000970  01  PQ06-Print-Build.                                                   
000980      03  WS-Print-Line         pic x(132).                               
000990      03  WS-PL-Chars redefines WS-Print-Line.                            
001000          05  WS-PL-Char        pic x  occurs 132.                        
001010      03  filler                pic x(2).                                 
001020**                                                                        
001030**    Zero-suppressed edit picture shared by every count printed          
001040**    in the SUMMARY block, and a plain x(7) REDEFINES so the             
001050**    STRING verbs below can carry it without an intervening              
001060**    MOVE to an alphanumeric work field.                                 
001070  01  PQ06-Edit-Fields.                                                   
001080      03  WS-Edit-Count         pic zzzzzz9.                              
001090      03  WS-Edit-Count-View redefines WS-Edit-Count                      
001100                                pic x(7).                                 
001110      03  filler                pic x(2).                                 
001120**                                                                        
001130**    The 60-"=" rule drawn above and below the banner title; the         
001140**    Short REDEFINES is not currently used by any paragraph but          
001150**    is kept, as the old goods-received listing kept it, against         
001160**    the day a half-width rule is wanted for a sub-heading.              
001170  01  PQ06-Report-Titles.                                                 
001180      03  WS-RT-Banner          pic x(60) value all "=".                  
001190      03  WS-RT-Banner-Short redefines WS-RT-Banner.                      
001200          05  WS-RT-Dashes      pic x(40).                                
001210          05  filler            pic x(20).                                
001220      03  filler                pic x(20).                                
001230**                                                                        
001240**    Subscripts for the two varying-length tables printed below          
001250**    - per-Source counts and the top applicant league table -            
001260**    both built elsewhere and carried down in PQ-Run-Statistics.         
001270  01  PQ06-Loop-Subs.                                                     
001280      03  WS-Src-Print-Sub      pic 99    comp.                           
001290      03  WS-Appl-Print-Sub     pic 9(3)  comp.                           
001300      03  filler                pic x(2).                                 
001310**                                                                        
001320  linkage section.                                                        
001330**                                                                        
001340  copy  "wspqcall.cob".                                                   
001350  copy  "wspqstat.cob".                                                   
001360  copy  "wspqconst.cob".                                                  
001370**                                                                        
001380  procedure division using WS-PQ-Calling-Data PQ-Run-Statistics.          
001390**                                                                        
001400**    Top of REPORT - open, print, close, return.  No input file          
001410**    is read here; every figure printed comes down the CALL              
001420**    chain already totalled in PQ-Run-Statistics.                        
001430  AA000-MAIN.                                                             
001440      perform  AA010-OPEN-FILES.                                          
001450      perform  FF000-PRINT-REPORT thru FF000-EXIT.                        
001460      perform  AA900-CLOSE-FILES.                                         
001470      move     zero to PQ-Term-Code.                                      
001480      goback.                                                             
001490**                                                                        
001500  AA010-OPEN-FILES.                                                       
001510      open     output REPORT-FILE.                                        
001520**                                                                        
001530  AA900-CLOSE-FILES.                                                      
001540      close    REPORT-FILE.                                               
001550**                                                                        
001560**    Drives the whole listing - banner first, then the one               
001570**    SUMMARY block, in the fixed order Legal asked the figures           
001580**    to appear in.                                                       
001590  FF000-PRINT-REPORT.                                                     
001600      perform  FF010-PRINT-BANNER thru FF010-EXIT.                        
001610      perform  FF100-PRINT-SUMMARY-BLOCK thru FF100-EXIT.                 
001620  FF000-EXIT.                                                             
001630      exit.                                                               
001640**                                                                        
001650**    Section banner - 60 "=", the title line, then 60 "=" again.         
001660**    Prog-Name is strung into the title line between the report          
001670**    name and the run-date PQ000 stamped into PQ-Run-Date, the           
001680**    same heading information vacprint prints by SOURCE clause           
001690**    in its own line 2 - PQ060 has no REPORT SECTION to source           
001700**    it from, so it is STRING'd in by hand instead.                      
001710  FF010-PRINT-BANNER.                                                     
001720      move     spaces to WS-Print-Line.                                   
001730      move     WS-RT-Banner to WS-Print-Line (1:60).                      
001740      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
001750      move     spaces to WS-Print-Line.                                   
001760      string   "QATAR PATENT DATABASE UPDATE - RUN REPORT"                
001770               delimited by size                                          
001780               "  (" delimited by size                                    
001790               Prog-Name delimited by size                                
001800               ") RUN " delimited by size                                 
001810               PQ-Run-Date delimited by size                              
001820               into WS-Print-Line.                                        
001830      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
001840      move     spaces to WS-Print-Line.                                   
001850      move     WS-RT-Banner to WS-Print-Line (1:60).                      
001860      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
001870  FF010-EXIT.                                                             
001880      exit.                                                               
001890**                                                                        
001900**    SUMMARY: block - one line per statistic, no control breaks,         
001910**    every figure a whole-file total.  The seven FF11n paragraphs        
001920**    below are kept one-statistic-per-paragraph on purpose, the          
001930**    way the old goods-received listing kept one variance column         
001940**    per paragraph, so a single figure can be re-worded or               
001950**    dropped without disturbing its neighbours.                          
001960  FF100-PRINT-SUMMARY-BLOCK.                                              
001970      move     spaces to WS-Print-Line.                                   
001980      string   "SUMMARY:" delimited by size into WS-Print-Line.           
001990      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002000      perform  FF111-PRINT-INPUT-COUNT thru FF111-EXIT.                   
002010      perform  FF112-PRINT-NON-ENGLISH thru FF112-EXIT.                   
002020      perform  FF113-PRINT-DUPLICATES thru FF113-EXIT.                    
002030      perform  FF114-PRINT-NAMES-STD thru FF114-EXIT.                     
002040      perform  FF115-PRINT-OUTPUT-COUNT thru FF115-EXIT.                  
002050      perform  FF116-PRINT-TRULY-NEW thru FF116-EXIT.                     
002060      perform  FF117-PRINT-TOTAL-AFTER thru FF117-EXIT.                   
002070      perform  FF200-PRINT-SOURCE-COUNTS thru FF200-EXIT.                 
002080      perform  FF300-PRINT-YEAR-RANGE thru FF300-EXIT.                    
002090      perform  FF400-PRINT-TOP-APPLICANTS thru FF400-EXIT.                
002100  FF100-EXIT.                                                             
002110      exit.                                                               
002120**                                                                        
002130**    Count of NEW-EXTRACT records PQ010 let through ORG-FILTER -         
002140**    the starting point every other SUMMARY figure is measured           
002150**    against.                                                            
002160  FF111-PRINT-INPUT-COUNT.                                                
002170      move     spaces to WS-Print-Line.                                   
002180      move     Pqs-Input-Count to WS-Edit-Count.                          
002190      string   "  Input count: " delimited by size                        
002200               WS-Edit-Count-View delimited by size                       
002210               into WS-Print-Line.                                        
002220      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002230  FF111-EXIT.                                                             
002240      exit.                                                               
002250**                                                                        
002260**    Records PQ020 dropped for failing the non-English test.             
002270  FF112-PRINT-NON-ENGLISH.                                                
002280      move     spaces to WS-Print-Line.                                   
002290      move     Pqs-Non-English-Removed to WS-Edit-Count.                  
002300      string   "  Non-English removed: " delimited by size                
002310               WS-Edit-Count-View delimited by size                       
002320               into WS-Print-Line.                                        
002330      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002340  FF112-EXIT.                                                             
002350      exit.                                                               
002360**                                                                        
002370**    Records PQ020 dropped as duplicates already seen earlier in         
002380**    this same run.                                                      
002390  FF113-PRINT-DUPLICATES.                                                 
002400      move     spaces to WS-Print-Line.                                   
002410      move     Pqs-Duplicates-Removed to WS-Edit-Count.                   
002420      string   "  Duplicates removed: " delimited by size                 
002430               WS-Edit-Count-View delimited by size                       
002440               into WS-Print-Line.                                        
002450      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002460  FF113-EXIT.                                                             
002470      exit.                                                               
002480**                                                                        
002490**    Count of Applicant names PQ020 rewrote to their canonical           
002500**    form via the institution pattern table in wspqtabs.cob.             
002510  FF114-PRINT-NAMES-STD.                                                  
002520      move     spaces to WS-Print-Line.                                   
002530      move     Pqs-Names-Standardized to WS-Edit-Count.                   
002540      string   "  Names standardized: " delimited by size                 
002550               WS-Edit-Count-View delimited by size                       
002560               into WS-Print-Line.                                        
002570      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002580  FF114-EXIT.                                                             
002590      exit.                                                               
002600**                                                                        
002610**    Count of records PQ030 (MERGER) actually wrote out, new and         
002620**    matched-existing together.                                          
002630  FF115-PRINT-OUTPUT-COUNT.                                               
002640      move     spaces to WS-Print-Line.                                   
002650      move     Pqs-Output-Count to WS-Edit-Count.                         
002660      string   "  Output count: " delimited by size                       
002670               WS-Edit-Count-View delimited by size                       
002680               into WS-Print-Line.                                        
002690      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002700  FF115-EXIT.                                                             
002710      exit.                                                               
002720**                                                                        
002730**    Count of records PQ030 judged genuinely new against both            
002740**    ApplicationNumber and Title and therefore assigned a fresh          
002750**    ResourceId.                                                         
002760  FF116-PRINT-TRULY-NEW.                                                  
002770      move     spaces to WS-Print-Line.                                   
002780      move     Pqs-Truly-New to WS-Edit-Count.                            
002790      string   "  Truly-new added: " delimited by size                    
002800               WS-Edit-Count-View delimited by size                       
002810               into WS-Print-Line.                                        
002820      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002830  FF116-EXIT.                                                             
002840      exit.                                                               
002850**                                                                        
002860**    Size of the master file after PQ040 (LOADER-SUMMARY) wrote          
002870**    it - old master carried forward plus this run's truly-new           
002880**    records.                                                            
002890  FF117-PRINT-TOTAL-AFTER.                                                
002900      move     spaces to WS-Print-Line.                                   
002910      move     Pqs-Total-After to WS-Edit-Count.                          
002920      string   "  Total after merge: " delimited by size                  
002930               WS-Edit-Count-View delimited by size                       
002940               into WS-Print-Line.                                        
002950      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
002960  FF117-EXIT.                                                             
002970      exit.                                                               
002980**                                                                        
002990**    Per-Source record counts - built by PQ040, carried as-is            
003000**    and printed one line per Source in the order PQ040 filled           
003010**    the table, not alphabetical order.                                  
003020  FF200-PRINT-SOURCE-COUNTS.                                              
003030      perform  FF210-PRINT-ONE-SOURCE thru FF210-EXIT                     
003040               varying WS-Src-Print-Sub from 1 by 1                       
003050               until WS-Src-Print-Sub >                                   
003060                     Pqs-Source-Entries-Used.                             
003070  FF200-EXIT.                                                             
003080      exit.                                                               
003090**                                                                        
003100  FF210-PRINT-ONE-SOURCE.                                                 
003110      move     spaces to WS-Print-Line.                                   
003120      move     Pqs-Src-Count (WS-Src-Print-Sub) to WS-Edit-Count.         
003130      string   "  " delimited by size                                     
003140               Pqs-Src-Name (WS-Src-Print-Sub) delimited by space         
003150               ": " delimited by size                                     
003160               WS-Edit-Count-View delimited by size                       
003170               into WS-Print-Line.                                        
003180      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
003190  FF210-EXIT.                                                             
003200      exit.                                                               
003210**                                                                        
003220**    Lowest and highest PatentYear seen in the master this run -         
003230**    set by PQ040, not recalculated here.                                
003240  FF300-PRINT-YEAR-RANGE.                                                 
003250      move     spaces to WS-Print-Line.                                   
003260      string   "  Year range: " delimited by size                         
003270               Pqs-Year-Low delimited by size                             
003280               " - " delimited by size                                    
003290               Pqs-Year-High delimited by size                            
003300               into WS-Print-Line.                                        
003310      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
003320  FF300-EXIT.                                                             
003330      exit.                                                               
003340**                                                                        
003350**    Top-10 applicant league table - built by PQ040, printed in          
003360**    the frequency order it was handed down in, not re-sorted            
003370**    here.                                                               
003380  FF400-PRINT-TOP-APPLICANTS.                                             
003390      move     spaces to WS-Print-Line.                                   
003400      string   "  Top applicants:" delimited by size                      
003410               into WS-Print-Line.                                        
003420      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
003430      perform  FF410-PRINT-ONE-APPLICANT thru FF410-EXIT                  
003440               varying WS-Appl-Print-Sub from 1 by 1                      
003450               until WS-Appl-Print-Sub >                                  
003460                     Pqs-Applicant-Entries-Used.                          
003470  FF400-EXIT.                                                             
003480      exit.                                                               
003490**                                                                        
003500  FF410-PRINT-ONE-APPLICANT.                                              
003510      move     spaces to WS-Print-Line.                                   
003520      move     Pqs-Appl-Count (WS-Appl-Print-Sub)                         
003530               to WS-Edit-Count.                                          
003540      string   "    " delimited by size                                   
003550               Pqs-Appl-Name (WS-Appl-Print-Sub)                          
003560                     delimited by space                                   
003570               ": " delimited by size                                     
003580               WS-Edit-Count-View delimited by size                       
003590               into WS-Print-Line.                                        
003600      perform  HH000-WRITE-LINE thru HH000-EXIT.                          
003610  FF410-EXIT.                                                             
003620      exit.                                                               
003630**                                                                        
003640**    Right-trims WS-Print-Line (leading indent is kept on purpose        
003650**    so the "  key: value" SUMMARY lines stay indented), sets            
003660**    WS-RP-Line-Length and writes REPORT-FILE.                           
003670  HH000-WRITE-LINE.                                                       
003680      perform  GG000-MEASURE-LINE thru GG000-EXIT.                        
003690      move     WS-Print-Line (1:WS-RP-Line-Length)                        
003700               to RP-Print-Line.                                          
003710      write    RP-Print-Line.                                             
003720  HH000-EXIT.                                                             
003730      exit.                                                               
003740**                                                                        
003750**    Scans WS-Print-Line back to front looking for the last              
003760**    non-blank character and sets WS-RP-Line-Length to its               
003770**    position; a wholly blank line still writes one character            
003780**    so REPORT-FILE never gets a zero-length record.                     
003790  GG000-MEASURE-LINE.                                                     
003800      move     zero to WS-RP-Scan-End.                                    
003810      perform  GG010-SCAN-END thru GG010-EXIT                             
003820               varying WS-RP-Scan-Sub from 132 by -1                      
003830               until WS-RP-Scan-Sub < 1                                   
003840                  or WS-RP-Scan-End not = zero.                           
003850      if       WS-RP-Scan-End = zero                                      
003860               move 1 to WS-RP-Line-Length                                
003870      else                                                                
003880               move WS-RP-Scan-End to WS-RP-Line-Length                   
003890      end-if.                                                             
003900  GG000-EXIT.                                                             
003910      exit.                                                               
003920**                                                                        
003930**    One pass of the backward scan GG000 drives - stops the              
003940**    varying loop above the moment a non-blank is found by               
003950**    setting WS-RP-Scan-End non-zero.                                    
003960  GG010-SCAN-END.                                                         
003970      if       WS-PL-Char (WS-RP-Scan-Sub) not = space                    
003980               move WS-RP-Scan-Sub to WS-RP-Scan-End.                     
003990  GG010-EXIT.                                                             
004000      exit.                                                               
