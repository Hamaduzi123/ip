000100*****************************************************************         
000110*                                                               *         
000120*    PQ800  -  REFORMAT AN EXTRACT DATE STRING                  *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification division.                                                
000170  program-id.          PQ800.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        11/12/1986.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230*                                                                         
000240*    REMARKS.  Called by PQ020 (CLEANER) only, to reduce an extract       
000250*    Date string to the shop-standard layout.  PQ030 (MERGER) does        
000260*    NOT call this routine - MERGER only re-runs the CLEANER trim         
000270*    and Name-standardize steps, not the Date-format step, so do          
000280*    not wire PQ800 into MERGER without checking with Legal first.        
000290*    Only a string of exactly 8 numeric digits, assumed to be             
000300*    YYYYMMDD, is reformatted to YYYY-MM-DD.  Anything else -             
000310*    blank, already hyphenated, partial, garbage - is passed              
000320*    back unchanged, per Legal's ruling that we do not guess at           
000330*    a foreign registry's Date punctuation.                               
000340*                                                                         
000350*    CHANGE-LOG.                                                          
000360*    11/12/1986 vbc 000 - Created for the old card-extract job.           
000370*    02/07/1989 vbc 014 - Widened PQ8-Out-Date for the 4-digit            
000380*                         year change agreed with Legal.                  
000390*    19/03/1991 vbc 031 - Added PQ8-Is-8-Digit test ahead of the          
000400*                         reformat so partial Dates pass through.         
000410*    08/01/1998 vbc 077 - Year 2000 review: field was already             
000420*                         4-digit century, no change required.            
000430*    14/06/1999 vbc 082 - Confirmed Y2K compliant on re-test.             
000440*    23/09/2004 vbc 101 - Re-used for the Qatar patent registry           
000450*                         extract job in place of the payroll             
000460*                         Date edit it was written for.                   
000470*    17/02/2026 vbc PQ001-02 - Adapted for PQ020/PQ030 CLEANER            
000480*                         and MERGER Date-field cleanup.                  
000490*    10/08/2026 vbc PQ001-09 - AA100-COUNT-DIGITS was tallying all        
000500*                         10 bytes of PQ8-In-Date, so an already          
000510*                         hyphenated YYYY-MM-DD value (8 digit            
000520*                         bytes anywhere in the field) wrongly            
000530*                         passed the 8-digit test and got mangled         
000540*                         by AA200-REFORMAT.  Test now restricted         
000550*                         to positions 1-8 plus a check that 9-10         
000560*                         are spaces.  Also corrected the REMARKS         
000570*                         above - confirmed via cross-reference           
000580*                         that MERGER never calls this program.           
000590*                                                                         
000600  environment division.                                                   
000610  copy  "envdiv.cob".                                                     
000620  input-output section.                                                   
000630*                                                                         
000640  data division.                                                          
000650  working-storage section.                                                
000660*                                                                         
000670  01  PQ8-Work-Area.                                                      
000680      03  PQ8-Char-Sub          pic 99    comp.                           
000690      03  PQ8-Digit-Count       pic 99    comp.                           
000700      03  PQ8-One-Char          pic x.                                    
000710      03  filler                pic x(3).                                 
000720*                                                                         
000730  01  PQ8-Switches.                                                       
000740      03  PQ8-Is-8-Digit        pic x     value "Y".                      
000750          88  PQ8-All-Digits              value "Y".                      
000760          88  PQ8-Not-All-Digits          value "N".                      
000770      03  filler                pic x(3).                                 
000780*                                                                         
000790  linkage section.                                                        
000800*                                                                         
000810  01  PQ8-In-Date               pic x(10).                                
000820  01  PQ8-In-Table redefines PQ8-In-Date                                  
000830                              pic x occurs 10.                            
000840  01  PQ8-Numeric-View redefines PQ8-In-Date.                             
000850      03  PQ8-NV-Year           pic 9(4).                                 
000860      03  PQ8-NV-Month          pic 9(2).                                 
000870      03  PQ8-NV-Day            pic 9(2).                                 
000880  01  PQ8-Out-Date              pic x(10).                                
000890  01  PQ8-Out-View redefines PQ8-Out-Date.                                
000900      03  PQ8-OV-Year           pic x(4).                                 
000910      03  filler                pic x.                                    
000920      03  PQ8-OV-Month          pic x(2).                                 
000930      03  filler                pic x.                                    
000940      03  PQ8-OV-Day            pic x(2).                                 
000950*                                                                         
000960  procedure division using PQ8-In-Date PQ8-Out-Date.                      
000970*                                                                         
000980  AA000-MAIN.                                                             
000990      move     PQ8-In-Date   to  PQ8-Out-Date.                            
001000      set      PQ8-All-Digits to true.                                    
001010      move     zero          to  PQ8-Digit-Count.                         
001020      perform  AA100-COUNT-DIGITS thru AA100-EXIT                         
001030               varying PQ8-Char-Sub from 1 by 1                           
001040               until PQ8-Char-Sub > 8.                                    
001050      if       PQ8-Digit-Count not = 8                                    
001060               set  PQ8-Not-All-Digits to true.                           
001070      if       PQ8-In-Date (9:2) not = spaces                             
001080               set  PQ8-Not-All-Digits to true.                           
001090      if       PQ8-All-Digits                                             
001100               perform AA200-REFORMAT thru AA200-EXIT.                    
001110      goback.                                                             
001120*                                                                         
001130  AA100-COUNT-DIGITS.                                                     
001140      move     PQ8-In-Table (PQ8-Char-Sub) to PQ8-One-Char.               
001150      if       PQ8-One-Char is numeric                                    
001160               add 1 to PQ8-Digit-Count.                                  
001170  AA100-EXIT.                                                             
001180      exit.                                                               
001190*                                                                         
001200  AA200-REFORMAT.                                                         
001210      string   PQ8-NV-Year    delimited by size                           
001220               "-"            delimited by size                           
001230               PQ8-NV-Month   delimited by size                           
001240               "-"            delimited by size                           
001250               PQ8-NV-Day     delimited by size                           
001260               into PQ8-Out-Date.                                         
001270  AA200-EXIT.                                                             
001280      exit.                                                               
