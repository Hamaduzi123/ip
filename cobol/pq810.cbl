000100*****************************************************************         
000110*                                                               *         
000120*    PQ810  -  ORGANISATION / QATAR-ORGANISATION CLASSIFIER     *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification division.                                                
000170  program-id.          PQ810.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        04/06/1987.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230*                                                                         
000240*    REMARKS.  Called once per party name by PQ010 (ORG-FILTER)           
000250*    to answer two questions Legal asked us to codify instead             
000260*    of leaving to the extractor's own judgement:                         
000270*    IS-ORGANIZATION  - is this party an organisation at all,             
000280*                        as opposed to a named individual,                
000290*    IS-QATAR-ORG     - is that organisation a Qatar one.                 
000300*    PQ81-Request selects which test is wanted; PQ810 always              
000310*    runs the organisation test first since the Qatar test is             
000320*    not meaningful for a name that is not an organisation.               
000330*                                                                         
000340*    CHANGE-LOG.                                                          
000350*    04/06/1987 vbc 000 - Created as the old supplier/customer            
000360*                         "company or person" classifier.                 
000370*    21/01/1990 vbc 022 - Added the foreign-supplier exclusion            
000380*                         list after a German agent was wrongly           
000390*                         treated as a local company.                     
000400*    15/05/1998 vbc 066 - Year 2000 review: no Date fields held,          
000410*                         no change required.                             
000420*    09/06/1999 vbc 071 - Confirmed Y2K compliant on re-test.             
000430*    23/09/2004 vbc 101 - Re-used for the Qatar patent registry           
000440*                         extract job in place of the supplier            
000450*                         classifier it was written for.                  
000460*    16/02/2026 vbc PQ001-03 - Rewritten to the Legal-supplied            
000470*                         Qatar-organisation rule set and wired           
000480*                         to the wspqtabs.cob lookup tables.              
000490*    05/03/2026 vbc PQ001-09 - Individual-name heuristic added            
000500*                         per Legal request after several named           
000510*                         inventors were mis-classified as orgs.          
000520*                                                                         
000530  environment division.                                                   
000540  copy  "envdiv.cob".                                                     
000550  input-output section.                                                   
000560*                                                                         
000570  data division.                                                          
000580  working-storage section.                                                
000590*                                                                         
000600  01  PQ81-Work-Fields.                                                   
000610      03  WS-Work-Name          pic x(120).                               
000620      03  WS-Pattern-Table-Sub  pic 99    comp.                           
000630      03  WS-Calc-Sub           pic 999   comp.                           
000640      03  WS-Scan-Start         pic 999   comp.                           
000650      03  WS-Scan-Limit         pic 999   comp.                           
000660      03  WS-Scan-Pointer       pic 999   comp.                           
000670      03  WS-Word-Count         pic 99    comp.                           
000680      03  WS-One-Word           pic x(40).                                
000690      03  WS-One-Word-Len       pic 99    comp.                           
000700      03  filler                pic x(3).                                 
000710*                                                                         
000720  01  PQ81-Scan-Fields.                                                   
000730      03  WS-Scan-Haystack      pic x(120).                               
000740      03  WS-Scan-Needle        pic x(120).                               
000750      03  WS-Scan-Needle-Len    pic 999   comp.                           
000760      03  filler                pic x(3).                                 
000770*                                                                         
000780  01  PQ81-Switches.                                                      
000790      03  WS-Found-Switch       pic x     value "N".                      
000800          88  WS-Pattern-Found            value "Y".                      
000810      03  WS-Has-Digit          pic x     value "N".                      
000820      03  WS-Bad-Word-Flag      pic x     value "N".                      
000830      03  WS-Forbidden-Flag     pic x     value "N".                      
000840      03  WS-Name-Has-Qatar     pic x     value "N".                      
000850      03  WS-Is-Individual      pic x     value "N".                      
000860      03  WS-Foreign-Excluded   pic x     value "N".                      
000870      03  WS-Edu-City-Match     pic x     value "N".                      
000880      03  filler                pic x(3).                                 
000890*                                                                         
000900  01  PQ81-Forbidden-Words.                                               
000910      03  filler  pic x(5)  value "&    ".                                
000920      03  filler  pic x(5)  value "AND  ".                                
000930      03  filler  pic x(5)  value ",    ".                                
000940      03  filler  pic x(5)  value ".    ".                                
000950      03  filler  pic x(5)  value "OF   ".                                
000960      03  filler  pic x(5)  value "FOR  ".                                
000970      03  filler  pic x(5)  value "THE  ".                                
000980  01  PQ81-Forbidden-Table redefines PQ81-Forbidden-Words                 
000990                            pic x(5) occurs 7.                            
001000*                                                                         
001010  copy  "wspqtabs.cob".                                                   
001020*                                                                         
001030  linkage section.                                                        
001040*                                                                         
001050  01  PQ81-Name                 pic x(120).                               
001060  01  PQ81-Residence            pic x(2).                                 
001070  01  PQ81-Country              pic x(2).                                 
001080  01  PQ81-Request              pic x(1).                                 
001090      88  PQ81-Want-Is-Org                value "O".                      
001100      88  PQ81-Want-Is-Qatar-Org          value "Q".                      
001110  01  PQ81-Answer               pic x(1).                                 
001120      88  PQ81-Answer-Yes                 value "Y".                      
001130      88  PQ81-Answer-No                  value "N".                      
001140*                                                                         
001150  procedure division using PQ81-Name PQ81-Residence                       
001160            PQ81-Country PQ81-Request PQ81-Answer.                        
001170*                                                                         
001180*    PQ81-Request picks the test; Is-Organization always runs             
001190*    first since Is-Qatar-Org is meaningless for a bare name.             
001200  AA000-MAIN.                                                             
001210      set      PQ81-Answer-No to true.                                    
001220      if       PQ81-Name = spaces                                         
001230               goback.                                                    
001240      move     PQ81-Name to WS-Work-Name.                                 
001250      perform  BB000-UPPERCASE-NAME thru BB000-EXIT.                      
001260      if       PQ81-Want-Is-Org                                           
001270               perform CC000-IS-ORGANIZATION thru CC000-EXIT              
001280      else                                                                
001290               perform DD000-IS-QATAR-ORG thru DD000-EXIT                 
001300      end-if.                                                             
001310      goback.                                                             
001320*                                                                         
001330*    Upper-case the working copy so every pattern scan below can          
001340*    compare against upper-case-only table entries.                       
001350  BB000-UPPERCASE-NAME.                                                   
001360      inspect  WS-Work-Name converting                                    
001370               "abcdefghijklmnopqrstuvwxyz" to                            
001380               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
001390  BB000-EXIT.                                                             
001400      exit.                                                               
001410*                                                                         
001420*    Rules 2-5 of IS-ORGANIZATION (see PQ001 Legal notes).                
001430  CC000-IS-ORGANIZATION.                                                  
001440      move     WS-Work-Name to WS-Scan-Haystack.                          
001450      move     1 to WS-Pattern-Table-Sub.                                 
001460      perform  CC100-SCAN-KEYWORDS thru CC100-EXIT                        
001470               varying WS-Pattern-Table-Sub from 1 by 1                   
001480               until WS-Pattern-Table-Sub > PQT-Org-Keyword-Count         
001490                  or WS-Pattern-Found.                                    
001500      if       WS-Pattern-Found                                           
001510               set  PQ81-Answer-Yes to true                               
001520               go to CC000-EXIT.                                          
001530      perform  CC200-MATCH-QATAR-ORGS thru CC200-EXIT.                    
001540      if       WS-Pattern-Found                                           
001550               set  PQ81-Answer-Yes to true                               
001560               go to CC000-EXIT.                                          
001570      perform  CC300-TEST-INDIVIDUAL thru CC300-EXIT.                     
001580      if       WS-Is-Individual = "Y"                                     
001590               if WS-Name-Has-Qatar = "Y"                                 
001600                  set PQ81-Answer-Yes to true                             
001610               else                                                       
001620                  set PQ81-Answer-No to true                              
001630               end-if                                                     
001640               go to CC000-EXIT.                                          
001650      set      PQ81-Answer-Yes to true.                                   
001660  CC000-EXIT.                                                             
001670      exit.                                                               
001680*                                                                         
001690*    One keyword off Pqt-Org-Keyword-Table, scanned via FF000.            
001700  CC100-SCAN-KEYWORDS.                                                    
001710      move     Pqt-Org-Keyword-Table (WS-Pattern-Table-Sub)               
001720               to WS-Scan-Needle.                                         
001730      perform  FF000-CONTAINS thru FF000-EXIT.                            
001740  CC100-EXIT.                                                             
001750      exit.                                                               
001760*                                                                         
001770*    Known Qatar org matches name, or name matches known org.             
001780  CC200-MATCH-QATAR-ORGS.                                                 
001790      move     1 to WS-Pattern-Table-Sub.                                 
001800      move     "N" to WS-Found-Switch.                                    
001810      perform  CC210-MATCH-ONE-ORG thru CC210-EXIT                        
001820               varying WS-Pattern-Table-Sub from 1 by 1                   
001830               until WS-Pattern-Table-Sub > PQT-Qatar-Org-Count           
001840                  or WS-Pattern-Found.                                    
001850  CC200-EXIT.                                                             
001860      exit.                                                               
001870*                                                                         
001880*    Try the org name as the needle, then as the haystack - some          
001890*    known orgs are only a substring of the name on file.                 
001900  CC210-MATCH-ONE-ORG.                                                    
001910      move     Pqt-Qatar-Org-Table (WS-Pattern-Table-Sub)                 
001920               to WS-Scan-Needle.                                         
001930      move     WS-Work-Name to WS-Scan-Haystack.                          
001940      perform  FF000-CONTAINS thru FF000-EXIT.                            
001950      if       WS-Pattern-Found                                           
001960               go to CC210-EXIT.                                          
001970      move     Pqt-Qatar-Org-Table (WS-Pattern-Table-Sub)                 
001980               to WS-Scan-Haystack.                                       
001990      move     WS-Work-Name to WS-Scan-Needle.                            
002000      perform  FF000-CONTAINS thru FF000-EXIT.                            
002010  CC210-EXIT.                                                             
002020      exit.                                                               
002030*                                                                         
002040*    2-4 word / no digit / no connector heuristic (rule 4).  A            
002050*    name reading as 2-4 plain words with no digits and none of           
002060*    the forbidden connectors (AND, OF, FOR, THE, an ampersand, a         
002070*    comma, a full stop) reads as a person's name rather than an          
002080*    organisation - except that a plain name mentioning QATAR is          
002090*    still ruled an organisation by CC000, since Legal's examples         
002100*    included several government office names of that shape.              
002110  CC300-TEST-INDIVIDUAL.                                                  
002120      move     1 to WS-Scan-Pointer.                                      
002130      move     zero to WS-Word-Count.                                     
002140      move     "N" to WS-Has-Digit.                                       
002150      move     "N" to WS-Bad-Word-Flag.                                   
002160      perform  CC310-NEXT-WORD thru CC310-EXIT                            
002170               until WS-Scan-Pointer > 120.                               
002180      perform  CC320-CHECK-FORBIDDEN thru CC320-EXIT.                     
002190      move     "N" to WS-Is-Individual.                                   
002200      if       WS-Word-Count >= 2 and WS-Word-Count <= 4                  
002210               and WS-Has-Digit = "N"                                     
002220               and WS-Bad-Word-Flag = "N"                                 
002230               and WS-Forbidden-Flag = "N"                                
002240               move "Y" to WS-Is-Individual.                              
002250  CC300-EXIT.                                                             
002260      exit.                                                               
002270*                                                                         
002280*    One space-delimited word off WS-Work-Name, length- and               
002290*    digit-checked as it is found.                                        
002300  CC310-NEXT-WORD.                                                        
002310      move     spaces to WS-One-Word.                                     
002320      unstring WS-Work-Name delimited by space                            
002330               into WS-One-Word                                           
002340               with pointer WS-Scan-Pointer.                              
002350      if       WS-One-Word not = spaces                                   
002360               add 1 to WS-Word-Count                                     
002370               perform CC330-WORD-LEN thru CC330-EXIT                     
002380               if WS-One-Word-Len >= 15                                   
002390                  move "Y" to WS-Bad-Word-Flag                            
002400               end-if                                                     
002410               perform CC340-WORD-DIGIT-CHECK thru CC340-EXIT             
002420      end-if.                                                             
002430  CC310-EXIT.                                                             
002440      exit.                                                               
002450*                                                                         
002460*    Right-trim length of WS-One-Word via the scan-backward idiom.        
002470  CC330-WORD-LEN.                                                         
002480      move     zero to WS-One-Word-Len.                                   
002490      perform  CC331-WORD-LEN-LOOP thru CC331-EXIT                        
002500               varying WS-Calc-Sub from 40 by -1                          
002510               until WS-Calc-Sub < 1                                      
002520                  or WS-One-Word-Len not = zero.                          
002530  CC330-EXIT.                                                             
002540      exit.                                                               
002550*                                                                         
002560*    Table-search body for CC330's length scan.                           
002570  CC331-WORD-LEN-LOOP.                                                    
002580      if       WS-One-Word (WS-Calc-Sub:1) not = space                    
002590               move WS-Calc-Sub to WS-One-Word-Len.                       
002600  CC331-EXIT.                                                             
002610      exit.                                                               
002620*                                                                         
002630*    Any digit in this word fails the individual-name heuristic.          
002640  CC340-WORD-DIGIT-CHECK.                                                 
002650      perform  CC341-DIGIT-LOOP thru CC341-EXIT                           
002660               varying WS-Calc-Sub from 1 by 1                            
002670               until WS-Calc-Sub > WS-One-Word-Len                        
002680                  or WS-Has-Digit = "Y".                                  
002690  CC340-EXIT.                                                             
002700      exit.                                                               
002710*                                                                         
002720*    Table-search body for CC340's digit scan.                            
002730  CC341-DIGIT-LOOP.                                                       
002740      if       WS-One-Word (WS-Calc-Sub:1) is PQ-Digits                   
002750               move "Y" to WS-Has-Digit.                                  
002760  CC341-EXIT.                                                             
002770      exit.                                                               
002780*                                                                         
002790*    Forbidden connectors table scan, and the QATAR over-ride.            
002800  CC320-CHECK-FORBIDDEN.                                                  
002810      move     "N" to WS-Forbidden-Flag.                                  
002820      move     "N" to WS-Name-Has-Qatar.                                  
002830      move     WS-Work-Name to WS-Scan-Haystack.                          
002840      move     1 to WS-Pattern-Table-Sub.                                 
002850      perform  CC321-CHECK-ONE-WORD thru CC321-EXIT                       
002860               varying WS-Pattern-Table-Sub from 1 by 1                   
002870               until WS-Pattern-Table-Sub > 7                             
002880                  or WS-Forbidden-Flag = "Y".                             
002890      move     "QATAR" to WS-Scan-Needle.                                 
002900      perform  FF000-CONTAINS thru FF000-EXIT.                            
002910      if       WS-Pattern-Found                                           
002920               move "Y" to WS-Name-Has-Qatar.                             
002930  CC320-EXIT.                                                             
002940      exit.                                                               
002950*                                                                         
002960*    One forbidden connector off PQ81-Forbidden-Table.                    
002970  CC321-CHECK-ONE-WORD.                                                   
002980      move     PQ81-Forbidden-Table (WS-Pattern-Table-Sub)                
002990               to WS-Scan-Needle.                                         
003000      perform  FF000-CONTAINS thru FF000-EXIT.                            
003010      if       WS-Pattern-Found                                           
003020               move "Y" to WS-Forbidden-Flag.                             
003030  CC321-EXIT.                                                             
003040      exit.                                                               
003050*                                                                         
003060*    IS-QATAR-ORGANIZATION rules 1-6 (see PQ001 Legal notes).  Not        
003070*    an org at all fails outright; a foreign-flagged name (a known        
003080*    overseas supplier suffix or company name, unless QATAR/DOHA          
003090*    also appears in it) fails next; then in order - a Qatar legal        
003100*    identifier, an education/city match gated on Residence or            
003110*    Country being QA, and finally the same named-Qatar-org table         
003120*    CC200 already used for the plain Is-Organization test.               
003130  DD000-IS-QATAR-ORG.                                                     
003140      perform  CC000-IS-ORGANIZATION thru CC000-EXIT.                     
003150      if       PQ81-Answer-No                                             
003160               go to DD000-EXIT.                                          
003170      set      PQ81-Answer-No to true.                                    
003180      perform  DD100-FOREIGN-EXCLUSION thru DD100-EXIT.                   
003190      if       WS-Foreign-Excluded = "Y"                                  
003200               go to DD000-EXIT.                                          
003210      move     WS-Work-Name to WS-Scan-Haystack.                          
003220      move     1 to WS-Pattern-Table-Sub.                                 
003230      perform  DD200-SCAN-IDENTIFIERS thru DD200-EXIT                     
003240               varying WS-Pattern-Table-Sub from 1 by 1                   
003250               until WS-Pattern-Table-Sub > PQT-Qatar-Ident-Count         
003260                  or WS-Pattern-Found.                                    
003270      if       WS-Pattern-Found                                           
003280               set  PQ81-Answer-Yes to true                               
003290               go to DD000-EXIT.                                          
003300      perform  DD300-EDU-CITY-RULE thru DD300-EXIT.                       
003310      if       WS-Edu-City-Match = "Y"                                    
003320               if PQ81-Residence = "QA" or PQ81-Country = "QA"            
003330                  set PQ81-Answer-Yes to true                             
003340               else                                                       
003350                  set PQ81-Answer-No to true                              
003360               end-if                                                     
003370               go to DD000-EXIT.                                          
003380      perform  CC200-MATCH-QATAR-ORGS thru CC200-EXIT.                    
003390      if       WS-Pattern-Found                                           
003400               set  PQ81-Answer-Yes to true.                              
003410  DD000-EXIT.                                                             
003420      exit.                                                               
003430*                                                                         
003440  DD100-FOREIGN-EXCLUSION.                                                
003450      move     "N" to WS-Foreign-Excluded.                                
003460      move     WS-Work-Name to WS-Scan-Haystack.                          
003470      move     1 to WS-Pattern-Table-Sub.                                 
003480      move     "N" to WS-Found-Switch.                                    
003490      perform  DD110-SCAN-SUFFIX thru DD110-EXIT                          
003500               varying WS-Pattern-Table-Sub from 1 by 1                   
003510               until WS-Pattern-Table-Sub >                               
003520                     PQT-Foreign-Suffix-Count                             
003530                  or WS-Pattern-Found.                                    
003540      if       not WS-Pattern-Found                                       
003550               move 1 to WS-Pattern-Table-Sub                             
003560               perform DD120-SCAN-COMPANY thru DD120-EXIT                 
003570                  varying WS-Pattern-Table-Sub from 1 by 1                
003580                  until WS-Pattern-Table-Sub >                            
003590                        PQT-Foreign-Co-Count                              
003600                     or WS-Pattern-Found                                  
003610      end-if.                                                             
003620      if       WS-Pattern-Found                                           
003630               move "QATAR" to WS-Scan-Needle                             
003640               perform FF000-CONTAINS thru FF000-EXIT                     
003650               if WS-Pattern-Found                                        
003660                  move "N" to WS-Foreign-Excluded                         
003670               else                                                       
003680                  move "DOHA" to WS-Scan-Needle                           
003690                  perform FF000-CONTAINS thru FF000-EXIT                  
003700                  if WS-Pattern-Found                                     
003710                     move "N" to WS-Foreign-Excluded                      
003720                  else                                                    
003730                     move "Y" to WS-Foreign-Excluded                      
003740                  end-if                                                  
003750               end-if                                                     
003760      end-if.                                                             
003770  DD100-EXIT.                                                             
003780      exit.                                                               
003790*                                                                         
003800*    One entry off Pqt-Foreign-Suffix-Table.                              
003810  DD110-SCAN-SUFFIX.                                                      
003820      move     Pqt-Foreign-Suffix-Table (WS-Pattern-Table-Sub)            
003830               to WS-Scan-Needle.                                         
003840      perform  FF000-CONTAINS thru FF000-EXIT.                            
003850  DD110-EXIT.                                                             
003860      exit.                                                               
003870*                                                                         
003880*    One entry off Pqt-Foreign-Co-Table.                                  
003890  DD120-SCAN-COMPANY.                                                     
003900      move     Pqt-Foreign-Co-Table (WS-Pattern-Table-Sub)                
003910               to WS-Scan-Needle.                                         
003920      perform  FF000-CONTAINS thru FF000-EXIT.                            
003930  DD120-EXIT.                                                             
003940      exit.                                                               
003950*                                                                         
003960*    One entry off Pqt-Qatar-Ident-Table.                                 
003970  DD200-SCAN-IDENTIFIERS.                                                 
003980      move     Pqt-Qatar-Ident-Table (WS-Pattern-Table-Sub)               
003990               to WS-Scan-Needle.                                         
004000      perform  FF000-CONTAINS thru FF000-EXIT.                            
004010  DD200-EXIT.                                                             
004020      exit.                                                               
004030*                                                                         
004040  DD300-EDU-CITY-RULE.                                                    
004050      move     "N" to WS-Edu-City-Match.                                  
004060      move     WS-Work-Name to WS-Scan-Haystack.                          
004070      move     1 to WS-Pattern-Table-Sub.                                 
004080      perform  DD310-SCAN-EDU thru DD310-EXIT                             
004090               varying WS-Pattern-Table-Sub from 1 by 1                   
004100               until WS-Pattern-Table-Sub > PQT-Edu-City-Count            
004110                  or WS-Pattern-Found.                                    
004120      if       WS-Pattern-Found                                           
004130               move "Y" to WS-Edu-City-Match.                             
004140  DD300-EXIT.                                                             
004150      exit.                                                               
004160*                                                                         
004170*    One entry off Pqt-Edu-City-Table.                                    
004180  DD310-SCAN-EDU.                                                         
004190      move     Pqt-Edu-City-Table (WS-Pattern-Table-Sub)                  
004200               to WS-Scan-Needle.                                         
004210      perform  FF000-CONTAINS thru FF000-EXIT.                            
004220  DD310-EXIT.                                                             
004230      exit.                                                               
004240*                                                                         
004250*    General substring test: is Needle anywhere in Haystack.              
004260  FF000-CONTAINS.                                                         
004270      move     "N" to WS-Found-Switch.                                    
004280      perform  FF100-CALC-LEN thru FF100-EXIT.                            
004290      if       WS-Scan-Needle-Len = zero                                  
004300               go to FF000-EXIT.                                          
004310      compute  WS-Scan-Limit = 121 - WS-Scan-Needle-Len.                  
004320      if       WS-Scan-Limit < 1                                          
004330               go to FF000-EXIT.                                          
004340      perform  FF200-SCAN-LOOP thru FF200-EXIT                            
004350               varying WS-Scan-Start from 1 by 1                          
004360               until WS-Scan-Start > WS-Scan-Limit                        
004370                  or WS-Pattern-Found.                                    
004380  FF000-EXIT.                                                             
004390      exit.                                                               
004400*                                                                         
004410*    Right-trim length of WS-Scan-Needle, same idiom as CC330.            
004420  FF100-CALC-LEN.                                                         
004430      move     zero to WS-Scan-Needle-Len.                                
004440      perform  FF110-CALC-LOOP thru FF110-EXIT                            
004450               varying WS-Calc-Sub from 120 by -1                         
004460               until WS-Calc-Sub < 1                                      
004470                  or WS-Scan-Needle-Len not = zero.                       
004480  FF100-EXIT.                                                             
004490      exit.                                                               
004500*                                                                         
004510*    Table-search body for FF100's length scan.                           
004520  FF110-CALC-LOOP.                                                        
004530      if       WS-Scan-Needle (WS-Calc-Sub:1) not = space                 
004540               move WS-Calc-Sub to WS-Scan-Needle-Len.                    
004550  FF110-EXIT.                                                             
004560      exit.                                                               
004570*                                                                         
004580*    One starting position of the substring compare.                      
004590  FF200-SCAN-LOOP.                                                        
004600      if       WS-Scan-Haystack (WS-Scan-Start:WS-Scan-Needle-Len)        
004610               = WS-Scan-Needle (1:WS-Scan-Needle-Len)                    
004620               set  WS-Pattern-Found to true.                             
004630  FF200-EXIT.                                                             
004640      exit.                                                               
