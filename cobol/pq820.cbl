000100*****************************************************************         
000110*                                                               *         
000120*    PQ820  -  PARTY NAME STANDARDIZER                         *          
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification division.                                                
000170  program-id.          PQ820.                                             
000180  author.               V B COEN.                                         
000190  installation.        QATAR PATENT REGISTRY - LEGAL IT UNIT.             
000200  date-written.        09/03/1988.                                        
000210  date-compiled.                                                          
000220  security.            RESTRICTED - INTERNAL USE ONLY.                    
000230*                                                                         
000240*    REMARKS.  Called once per ';'-separated name component of            
000250*    Applicants, Inventors and Owners by PQ020 (CLEANER) and PQ030        
000260*    (MERGER).  Cleans one name down to the shop standard form -          
000270*    strips bracketed country codes and stray punctuation, drops          
000280*    known garbage fragments, swaps in the canonical spelling of          
000290*    known institutions, Title-Cases shouting-case names, and             
000300*    un-inverts "LAST, FIRST" names - and tells the caller whether        
000310*    the name was dropped outright or was standardized so the             
000320*    caller can roll the names_standardized count.                        
000330*                                                                         
000340*    CHANGE-LOG.                                                          
000350*    09/03/1988 vbc 000 - Created as the old supplier name                
000360*                         scrubber for the purchase ledger run.           
000370*    14/11/1990 vbc 019 - Added the comma-inversion rewrite after         
000380*                         Payables flagged "SMITH, JOHN" suppliers        
000390*                         printing backwards on the remit run.            
000400*    11/02/1998 vbc 058 - Year 2000 review: no Date fields held,          
000410*                         no change required.                             
000420*    07/06/1999 vbc 063 - Confirmed Y2K compliant on re-test.             
000430*    23/09/2004 vbc 101 - Re-used for the Qatar patent registry           
000440*                         extract job in place of the supplier            
000450*                         name scrubber it was written for.               
000460*    18/02/2026 vbc PQ001-04 - Rewritten to the Legal-supplied            
000470*                         party-name standardization rule set and         
000480*                         wired to the wspqtabs.cob lookup tables.        
000490*    11/03/2026 vbc PQ001-10 - Bracketed country-code strip added         
000500*                         after "Imperial College [GB]" survived          
000510*                         into the master file untouched.                 
000520*                                                                         
000530  environment division.                                                   
000540  copy  "envdiv.cob".                                                     
000550  input-output section.                                                   
000560*                                                                         
000570  data division.                                                          
000580  working-storage section.                                                
000590*                                                                         
000600  01  PQ82-Buffers.                                                       
000610      03  WS-Buffer             pic x(120).                               
000620      03  WS-Upper-Buffer       pic x(120).                               
000630      03  WS-Temp-Buffer        pic x(120).                               
000640      03  WS-Before-Comma       pic x(120).                               
000650      03  WS-After-Comma        pic x(120).                               
000660      03  WS-One-Word           pic x(40).                                
000670      03  WS-One-Char           pic x.                                    
000680      03  filler                pic x(3).                                 
000690*                                                                         
000700  01  PQ82-Scan-Fields.                                                   
000710      03  WS-Scan-Needle        pic x(120).                               
000720      03  WS-Scan-Needle-Len    pic 999   comp.                           
000730      03  WS-Buffer-Len         pic 999   comp.                           
000740      03  WS-Scan-Sub           pic 999   comp.                           
000750      03  WS-Scan-Pointer       pic 999   comp.                           
000760      03  WS-Scan-Limit         pic 999   comp.                           
000770      03  WS-Bracket-Pos        pic 999   comp.                           
000780      03  WS-Start-Pos          pic 999   comp.                           
000790      03  WS-End-Pos            pic 999   comp.                           
000800      03  WS-Seg-Len            pic 999   comp.                           
000810      03  WS-Dest-Pos           pic 999   comp.                           
000820      03  WS-Dest-Start         pic 999   comp.                           
000830      03  WS-Pattern-Table-Sub  pic 99    comp.                           
000840      03  WS-One-Word-Len       pic 99    comp.                           
000850      03  WS-Comma-Count        pic 99    comp.                           
000860      03  WS-Before-Word-Count  pic 99    comp.                           
000870      03  WS-After-Word-Count   pic 99    comp.                           
000880      03  filler                pic x(3).                                 
000890*                                                                         
000900  01  PQ82-Switches.                                                      
000910      03  WS-Found-Switch       pic x     value "N".                      
000920          88  WS-Pattern-Found            value "Y".                      
000930      03  WS-Bracket-Found      pic x     value "N".                      
000940      03  WS-Edge-Ok            pic x     value "N".                      
000950      03  WS-All-Caps           pic x     value "N".                      
000960      03  WS-Comma-Rule-Applies pic x     value "N".                      
000970      03  filler                pic x(3).                                 
000980*                                                                         
000990  copy  "wspqtabs.cob".                                                   
001000*                                                                         
001010  linkage section.                                                        
001020*                                                                         
001030  01  PQ82-Name                 pic x(120).                               
001040  01  PQ82-Dropped              pic x.                                    
001050      88  PQ82-Name-Was-Dropped           value "Y".                      
001060  01  PQ82-Standardized         pic x.                                    
001070      88  PQ82-Name-Was-Standardized      value "Y".                      
001080*                                                                         
001090  procedure division using PQ82-Name PQ82-Dropped                         
001100            PQ82-Standardized.                                            
001110*                                                                         
001120*    Punctuation/bracket clean, garbage check, institution                
001130*    canonicalization, case fix, comma un-inversion, final trim -         
001140*    in that order, since each later rule assumes the buffer is           
001150*    already in the shape the earlier rules leave it in.                  
001160  AA000-MAIN.                                                             
001170      move     "N" to PQ82-Dropped.                                       
001180      move     "N" to PQ82-Standardized.                                  
001190      move     PQ82-Name to WS-Buffer.                                    
001200      perform  BB000-CLEAN-PUNCTUATION thru BB000-EXIT.                   
001210      if       WS-Buffer = spaces                                         
001220               move "Y" to PQ82-Dropped                                   
001230               move spaces to PQ82-Name                                   
001240               goback.                                                    
001250      perform  CC000-CHECK-GARBAGE thru CC000-EXIT.                       
001260      if       WS-Pattern-Found                                           
001270               move "Y" to PQ82-Dropped                                   
001280               move spaces to PQ82-Name                                   
001290               goback.                                                    
001300      perform  DD000-CHECK-INSTITUTION thru DD000-EXIT.                   
001310      perform  EE000-ALLCAPS-TITLECASE thru EE000-EXIT.                   
001320      perform  FF000-COMMA-SWAP thru FF000-EXIT.                          
001330      perform  GG000-FINAL-TRIM thru GG000-EXIT.                          
001340      move     WS-Buffer to PQ82-Name.                                    
001350      goback.                                                             
001360*                                                                         
001370*    Rule 1 - bracketed country code and edge punctuation.                
001380  BB000-CLEAN-PUNCTUATION.                                                
001390      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
001400      move     "N" to WS-Bracket-Found.                                   
001410      move     zero to WS-Bracket-Pos.                                    
001420      if       WS-Buffer-Len > 3                                          
001430               compute WS-Scan-Limit = WS-Buffer-Len - 3                  
001440               perform BB100-FIND-BRACKET thru BB100-EXIT                 
001450                  varying WS-Scan-Sub from 1 by 1                         
001460                  until WS-Scan-Sub > WS-Scan-Limit                       
001470                     or WS-Bracket-Found = "Y"                            
001480      end-if.                                                             
001490      if       WS-Bracket-Found = "Y"                                     
001500               perform BB110-REMOVE-BRACKET thru BB110-EXIT.              
001510      perform  BB200-STRIP-EDGE-CHARS thru BB200-EXIT.                    
001520  BB000-EXIT.                                                             
001530      exit.                                                               
001540*                                                                         
001550*    One starting position's worth of the 4-char bracket test.            
001560  BB100-FIND-BRACKET.                                                     
001570      if       WS-Buffer (WS-Scan-Sub:1) = "["                            
001580         and   WS-Buffer (WS-Scan-Sub + 1:1) is PQ-Upper-Letters          
001590         and   WS-Buffer (WS-Scan-Sub + 2:1) is PQ-Upper-Letters          
001600         and   WS-Buffer (WS-Scan-Sub + 3:1) = "]"                        
001610               move WS-Scan-Sub to WS-Bracket-Pos                         
001620               move "Y" to WS-Bracket-Found.                              
001630  BB100-EXIT.                                                             
001640      exit.                                                               
001650*                                                                         
001660*    Splice the 4-char [XX] bracket out of WS-Buffer, eating one          
001670*    adjoining space on either side if there is one, so "NAME             
001680*    [GB]" and "NAME[GB]" both come out as plain "NAME".                  
001690  BB110-REMOVE-BRACKET.                                                   
001700      compute  WS-Start-Pos = WS-Bracket-Pos - 1.                         
001710      if       WS-Start-Pos > zero                                        
001720         and   WS-Buffer (WS-Start-Pos:1) = space                         
001730               subtract 1 from WS-Start-Pos.                              
001740      compute  WS-End-Pos = WS-Bracket-Pos + 4.                           
001750      if       WS-End-Pos <= WS-Buffer-Len                                
001760         and   WS-Buffer (WS-End-Pos:1) = space                           
001770               add 1 to WS-End-Pos.                                       
001780      move     spaces to WS-Temp-Buffer.                                  
001790      if       WS-Start-Pos > zero                                        
001800               move WS-Buffer (1:WS-Start-Pos) to WS-Temp-Buffer.         
001810      if       WS-End-Pos <= WS-Buffer-Len                                
001820               compute WS-Dest-Pos = WS-Start-Pos + 1                     
001830               compute WS-Seg-Len = WS-Buffer-Len - WS-End-Pos + 1        
001840               move WS-Buffer (WS-End-Pos:WS-Seg-Len)                     
001850                   to WS-Temp-Buffer (WS-Dest-Pos:WS-Seg-Len)             
001860      end-if.                                                             
001870      move     WS-Temp-Buffer to WS-Buffer.                               
001880  BB110-EXIT.                                                             
001890      exit.                                                               
001900*                                                                         
001910  BB200-STRIP-EDGE-CHARS.                                                 
001920      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
001930      if       WS-Buffer-Len = zero                                       
001940               go to BB200-EXIT.                                          
001950      move     1 to WS-Start-Pos.                                         
001960      move     "N" to WS-Edge-Ok.                                         
001970      perform  BB210-SCAN-START thru BB210-EXIT                           
001980               until WS-Start-Pos > WS-Buffer-Len                         
001990                  or WS-Edge-Ok = "Y".                                    
002000      if       WS-Edge-Ok = "N"                                           
002010               move spaces to WS-Buffer                                   
002020               go to BB200-EXIT.                                          
002030      move     WS-Buffer-Len to WS-End-Pos.                               
002040      move     "N" to WS-Edge-Ok.                                         
002050      perform  BB220-SCAN-END thru BB220-EXIT                             
002060               until WS-End-Pos < WS-Start-Pos                            
002070                  or WS-Edge-Ok = "Y".                                    
002080      compute  WS-Seg-Len = WS-End-Pos - WS-Start-Pos + 1.                
002090      move     WS-Buffer (WS-Start-Pos:WS-Seg-Len)                        
002100               to WS-Temp-Buffer.                                         
002110      move     WS-Temp-Buffer to WS-Buffer.                               
002120  BB200-EXIT.                                                             
002130      exit.                                                               
002140*                                                                         
002150*    Walk forward dropping leading space/comma/semicolon/dot.             
002160  BB210-SCAN-START.                                                       
002170      if       WS-Buffer (WS-Start-Pos:1) = space                         
002180         or    WS-Buffer (WS-Start-Pos:1) = ","                           
002190         or    WS-Buffer (WS-Start-Pos:1) = ";"                           
002200         or    WS-Buffer (WS-Start-Pos:1) = "."                           
002210               add 1 to WS-Start-Pos                                      
002220      else                                                                
002230               move "Y" to WS-Edge-Ok                                     
002240      end-if.                                                             
002250  BB210-EXIT.                                                             
002260      exit.                                                               
002270*                                                                         
002280*    Walk backward dropping trailing space/comma/semicolon/dot.           
002290  BB220-SCAN-END.                                                         
002300      if       WS-Buffer (WS-End-Pos:1) = space                           
002310         or    WS-Buffer (WS-End-Pos:1) = ","                             
002320         or    WS-Buffer (WS-End-Pos:1) = ";"                             
002330         or    WS-Buffer (WS-End-Pos:1) = "."                             
002340               subtract 1 from WS-End-Pos                                 
002350      else                                                                
002360               move "Y" to WS-Edge-Ok                                     
002370      end-if.                                                             
002380  BB220-EXIT.                                                             
002390      exit.                                                               
002400*                                                                         
002410*    Rule 2 - GARBAGE_FRAGMENTS, matched at the start of the name.        
002420  CC000-CHECK-GARBAGE.                                                    
002430      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
002440      move     WS-Buffer to WS-Upper-Buffer.                              
002450      inspect  WS-Upper-Buffer converting                                 
002460               "abcdefghijklmnopqrstuvwxyz" to                            
002470               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
002480      move     "N" to WS-Found-Switch.                                    
002490      move     1 to WS-Pattern-Table-Sub.                                 
002500      perform  CC100-MATCH-ONE-FRAGMENT thru CC100-EXIT                   
002510               varying WS-Pattern-Table-Sub from 1 by 1                   
002520               until WS-Pattern-Table-Sub > PQT-Garbage-Count             
002530                  or WS-Pattern-Found.                                    
002540  CC000-EXIT.                                                             
002550      exit.                                                               
002560*                                                                         
002570*    One entry off Pqt-Garbage-Table, anchored at the start.              
002580  CC100-MATCH-ONE-FRAGMENT.                                               
002590      move     Pqt-Garbage-Table (WS-Pattern-Table-Sub)                   
002600               to WS-Scan-Needle.                                         
002610      perform  HH200-ANCHORED-MATCH thru HH200-EXIT.                      
002620  CC100-EXIT.                                                             
002630      exit.                                                               
002640*                                                                         
002650*    Rule 3 - INSTITUTION_STANDARDS, first match wins.  Unlike the        
002660*    garbage table, a hit here does not drop the name - it swaps          
002670*    the buffer for Pqt-Inst-Canonical and sets PQ82-Standardized,        
002680*    so "MIT" and "Massachusetts Inst of Technology" both come out        
002690*    as the one spelling Legal asked for.                                 
002700  DD000-CHECK-INSTITUTION.                                                
002710      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
002720      move     WS-Buffer to WS-Upper-Buffer.                              
002730      inspect  WS-Upper-Buffer converting                                 
002740               "abcdefghijklmnopqrstuvwxyz" to                            
002750               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
002760      move     "N" to WS-Found-Switch.                                    
002770      move     1 to WS-Pattern-Table-Sub.                                 
002780      perform  DD100-MATCH-ONE-INST thru DD100-EXIT                       
002790               varying WS-Pattern-Table-Sub from 1 by 1                   
002800               until WS-Pattern-Table-Sub > PQT-Inst-Count                
002810                  or WS-Pattern-Found.                                    
002820      if       WS-Pattern-Found                                           
002830               subtract 1 from WS-Pattern-Table-Sub                       
002840               move Pqt-Inst-Canonical (WS-Pattern-Table-Sub)             
002850                   to WS-Buffer                                           
002860               move "Y" to PQ82-Standardized.                             
002870  DD000-EXIT.                                                             
002880      exit.                                                               
002890*                                                                         
002900*    One entry off Pqt-Inst-Patterns, anchored at the start.              
002910  DD100-MATCH-ONE-INST.                                                   
002920      move     Pqt-Inst-Patterns (WS-Pattern-Table-Sub)                   
002930               to WS-Scan-Needle.                                         
002940      perform  HH200-ANCHORED-MATCH thru HH200-EXIT.                      
002950  DD100-EXIT.                                                             
002960      exit.                                                               
002970*                                                                         
002980*    Rule 4 - shouting-case names to Title Case, acronyms spared.         
002990  EE000-ALLCAPS-TITLECASE.                                                
003000      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
003010      move     "N" to WS-All-Caps.                                        
003020      if       WS-Buffer-Len > 4                                          
003030               move "Y" to WS-All-Caps                                    
003040               perform EE110-SCAN-CHAR thru EE110-EXIT                    
003050                  varying WS-Scan-Sub from 1 by 1                         
003060                  until WS-Scan-Sub > WS-Buffer-Len                       
003070                     or WS-All-Caps = "N"                                 
003080               if WS-All-Caps = "Y"                                       
003090                  perform EE200-TITLECASE-WORDS thru EE200-EXIT           
003100               end-if                                                     
003110      end-if.                                                             
003120  EE000-EXIT.                                                             
003130      exit.                                                               
003140*                                                                         
003150*    Any lower-case letter anywhere disqualifies All-Caps.                
003160  EE110-SCAN-CHAR.                                                        
003170      if       WS-Buffer (WS-Scan-Sub:1) is PQ-Lower-Letters              
003180               move "N" to WS-All-Caps.                                   
003190  EE110-EXIT.                                                             
003200      exit.                                                               
003210*                                                                         
003220  EE200-TITLECASE-WORDS.                                                  
003230      move     spaces to WS-Temp-Buffer.                                  
003240      move     zero to WS-Dest-Pos.                                       
003250      move     1 to WS-Scan-Pointer.                                      
003260      perform  EE210-NEXT-WORD thru EE210-EXIT                            
003270               until WS-Scan-Pointer > WS-Buffer-Len.                     
003280      move     WS-Temp-Buffer to WS-Buffer.                               
003290  EE200-EXIT.                                                             
003300      exit.                                                               
003310*                                                                         
003320*    One space-delimited word, Title-Cased if long enough and             
003330*    re-assembled into WS-Temp-Buffer as it is found.                     
003340  EE210-NEXT-WORD.                                                        
003350      move     spaces to WS-One-Word.                                     
003360      unstring WS-Buffer (1:WS-Buffer-Len) delimited by space             
003370               into WS-One-Word                                           
003380               with pointer WS-Scan-Pointer.                              
003390      if       WS-One-Word not = spaces                                   
003400               move WS-One-Word to WS-Scan-Needle                         
003410               perform HH100-CALC-LEN thru HH100-EXIT                     
003420               move WS-Scan-Needle-Len to WS-One-Word-Len                 
003430               if WS-One-Word-Len > 3                                     
003440                  perform EE220-TITLECASE-ONE-WORD thru EE220-EXIT        
003450               end-if                                                     
003460               if WS-Dest-Pos > zero                                      
003470                  add 1 to WS-Dest-Pos                                    
003480                  move space to WS-Temp-Buffer (WS-Dest-Pos:1)            
003490               end-if                                                     
003500               compute WS-Dest-Start = WS-Dest-Pos + 1                    
003510               move WS-One-Word (1:WS-One-Word-Len)                       
003520                   to WS-Temp-Buffer                                      
003530                      (WS-Dest-Start:WS-One-Word-Len)                     
003540               compute WS-Dest-Pos =                                      
003550                       WS-Dest-Start + WS-One-Word-Len - 1                
003560      end-if.                                                             
003570  EE210-EXIT.                                                             
003580      exit.                                                               
003590*                                                                         
003600*    Lower the whole word, then upper its first character only.           
003610  EE220-TITLECASE-ONE-WORD.                                               
003620      inspect  WS-One-Word converting                                     
003630               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                            
003640               "abcdefghijklmnopqrstuvwxyz".                              
003650      move     WS-One-Word (1:1) to WS-One-Char.                          
003660      inspect  WS-One-Char converting                                     
003670               "abcdefghijklmnopqrstuvwxyz" to                            
003680               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
003690      move     WS-One-Char to WS-One-Word (1:1).                          
003700  EE220-EXIT.                                                             
003710      exit.                                                               
003720*                                                                         
003730*    Rule 5 - "LAST, FIRST [MIDDLE]" un-inversion.                        
003740  FF000-COMMA-SWAP.                                                       
003750      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
003760      move     zero to WS-Comma-Count.                                    
003770      if       WS-Buffer-Len > zero                                       
003780               perform FF100-COUNT-COMMAS thru FF100-EXIT                 
003790                  varying WS-Scan-Sub from 1 by 1                         
003800                  until WS-Scan-Sub > WS-Buffer-Len                       
003810      end-if.                                                             
003820      move     "N" to WS-Comma-Rule-Applies.                              
003830      if       WS-Comma-Count = 1                                         
003840               perform FF200-SPLIT-AND-CHECK thru FF200-EXIT.             
003850      if       WS-Comma-Rule-Applies = "Y"                                
003860               perform FF300-REWRITE thru FF300-EXIT.                     
003870  FF000-EXIT.                                                             
003880      exit.                                                               
003890*                                                                         
003900*    One character's worth of the comma tally.                            
003910  FF100-COUNT-COMMAS.                                                     
003920      if       WS-Buffer (WS-Scan-Sub:1) = ","                            
003930               add 1 to WS-Comma-Count.                                   
003940  FF100-EXIT.                                                             
003950      exit.                                                               
003960*                                                                         
003970*    Split on the one comma, trim both halves, then the rule only         
003980*    applies if Before is exactly one word (the surname) and After        
003990*    is one or two words (given name, optionally a middle name or         
004000*    initial) - anything wider is left alone as probably not a            
004010*    personal name at all.                                                
004020  FF200-SPLIT-AND-CHECK.                                                  
004030      move     spaces to WS-Before-Comma.                                 
004040      move     spaces to WS-After-Comma.                                  
004050      unstring WS-Buffer (1:WS-Buffer-Len) delimited by ","               
004060               into WS-Before-Comma WS-After-Comma.                       
004070      move     WS-Buffer to WS-Temp-Buffer.                               
004080      move     WS-Before-Comma to WS-Buffer.                              
004090      perform  BB200-STRIP-EDGE-CHARS thru BB200-EXIT.                    
004100      move     WS-Buffer to WS-Before-Comma.                              
004110      move     WS-After-Comma to WS-Buffer.                               
004120      perform  BB200-STRIP-EDGE-CHARS thru BB200-EXIT.                    
004130      move     WS-Buffer to WS-After-Comma.                               
004140      move     WS-Temp-Buffer to WS-Buffer.                               
004150      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
004160      perform  II000-COUNT-WORDS-BEFORE thru II000-EXIT.                  
004170      perform  II100-COUNT-WORDS-AFTER thru II100-EXIT.                   
004180      move     "N" to WS-Comma-Rule-Applies.                              
004190      if       WS-Before-Comma not = spaces                               
004200         and   WS-Before-Word-Count = 1                                   
004210         and   WS-After-Word-Count >= 1                                   
004220         and   WS-After-Word-Count <= 2                                   
004230               move "Y" to WS-Comma-Rule-Applies.                         
004240  FF200-EXIT.                                                             
004250      exit.                                                               
004260*                                                                         
004270  FF300-REWRITE.                                                          
004280      move     WS-After-Comma to WS-Scan-Needle.                          
004290      perform  HH100-CALC-LEN thru HH100-EXIT.                            
004300      move     spaces to WS-Temp-Buffer.                                  
004310      string   WS-After-Comma (1:WS-Scan-Needle-Len)                      
004320                  delimited by size                                       
004330               " "                                                        
004340                  delimited by size                                       
004350               WS-Before-Comma                                            
004360                  delimited by space                                      
004370               into WS-Temp-Buffer.                                       
004380      move     WS-Temp-Buffer to WS-Buffer.                               
004390      perform  HH000-CALC-BUFFER-LEN thru HH000-EXIT.                     
004400      move     "Y" to WS-All-Caps.                                        
004410      if       WS-Buffer-Len > zero                                       
004420               perform EE110-SCAN-CHAR thru EE110-EXIT                    
004430                  varying WS-Scan-Sub from 1 by 1                         
004440                  until WS-Scan-Sub > WS-Buffer-Len                       
004450                     or WS-All-Caps = "N"                                 
004460      end-if.                                                             
004470      if       WS-All-Caps = "Y"                                          
004480               perform EE200-TITLECASE-WORDS thru EE200-EXIT.             
004490  FF300-EXIT.                                                             
004500      exit.                                                               
004510*                                                                         
004520*    Rule 6 - final trim.                                                 
004530  GG000-FINAL-TRIM.                                                       
004540      perform  BB200-STRIP-EDGE-CHARS thru BB200-EXIT.                    
004550  GG000-EXIT.                                                             
004560      exit.                                                               
004570*                                                                         
004580*    Generic utilities - trimmed length and anchored-start match.         
004590  HH000-CALC-BUFFER-LEN.                                                  
004600      move     WS-Buffer to WS-Scan-Needle.                               
004610      perform  HH100-CALC-LEN thru HH100-EXIT.                            
004620      move     WS-Scan-Needle-Len to WS-Buffer-Len.                       
004630  HH000-EXIT.                                                             
004640      exit.                                                               
004650*                                                                         
004660  HH100-CALC-LEN.                                                         
004670      move     zero to WS-Scan-Needle-Len.                                
004680      perform  HH110-CALC-LOOP thru HH110-EXIT                            
004690               varying WS-Scan-Sub from 120 by -1                         
004700               until WS-Scan-Sub < 1                                      
004710                  or WS-Scan-Needle-Len not = zero.                       
004720  HH100-EXIT.                                                             
004730      exit.                                                               
004740*                                                                         
004750*    Table-search body for HH100's length scan.                           
004760  HH110-CALC-LOOP.                                                        
004770      if       WS-Scan-Needle (WS-Scan-Sub:1) not = space                 
004780               move WS-Scan-Sub to WS-Scan-Needle-Len.                    
004790  HH110-EXIT.                                                             
004800      exit.                                                               
004810*                                                                         
004820  HH200-ANCHORED-MATCH.                                                   
004830      perform  HH100-CALC-LEN thru HH100-EXIT.                            
004840      move     "N" to WS-Found-Switch.                                    
004850      if       WS-Scan-Needle-Len > zero                                  
004860         and   WS-Scan-Needle-Len <= WS-Buffer-Len                        
004870         and   WS-Upper-Buffer (1:WS-Scan-Needle-Len)                     
004880               = WS-Scan-Needle (1:WS-Scan-Needle-Len)                    
004890               move "Y" to WS-Found-Switch.                               
004900  HH200-EXIT.                                                             
004910      exit.                                                               
004920*                                                                         
004930*    Generic utility - word count of a comma-split segment.               
004940  II000-COUNT-WORDS-BEFORE.                                               
004950      move     WS-Before-Comma to WS-Scan-Needle.                         
004960      perform  HH100-CALC-LEN thru HH100-EXIT.                            
004970      move     zero to WS-Before-Word-Count.                              
004980      if       WS-Scan-Needle-Len > zero                                  
004990               move 1 to WS-Scan-Pointer                                  
005000               perform II010-NEXT-WORD-BEFORE thru II010-EXIT             
005010                  until WS-Scan-Pointer > WS-Scan-Needle-Len              
005020      end-if.                                                             
005030  II000-EXIT.                                                             
005040      exit.                                                               
005050*                                                                         
005060*    One word off the before-comma segment.                               
005070  II010-NEXT-WORD-BEFORE.                                                 
005080      move     spaces to WS-One-Word.                                     
005090      unstring WS-Scan-Needle (1:WS-Scan-Needle-Len)                      
005100               delimited by space                                         
005110               into WS-One-Word                                           
005120               with pointer WS-Scan-Pointer.                              
005130      if       WS-One-Word not = spaces                                   
005140               add 1 to WS-Before-Word-Count.                             
005150  II010-EXIT.                                                             
005160      exit.                                                               
005170*                                                                         
005180  II100-COUNT-WORDS-AFTER.                                                
005190      move     WS-After-Comma to WS-Scan-Needle.                          
005200      perform  HH100-CALC-LEN thru HH100-EXIT.                            
005210      move     zero to WS-After-Word-Count.                               
005220      if       WS-Scan-Needle-Len > zero                                  
005230               move 1 to WS-Scan-Pointer                                  
005240               perform II110-NEXT-WORD-AFTER thru II110-EXIT              
005250                  until WS-Scan-Pointer > WS-Scan-Needle-Len              
005260      end-if.                                                             
005270  II100-EXIT.                                                             
005280      exit.                                                               
005290*                                                                         
005300*    One word off the after-comma segment.                                
005310  II110-NEXT-WORD-AFTER.                                                  
005320      move     spaces to WS-One-Word.                                     
005330      unstring WS-Scan-Needle (1:WS-Scan-Needle-Len)                      
005340               delimited by space                                         
005350               into WS-One-Word                                           
005360               with pointer WS-Scan-Pointer.                              
005370      if       WS-One-Word not = spaces                                   
005380               add 1 to WS-After-Word-Count.                              
005390  II110-EXIT.                                                             
005400      exit.                                                               
