000100* selpqbk.cob - MASTER-BACKUP-FILE                                        
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  MASTER-BACKUP-FILE  ASSIGN TO "MASTERBK"                    
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-BK-Status.                               
