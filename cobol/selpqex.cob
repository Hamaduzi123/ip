000100* selpqex.cob - EXPORT-FILE                                               
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  EXPORT-FILE       ASSIGN TO "EXPORTFIL"                     
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-EX-Status.                               
