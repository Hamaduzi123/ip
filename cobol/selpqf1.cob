000100* selpqf1.cob - NEWFILTR work file (PQ010 output / PQ020 input)           
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  NEWFILTR-FILE     ASSIGN TO "NEWFILTR"                      
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-NF-Status.                               
