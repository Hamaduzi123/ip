000100* selpqf2.cob - NEWCLEAN work file (PQ020 output / PQ030 input)           
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  NEWCLEAN-FILE     ASSIGN TO "NEWCLEAN"                      
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-NC-Status.                               
