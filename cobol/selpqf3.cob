000100* selpqf3.cob - MSTRMERG work file (PQ030 output / PQ040 input)           
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  MSTRMERG-FILE     ASSIGN TO "MSTRMERG"                      
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-MG-Status.                               
