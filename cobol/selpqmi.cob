000100* selpqmi.cob - MASTER-IN-FILE                                            
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  MASTER-IN-FILE    ASSIGN TO "MASTERIN"                      
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-MI-Status.                               
