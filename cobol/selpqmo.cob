000100* selpqmo.cob - MASTER-OUT-FILE                                           
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  MASTER-OUT-FILE   ASSIGN TO "MASTEROUT"                     
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-MO-Status.                               
