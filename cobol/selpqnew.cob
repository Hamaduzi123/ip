000100* selpqnew.cob - NEW-EXTRACT-FILE                                         
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  NEW-EXTRACT-FILE  ASSIGN TO "NEWEXTR"                       
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-NE-Status.                               
