000100* selpqpty.cob - PARTY-FILE                                               
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  PARTY-FILE        ASSIGN TO "PARTYFIL"                      
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-PF-Status.                               
