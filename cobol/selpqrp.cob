000100* selpqrp.cob - REPORT-FILE (print file, line sequential)                 
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  REPORT-FILE       ASSIGN TO "REPORTFIL"                     
000150              ORGANIZATION IS LINE SEQUENTIAL                             
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-RP-Status.                               
