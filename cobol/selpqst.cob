000100* selpqst.cob - STATE-FILE                                                
000110*                                                                         
000120* 18/02/26 vbc - Created.                                                 
000130*                                                                         
000140      SELECT  STATE-FILE        ASSIGN TO "STATEFIL"                      
000150              ORGANIZATION IS SEQUENTIAL                                  
000160              ACCESS MODE  IS SEQUENTIAL                                  
000170              FILE STATUS  IS PQ-ST-Status.                               
