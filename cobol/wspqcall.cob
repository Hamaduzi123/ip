000100* 17/02/26 vbc - WS-PQ-Calling-Data carries the run date and              
000110*                the step's return code down the CALL chain               
000120*                from PQ000 to each batch step in turn.                   
000130*                                                                         
000140  01  WS-PQ-Calling-Data.                                                 
000150      03  PQ-Called          pic x(8).                                    
000160      03  PQ-Caller          pic x(8).                                    
000170      03  PQ-Run-Date        pic x(10).                                   
000180      03  PQ-Term-Code       pic 99.                                      
000190      03  filler             pic x(2).                                    
