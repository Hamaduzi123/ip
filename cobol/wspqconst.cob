000100********************************************                              
000110*                                          *                              
000120*  Working Storage For PQ Batch Constants  *                              
000130*     Defaults & Limits                    *                              
000140********************************************                              
000150* Was the PY param1 single-record block; this job carries no              
000160* operator-maintained parameter file, so the handful of fixed             
000170* constants the spec calls for are literals here instead.                 
000180*                                                                         
000190* 15/02/26 vbc - Created off wspyparam1.cob shape.                        
000200* 26/02/26 vbc - Moved the 100-record ledger cap in here from             
000210*                pq050 after Finance asked why it was buried.             
000220*                                                                         
000230  01  PQ-Constants.                                                       
000240      03  PQC-Resource-Id-Base     pic 9(7)  comp value 50000.            
000250      03  PQC-Ledger-Max-Recs      pic 9(3)  comp value 100.              
000260      03  PQC-Dflt-Doc-Type-Id     pic 9(2)  comp value 3.                
000270      03  PQC-Dflt-Doc-Type-Name   pic x(30)                              
000280                                   value "Patent Application".            
000290      03  PQC-Dflt-Legal-Status    pic x(20) value "PENDING".             
000300      03  PQC-Dflt-Source          pic x(10) value "EPO".                 
000310      03  PQC-Top-Applicants-Max   pic 9(2)  comp value 10.               
000320      03  PQC-Title-Key-Len        pic 9(3)  comp value 100.              
000325      03  filler                pic x(2).                                 
000330*                                                                         
