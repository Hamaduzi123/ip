000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Export File       *                              
000130*    (downstream column layout)            *                              
000140********************************************                              
000150* File size 3433 bytes.                                                   
000160*                                                                         
000170* Same shape as PQ-Patent-Record minus the two trailing                   
000180* housekeeping columns the downstream system does not want.               
000190*                                                                         
000200* 14/02/26 vbc - Created, cut down from wspqmst.cob.                      
000210*                                                                         
000220  01  PQ-Export-Record.                                                   
000230      03  Exp-Resource-Id          pic 9(7)    comp.                      
000240      03  Exp-Application-No       pic x(30).                             
000250      03  Exp-Application-Date     pic x(10).                             
000260      03  Exp-Year                 pic x(4).                              
000270      03  Exp-Title                pic x(200).                            
000280      03  Exp-Abstract             pic x(2000).                           
000290      03  Exp-Applicants           pic x(500).                            
000300      03  Exp-Inventors            pic x(500).                            
000310      03  Exp-Owners               pic x(500).                            
000320      03  Exp-Url                  pic x(120).                            
000330      03  Exp-Legal-Status         pic x(20).                             
000340      03  Exp-Doc-Type-Id          pic 9(2)    comp.                      
000350      03  Exp-Doc-Type-Name        pic x(30).                             
000360      03  filler                   pic x(17).                             
000370*                                                                         
