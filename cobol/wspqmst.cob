000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Patent Master /   *                              
000130*   New-Extract / Working Record           *                              
000140*     Uses Pat-Resource-Id as key          *                              
000150********************************************                              
000160* File size 3463 bytes.                                                   
000170*                                                                         
000180* 11/02/26 vbc - Created for PQ conversion off the Lens/EPO               
000190*                spreadsheet extract layout.                              
000200* 19/02/26 vbc - Abstract widened to 2000 per Legal's request,            
000210*                Applicants/Inventors/Owners widened to 500.              
000220* 04/03/26 vbc - Added Pat-Appl-Date-8 redefines so PQ800 can see         
000230*                an 8-digit YYYYMMDD view of the x(10) date field.        
000240* 22/03/26 vbc - Note: Pat-Year assumed good to ccyy 2099, not our        
000250*                problem by then.                                         
000260*                                                                         
000270  01  PQ-Patent-Record.                                                   
000280      03  Pat-Resource-Id          pic 9(7)    comp.                      
000290      03  Pat-Application-No       pic x(30).                             
000300      03  Pat-Application-Date     pic x(10).                             
000310      03  Pat-Appl-Date-8 redefines Pat-Application-Date.                 
000320          05  Pat-Appl-D8-Digits   pic 9(8).                              
000330          05  filler               pic x(2).                              
000340      03  Pat-Year                 pic x(4).                              
000350      03  Pat-Title                pic x(200).                            
000360      03  Pat-Abstract             pic x(2000).                           
000370      03  Pat-Applicants           pic x(500).                            
000380      03  Pat-Inventors            pic x(500).                            
000390      03  Pat-Owners               pic x(500).                            
000400      03  Pat-Url                  pic x(120).                            
000410      03  Pat-Legal-Status         pic x(20).                             
000420      03  Pat-Doc-Type-Id          pic 9(2)    comp.                      
000430      03  Pat-Doc-Type-Name        pic x(30).                             
000440      03  Pat-Source               pic x(10).                             
000450      03  Pat-Extracted-Date       pic x(10).                             
000460      03  filler                   pic x(11).                             
000470*                                                                         
000480* Export cut line - PQ040 drops Pat-Source/Pat-Extracted-Date             
000490* when it writes EXPORT-FILE - see wspqexp.cob.                           
000500*                                                                         
