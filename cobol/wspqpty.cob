000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Party File        *                              
000130*    (applicant/owner/inventor per patent) *                              
000140*     Uses Pty-Patent-Key as key           *                              
000150********************************************                              
000160* File size 126 bytes.                                                    
000170*                                                                         
000180* 12/02/26 vbc - Created.  One record per party, PARTY-FILE is in         
000190*                the same patent order as NEW-EXTRACT so PQ010            
000200*                reads the two in step - no actual key lookup.            
000210*                                                                         
000220  01  PQ-Party-Record.                                                    
000230      03  Pty-Patent-Key        pic x(30).                                
000240      03  Pty-Name              pic x(120).                               
000250      03  Pty-Residence         pic xx.                                   
000260      03  Pty-Country           pic xx.                                   
000270      03  Pty-Role              pic x.                                    
000280*          A = Applicant, O = Owner, I = Inventor.                        
000290      03  filler                pic x.                                    
000300*                                                                         
