000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Run-History       *                              
000130*       Ledger File                        *                              
000140*     Sequential, capped at 100 records    *                              
000150********************************************                              
000160* File size 76 bytes.                                                     
000170*                                                                         
000180* Was drafted off the old company-history accumulator layout,             
000190* stripped down to one line of stats per run instead of a                 
000200* quarter/year accumulator block.                                         
000210*                                                                         
000220* 13/02/26 vbc - Created.                                                 
000230* 21/02/26 vbc - Added Run-Source-Code, dropped the RRN idea -            
000240*                STATE-FILE is plain sequential, not relative.            
000250*                                                                         
000260  01  PQ-Run-Record.                                                      
000270      03  Run-Timestamp           pic x(19).                              
000280      03  Run-Patents-Searched    pic 9(7)    comp.                       
000290      03  Run-Patents-Extracted   pic 9(7)    comp.                       
000300      03  Run-New-Patents-Added   pic 9(7)    comp.                       
000310      03  Run-Duplicates-Removed  pic 9(7)    comp.                       
000320      03  Run-Total-After         pic 9(7)    comp.                       
000330      03  Run-Source-Code         pic x(10).                              
000340      03  filler                  pic x(20).                              
000350*                                                                         
