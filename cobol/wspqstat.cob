000100*********************************************                             
000110**                                          *                             
000120**  Working Storage / Linkage For Run       *                             
000130**   Statistics - Carried PQ000 -> PQ060    *                             
000140*********************************************                             
000150** All counters a single run accumulates, passed down the CALL            
000160** chain by reference so the REPORT step (PQ060) can print a              
000170** single SUMMARY block without re-reading every file again.              
000180** Shape borrowed from the old deduction-record block, which              
000190** was the nearest thing in this shop to "one big bag of                  
000200** counters passed around".                                               
000210**                                                                        
000220** 17/02/26 vbc - Created.                                                
000230** 02/03/26 vbc - Added Pqs-Skipped-Individual after PQ001-04             
000240**                asked why ORG-FILTER drops were not reported.           
000250** 11/03/26 vbc - Added the per-source and top-10 applicant               
000260**                tables for the LOADER-SUMMARY step.                     
000270** 27/03/26 vbc - Added the three filled-column counts LOADER-            
000280**                -SUMMARY computes alongside Pqs-Total-After.            
000290** 31/03/26 vbc - VALUE clauses added so PQ000 starts every run           
000300**                with the block clean (ignored where this                
000310**                copybook lands in a LINKAGE SECTION instead).           
000320**                                                                        
000330  01  PQ-Run-Statistics.                                                  
000340      03  Pqs-Patents-Searched      pic 9(7)  comp value zero.            
000350      03  Pqs-Patents-Extracted     pic 9(7)  comp value zero.            
000360      03  Pqs-Kept                 pic 9(7)  comp value zero.             
000370      03  Pqs-Skipped-Individual    pic 9(7)  comp value zero.            
000380      03  Pqs-Input-Count           pic 9(7)  comp value zero.            
000390      03  Pqs-Output-Count          pic 9(7)  comp value zero.            
000400      03  Pqs-Non-English-Removed   pic 9(7)  comp value zero.            
000410      03  Pqs-Duplicates-Removed    pic 9(7)  comp value zero.            
000420      03  Pqs-Names-Standardized    pic 9(7)  comp value zero.            
000430      03  Pqs-Truly-New             pic 9(7)  comp value zero.            
000440      03  Pqs-Total-After           pic 9(7)  comp value zero.            
000450      03  Pqs-Title-Filled          pic 9(7)  comp value zero.            
000460      03  Pqs-Applicants-Filled     pic 9(7)  comp value zero.            
000470      03  Pqs-Inventors-Filled      pic 9(7)  comp value zero.            
000480      03  Pqs-Year-Low              pic x(4)  value spaces.               
000490      03  Pqs-Year-High             pic x(4)  value spaces.               
000500      03  Pqs-Run-Timestamp         pic x(19) value spaces.               
000510      03  Pqs-Source-Code           pic x(10) value spaces.               
000520      03  Pqs-Source-Entries-Used   pic 99    comp value zero.            
000530      03  Pqs-Source-Table          occurs 20.                            
000540          05  Pqs-Src-Name          pic x(10) value spaces.               
000550          05  Pqs-Src-Count         pic 9(7)  comp value zero.            
000560      03  Pqs-Applicant-Entries-Used pic 99   comp value zero.            
000570      03  Pqs-Applicant-Table       occurs 200.                           
000580          05  Pqs-Appl-Name         pic x(120) value spaces.              
000590          05  Pqs-Appl-Count        pic 9(7)  comp value zero.            
000600      03  filler                pic x(2).                                 
000610**                                                                        
