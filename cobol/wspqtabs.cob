000100********************************************                              
000110*                                          *                              
000120*  Configuration Tables For ORG-FILTER &   *                              
000130*   CLEANER Party-Name Rules               *                              
000140********************************************                              
000150* Literal lookup tables built the shop's usual way - named                
000160* items carrying the VALUE, one after another, then a                     
000170* FILLER REDEFINES turning the block into an OCCURS table so              
000180* the rule paragraphs can walk it with a subscript.                       
000190*                                                                         
000200* Legal supplied the institution/keyword/identifier lists;                
000210* they are NOT exhaustive, just the shop's working set - see              
000220* PQ001 change requests for additions.                                    
000230*                                                                         
000240* 16/02/26 vbc - Created.                                                 
000250* 24/02/26 vbc - Added Sidra & QNRF per PQ001-07.                         
000260* 09/03/26 vbc - Added Education City table per PQ001-11 after            
000270*                Weill Cornell campus mis-classified as Qatari.           
000280* 20/03/26 vbc - Widened Pqt-Inst-Pattern to x(40) - "Hamad Bin           
000290*                Khalifa University" overran x(30).                       
000300*                                                                         
000310  01  PQ-Institution-Patterns.                                            
000320      03  filler  pic x(40) value "QATAR UNIVERSITY".                     
000330      03  filler  pic x(40) value "QATAR FOUNDATION".                     
000340      03  filler  pic x(40) value "HAMAD MEDICAL".                        
000350      03  filler  pic x(40) value "HAMAD BIN KHALIFA UNIVERSITY".         
000360      03  filler  pic x(40) value "QATAR PETROLEUM".                      
000370      03  filler  pic x(40) value "QATAR AIRWAYS".                        
000380      03  filler  pic x(40) value "SIDRA MEDICINE".                       
000390      03  filler  pic x(40) value "QATAR NATIONAL RESEARCH FUND".         
000400  01  Pqt-Inst-Patterns redefines PQ-Institution-Patterns                 
000410                         pic x(40) occurs 8.                              
000420  01  PQ-Institution-Canonicals.                                          
000430      03  filler  pic x(40) value "Qatar University".                     
000440      03  filler  pic x(40) value "Qatar Foundation".                     
000450      03  filler  pic x(40) value "Hamad Medical Corporation".            
000460      03  filler  pic x(40) value "Hamad Bin Khalifa University".         
000470      03  filler  pic x(40) value "Qatar Petroleum".                      
000480      03  filler  pic x(40) value "Qatar Airways".                        
000490      03  filler  pic x(40) value "Sidra Medicine".                       
000500      03  filler  pic x(40) value "Qatar National Research Fund".         
000510  01  Pqt-Inst-Canonical redefines PQ-Institution-Canonicals              
000520                         pic x(40) occurs 8.                              
000530  01  PQT-Inst-Count          pic 99   comp value 8.                      
000540*                                                                         
000550  01  PQ-Garbage-Fragments.                                               
000560      03  filler  pic x(40) value "FOUNDATION FOR EDUCATION".             
000570      03  filler  pic x(40) value "SCIENCE AND COMMUNITY DEV".            
000580      03  filler  pic x(40) value "CENTRE FOR ADVANCED STUDIES".          
000590      03  filler  pic x(40) value "RESEARCH AND DEVELOPMENT".             
000600      03  filler  pic x(40) value "INSTITUTE OF TECHNOLOGY AND".          
000610  01  Pqt-Garbage-Table redefines PQ-Garbage-Fragments                    
000620                         pic x(40) occurs 5.                              
000630  01  PQT-Garbage-Count       pic 99   comp value 5.                      
000640*                                                                         
000650  01  PQ-Organization-Keywords.                                           
000660      03  filler  pic x(20) value "UNIVERSITY".                           
000670      03  filler  pic x(20) value "CORPORATION".                          
000680      03  filler  pic x(20) value "COMPANY".                              
000690      03  filler  pic x(20) value "INSTITUTE".                            
000700      03  filler  pic x(20) value "FOUNDATION".                           
000710      03  filler  pic x(20) value "LLC".                                  
000720      03  filler  pic x(20) value "INC".                                  
000730      03  filler  pic x(20) value "LTD".                                  
000740      03  filler  pic x(20) value "LABORATORIES".                         
000750      03  filler  pic x(20) value "HOSPITAL".                             
000760      03  filler  pic x(20) value "CENTER".                               
000770      03  filler  pic x(20) value "CENTRE".                               
000780      03  filler  pic x(20) value "MINISTRY".                             
000790      03  filler  pic x(20) value "AUTHORITY".                            
000800  01  Pqt-Org-Keyword-Table redefines PQ-Organization-Keywords            
000810                         pic x(20) occurs 14.                             
000820  01  PQT-Org-Keyword-Count   pic 99   comp value 14.                     
000830*                                                                         
000840  01  PQ-Qatar-Organizations.                                             
000850      03  filler  pic x(40) value "Qatar University".                     
000860      03  filler  pic x(40) value "Qatar Foundation".                     
000870      03  filler  pic x(40) value "Hamad Medical Corporation".            
000880      03  filler  pic x(40) value "Qatar Petroleum".                      
000890      03  filler  pic x(40) value "Sidra Medicine".                       
000900      03  filler  pic x(40) value "Qatar Airways".                        
000910  01  Pqt-Qatar-Org-Table redefines PQ-Qatar-Organizations                
000920                         pic x(40) occurs 6.                              
000930  01  PQT-Qatar-Org-Count     pic 99   comp value 6.                      
000940*                                                                         
000950  01  PQ-Foreign-Suffixes.                                                
000960      03  filler  pic x(10) value " PTY LTD".                             
000970      03  filler  pic x(10) value " PTY. LTD".                            
000980      03  filler  pic x(10) value " GMBH".                                
000990      03  filler  pic x(10) value " AG".                                  
001000      03  filler  pic x(10) value " B.V.".                                
001010      03  filler  pic x(10) value " BV".                                  
001020      03  filler  pic x(10) value " A.S.".                                
001030      03  filler  pic x(10) value " S.A.".                                
001040      03  filler  pic x(10) value " SPA".                                 
001050      03  filler  pic x(10) value " SRL".                                 
001060  01  Pqt-Foreign-Suffix-Table redefines PQ-Foreign-Suffixes              
001070                         pic x(10) occurs 10.                             
001080  01  PQT-Foreign-Suffix-Count pic 99   comp value 10.                    
001090*                                                                         
001100  01  PQ-Foreign-Companies.                                               
001110      03  filler  pic x(20) value "TOYOTA".                               
001120      03  filler  pic x(20) value "SAMSUNG".                              
001130      03  filler  pic x(20) value "MICROSOFT".                            
001140      03  filler  pic x(20) value "EXXON".                                
001150      03  filler  pic x(20) value "PFIZER".                               
001160      03  filler  pic x(20) value "STANFORD".                             
001170      03  filler  pic x(20) value "IBM".                                  
001180      03  filler  pic x(20) value "GOOGLE".                               
001190  01  Pqt-Foreign-Co-Table redefines PQ-Foreign-Companies                 
001200                         pic x(20) occurs 8.                              
001210  01  PQT-Foreign-Co-Count    pic 99   comp value 8.                      
001220*                                                                         
001230  01  PQ-Edu-City-Names.                                                  
001240      03  filler  pic x(40) value "TEXAS A&M".                            
001250      03  filler  pic x(40) value "WEILL CORNELL".                        
001260      03  filler  pic x(40) value "CARNEGIE MELLON".                      
001270      03  filler  pic x(40) value "NORTHWESTERN".                         
001280      03  filler  pic x(40) value "GEORGETOWN".                           
001290      03  filler  pic x(40) value "VIRGINIA COMMONWEALTH".                
001300      03  filler  pic x(40) value "COLLEGE OF THE NORTH ATLANTIC".        
001310      03  filler  pic x(40) value "NORTH ATLANTIC".                       
001320  01  Pqt-Edu-City-Table redefines PQ-Edu-City-Names                      
001330                         pic x(40) occurs 8.                              
001340  01  PQT-Edu-City-Count      pic 99   comp value 8.                      
001350*                                                                         
001360  01  PQ-Qatar-Identifiers.                                               
001370      03  filler  pic x(20) value "QATAR".                                
001380      03  filler  pic x(20) value "QATARI".                               
001390      03  filler  pic x(20) value "DOHA".                                 
001400      03  filler  pic x(20) value "HBKU".                                 
001410      03  filler  pic x(20) value "HMC".                                  
001420      03  filler  pic x(20) value "SIDRA".                                
001430      03  filler  pic x(20) value "HAMAD BIN KHALIFA".                    
001440      03  filler  pic x(20) value "ASPIRE ZONE".                          
001450      03  filler  pic x(20) value "KAHRAMAA".                             
001460      03  filler  pic x(20) value "ASHGHAL".                              
001470      03  filler  pic x(20) value "OOREDOO".                              
001480      03  filler  pic x(20) value "QSTP".                                 
001490      03  filler  pic x(20) value "QNRF".                                 
001500      03  filler  pic x(20) value "QCRI".                                 
001510      03  filler  pic x(20) value "QEERI".                                
001520      03  filler  pic x(20) value "QBRI".                                 
001530  01  Pqt-Qatar-Ident-Table redefines PQ-Qatar-Identifiers                
001540                         pic x(20) occurs 16.                             
001550  01  PQT-Qatar-Ident-Count   pic 99   comp value 16.                     
001560*                                                                         
